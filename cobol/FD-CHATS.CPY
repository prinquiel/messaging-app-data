      *----------------------------------------------------------------*
      *    FD-CHATS.CPY ---> LAY-OUT REGISTRO DE CHAT (CHATS-FILE)
      *    138 BYTES DE DADOS + FILLER DE ALINHAMENTO
      *----------------------------------------------------------------*
       01  REG-::.
           03  CHAT-ID::               PIC  9(009).
           03  CHAT-NAME::              PIC  X(100).
           03  CHAT-TYPE::              PIC  X(010).
           03  CREATED-AT::             PIC  X(019).
           03  FILLER                  PIC  X(001).
