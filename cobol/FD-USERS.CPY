      *----------------------------------------------------------------*
      *    FD-USERS.CPY ---> LAY-OUT REGISTRO DE USUARIO (USERS-FILE)
      *    79 BYTES DE DADOS + FILLER DE ALINHAMENTO
      *----------------------------------------------------------------*
       01  REG-::.
           03  USER-ID::               PIC  9(009).
           03  USERNAME::               PIC  X(050).
           03  IS-ACTIVE::              PIC  X(001).
           03  CREATED-AT::             PIC  X(019).
           03  FILLER                  PIC  X(001).
