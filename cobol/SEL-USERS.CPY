      *----------------------------------------------------------------*
      *    SEL-USERS.CPY ---> SELECT ARQUIVO DE USUARIOS (USERS-FILE)
      *    USADO PELAS ROTINAS DE ESTATISTICA DE MENSAGERIA E DE
      *    MARKETPLACE (AMBAS PRECISAM DO CADASTRO DE USUARIOS)
      *----------------------------------------------------------------*
           SELECT  ARQ-USUARIOS        ASSIGN TO DISK
                   ORGANIZATION        IS LINE SEQUENTIAL
                   FILE STATUS         IS FS-USUARIOS.
