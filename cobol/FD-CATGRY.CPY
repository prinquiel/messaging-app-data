      *----------------------------------------------------------------*
      *    FD-CATGRY.CPY ---> LAY-OUT REGISTRO DE CATEGORIA DO
      *    MARKETPLACE (CATEGORIES-FILE)
      *----------------------------------------------------------------*
       01  REG-::.
           03  CATEGORY-ID::           PIC  9(009).
           03  CATEGORY-NAME::         PIC  X(100).
           03  FILLER                  PIC  X(001).
