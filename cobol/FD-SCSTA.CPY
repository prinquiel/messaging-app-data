      *----------------------------------------------------------------*
      *    FD-SCSTA.CPY ---> LAY-OUT SELLER-CATEGORY-STATS (SELLCAT-
      *    STATS-FILE) - QUANTIDADE DE VENDEDORES POR CATEGORIA
      *----------------------------------------------------------------*
       01  REG-::.
           03  CATEGORY-ID::           PIC  9(009).
           03  CATEGORY-NAME::         PIC  X(100).
           03  SELLERS-COUNT::         PIC  9(009).
           03  FILLER                  PIC  X(001).
