      *----------------------------------------------------------------*
      *    FD-SELCAT.CPY ---> LAY-OUT REGISTRO DE VINCULO VENDEDOR X
      *    CATEGORIA (SELLCAT-FILE) - 18 BYTES DE DADOS
      *----------------------------------------------------------------*
       01  REG-::.
           03  SELLER-ID::             PIC  9(009).
           03  CATEGORY-ID::           PIC  9(009).
           03  FILLER                  PIC  X(001).
