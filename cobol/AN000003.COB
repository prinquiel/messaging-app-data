000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     ANL00003.
000500 AUTHOR.                         AmarildoMB.
000600 INSTALLATION.                   ENVOL-TI SISTEMAS.
000700 DATE-WRITTEN.                   15 MAR 1993.
000800 DATE-COMPILED.
000900 SECURITY.                       USO RESTRITO AO LOTE NOTURNO.
001000*----------------------------------------------------------------*
001100*REMARKS.
001200*     *----------------------------------------------------------*
001300*     *#NOME     : ANL00003 ---> RANKING DE USUARIOS E DE CHATS   *
001400*     *----------------------------------------------------------*
001500*     *#TIPO     : COBOL - LOTE NOTURNO DE ESTATISTICA           *
001600*     *----------------------------------------------------------*
001700*     *#ANALISTA : AMARILDO MBORGES                              *
001800*     *----------------------------------------------------------*
001900*     *#FUNCAO   : A partir dos arquivos ja apurados pelo ANL00001*
002000*     *            (USER-STATS e CHAT-STATS), selecionar os 20   *
002100*     *            usuarios que mais enviaram mensagens e os 20  *
002200*     *            chats de maior movimento, gravando TOP-USERS  *
002300*     *            e BUSY-CHATS.                                 *
002400*     *----------------------------------------------------------*
002500*     * VERSAO 01    -    Amarildo M Borges      -    15.03.1993 *
002600*     *----------------------------------------------------------*
002700*----------------------------------------------------------------*
002800*    HISTORICO DE ALTERACOES                                     *
002900*----------------------------------------------------------------*
003000*    15.03.1993  AMB  PRIMEIRA VERSAO - SUBSTITUI O RELATORIO DE  *
003100*                     CARTEIRA ORDENADO PELO RANKING DE USUARIOS *
003200*                     E DE CHATS SEM USO DE SORT, POR SELECAO    *
003300*                     DIRETA NAS TABELAS EM MEMORIA.              *
003400*    03.09.1994  JRC  CHAMADO 0512 - AUMENTADO LIMITE DAS TABELAS*
003500*                     PARA 2000 USUARIOS E 2000 CHATS.            *
003600*    30.10.1998  VSF  CHAMADO 1560 - REVISAO PRE-ANO-2000 - NADA  *
003700*                     A ALTERAR, PROGRAMA NAO MANIPULA DATAS.     *
003800*    08.03.1999  VSF  REVISAO GERAL PRE-ANO-2000 - OK, CONFORME   *
003900*                     ATA DO COMITE Y2K.                          *
004000*    14.02.2003  LMN  CHAMADO 2410 - EMPATE NO RANKING PASSA A    *
004100*                     MANTER A ORDEM DE LEITURA DO ARQUIVO DE     *
004200*                     ORIGEM (ESTABILIDADE DA SELECAO).           *
004300*    09.06.2004  LMN  REVISAO DE PADRONIZACAO DE COMENTARIOS.     *
004400*----------------------------------------------------------------*
004500*================================================================*
004600 ENVIRONMENT                     DIVISION.
004700*================================================================*
004800 CONFIGURATION                   SECTION.
004900*----------------------------------------------------------------*
005000 SPECIAL-NAMES.
005100     C01                         IS TOP-OF-FORM
005200     CLASS DIGITO-VALIDO         IS '0' THRU '9'
005300     UPSI-0                      ON STATUS IS ANL003-LIGADA
005400                                 OFF STATUS IS ANL003-DESLIGADA.
005500*----------------------------------------------------------------*
005600 INPUT-OUTPUT                    SECTION.
005700*----------------------------------------------------------------*
005800 FILE-CONTROL.
005900*
006000*  ---> Arquivos de estatistica ja apurados pelo ANL00001
006100     SELECT  ARQ-USTAT            ASSIGN TO DISK
006200             ORGANIZATION         IS LINE SEQUENTIAL
006300             FILE STATUS          IS FS-USTAT.
006400*
006500     SELECT  ARQ-CSTAT            ASSIGN TO DISK
006600             ORGANIZATION         IS LINE SEQUENTIAL
006700             FILE STATUS          IS FS-CSTAT.
006800*
006900*  ---> Arquivos de saida do ranking
007000     SELECT  ARQ-TOPUS            ASSIGN TO DISK
007100             ORGANIZATION         IS LINE SEQUENTIAL
007200             FILE STATUS          IS FS-TOPUS.
007300*
007400     SELECT  ARQ-BUSYC            ASSIGN TO DISK
007500             ORGANIZATION         IS LINE SEQUENTIAL
007600             FILE STATUS          IS FS-BUSYC.
007700*
007800*================================================================*
007900 DATA                            DIVISION.
008000*================================================================*
008100 FILE                            SECTION.
008200*----------------------------------------------------------------*
008300*
008400 FD  ARQ-USTAT                   VALUE OF FILE-ID IS 'USER-STATS'
008500     LABEL RECORDS               IS STANDARD
008600     DATA RECORD                 IS REG-FDE.
008700 COPY 'FD-USTAT.CPY'             REPLACING ==::== BY == -FDE ==.
008800*
008900 FD  ARQ-CSTAT                   VALUE OF FILE-ID IS 'CHAT-STATS'
009000     LABEL RECORDS               IS STANDARD
009100     DATA RECORD                 IS REG-FDF.
009200 COPY 'FD-CSTAT.CPY'             REPLACING ==::== BY == -FDF ==.
009300*
009400 FD  ARQ-TOPUS                   VALUE OF FILE-ID IS 'TOP-USERS'
009500     LABEL RECORDS               IS STANDARD
009600     DATA RECORD                 IS REG-FDQ.
009700 COPY 'FD-TOPUS.CPY'             REPLACING ==::== BY == -FDQ ==.
009800*
009900 FD  ARQ-BUSYC                   VALUE OF FILE-ID IS 'BUSY-CHATS'
010000     LABEL RECORDS               IS STANDARD
010100     DATA RECORD                 IS REG-FDB.
010200 COPY 'FD-BUSYC.CPY'             REPLACING ==::== BY == -FDB ==.
010300*
010400*----------------------------------------------------------------*
010500 WORKING-STORAGE                 SECTION.
010600*----------------------------------------------------------------*
010700*
010800 01  WSS-AUXILIARES.
010900     03  WSS-FIM-ARQ-UST         PIC  X(001)         VALUE SPACES.
011000     03  WSS-FIM-ARQ-CST         PIC  X(001)         VALUE SPACES.
011100*
011200     03  WSS-QTDE-UST            PIC 9(004) COMP      VALUE ZEROS.
011300     03  WSS-QTDE-CST            PIC 9(004) COMP      VALUE ZEROS.
011400*
011500     03  WSS-ORD-I               PIC 9(004) COMP      VALUE ZEROS.
011600     03  WSS-ORD-J               PIC 9(004) COMP      VALUE ZEROS.
011700     03  WSS-ORD-MAIOR           PIC 9(004) COMP      VALUE ZEROS.
011800     03  WSS-LIMITE-TOP          PIC 9(004) COMP      VALUE ZEROS.
011900*
012000     03  WSS-REG-LIDOS           PIC 9(007)   COMP   VALUE ZEROS.
012100     03  WSS-REG-LIDOS-R REDEFINES WSS-REG-LIDOS PIC X(004).
012200*
012300     03  FS-USTAT                PIC  X(002)         VALUE SPACES.
012400     03  FS-CSTAT                PIC  X(002)         VALUE SPACES.
012500     03  FS-TOPUS                PIC  X(002)         VALUE SPACES.
012600     03  FS-BUSYC                PIC  X(002)         VALUE SPACES.
012700     03  FILLER                  PIC  X(010)         VALUE SPACES.
012800*
012900*  ---> AREAS DE ARQUIVO NA WORKING
013000 COPY 'FD-USTAT.CPY'             REPLACING ==::== BY == -WSE ==.
013100 COPY 'FD-CSTAT.CPY'             REPLACING ==::== BY == -WSF ==.
013200 COPY 'FD-TOPUS.CPY'             REPLACING ==::== BY == -WSQ ==.
013300 COPY 'FD-BUSYC.CPY'             REPLACING ==::== BY == -WSB ==.
013400*
013500*----------------------------------------------------------------*
013600*    TABELA DE USUARIOS LIDA DE USER-STATS, NA ORDEM DE LEITURA -
013700*    OS 20 PRIMEIROS LUGARES SAO REORDENADOS POR RT-ORDENAR-USU
013800*----------------------------------------------------------------*
013900 01  WSS-TABELAS-USUARIO.
014000     03  WSS-TAB-UST OCCURS 00001 TO 02000 TIMES
014100                        DEPENDING ON WSS-QTDE-UST
014200                        INDEXED BY WSS-IDX-UST.
014300         05  WSS-UST-NOME        PIC  X(050).
014400         05  WSS-UST-TOTAL       PIC  9(009)  COMP.
014500         05  FILLER              PIC  X(010).
014600*
014700 01  WSS-UST-TEMP                PIC  X(064)        VALUE SPACES.
014800 01  WSS-UST-TEMP-R REDEFINES WSS-UST-TEMP.
014900     03  WSS-UST-TEMP-NOME       PIC  X(050).
015000     03  WSS-UST-TEMP-TOTAL      PIC  9(009)  COMP.
015100     03  FILLER                  PIC  X(010).
015200*
015300*----------------------------------------------------------------*
015400*    TABELA DE CHATS LIDA DE CHAT-STATS, NA ORDEM DE LEITURA -
015500*    OS 20 PRIMEIROS LUGARES SAO REORDENADOS POR RT-ORDENAR-CHT
015600*----------------------------------------------------------------*
015700 01  WSS-TABELAS-CHAT.
015800     03  WSS-TAB-CST OCCURS 00001 TO 02000 TIMES
015900                        DEPENDING ON WSS-QTDE-CST
016000                        INDEXED BY WSS-IDX-CST.
016100         05  WSS-CST-NOME        PIC  X(100).
016200         05  WSS-CST-TOTAL-MSG   PIC  9(009)  COMP.
016300         05  WSS-CST-SENDERS     PIC  9(009)  COMP.
016400         05  FILLER              PIC  X(010).
016500*
016600 01  WSS-CST-TEMP                PIC  X(118)        VALUE SPACES.
016700 01  WSS-CST-TEMP-R REDEFINES WSS-CST-TEMP.
016800     03  WSS-CST-TEMP-NOME       PIC  X(100).
016900     03  WSS-CST-TEMP-TOTAL-MSG  PIC  9(009)  COMP.
017000     03  WSS-CST-TEMP-SENDERS    PIC  9(009)  COMP.
017100     03  FILLER                  PIC  X(010).
017200*
017300*----------------------------------------------------------------*
017400 LINKAGE                         SECTION.
017500*----------------------------------------------------------------*
017600 COPY SUB-PRGS REPLACING ==::== BY == LKS ==.
017700*
017800*================================================================*
017900 PROCEDURE                       DIVISION USING LKS-PARM.
018000*================================================================*
018100 RT-PRINCIPAL                    SECTION.
018200*  ---> Roteiro geral do ranking de usuarios e de chats.
018300*----------------------------------------------------------------*
018400*
018500     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
018600     PERFORM RT-CARREGAR-UST     THRU RT-CARREGAR-USTX.
018700     PERFORM RT-CARREGAR-CST     THRU RT-CARREGAR-CSTX.
018800     PERFORM RT-ORDENAR-USU      THRU RT-ORDENAR-USUX.
018900     PERFORM RT-GRAVAR-TOPUSERS  THRU RT-GRAVAR-TOPUSERSX.
019000     PERFORM RT-ORDENAR-CHT      THRU RT-ORDENAR-CHTX.
019100     PERFORM RT-GRAVAR-BUSYCHATS THRU RT-GRAVAR-BUSYCHATSX.
019200     PERFORM RT-FECHAR-ARQUIVOS  THRU RT-FECHAR-ARQUIVOSX.
019300     PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
019400*
019500 RT-PRINCIPALX.
019600     EXIT.
019700*
019800*----------------------------------------------------------------*
019900 RT-INICIALIZAR                  SECTION.
020000*  ---> Inicializa areas, variaveis e abre arquivos.
020100*----------------------------------------------------------------*
020200*
020300     MOVE ZEROS                  TO WSS-QTDE-UST WSS-QTDE-CST.
020400     MOVE '00'                   TO LKS-RETORNO.
020500*
020600     PERFORM RT-ABRIR-ARQUIVOS   THRU RT-ABRIR-ARQUIVOSX.
020700*
020800 RT-INICIALIZARX.
020900     EXIT.
021000*
021100*----------------------------------------------------------------*
021200 RT-ABRIR-ARQUIVOS               SECTION.
021300* ---> Abre todos os arquivos de entrada e de saida.
021400*----------------------------------------------------------------*
021500*
021600     OPEN INPUT  ARQ-USTAT.
021700     IF FS-USTAT                  NOT EQUAL '00'
021800        MOVE '09'                TO LKS-RETORNO
021900        MOVE 'Erro ao abrir arquivo USER-STATS'
022000                                 TO LKS-MENSAGEM
022100        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
022200     END-IF.
022300*
022400     OPEN INPUT  ARQ-CSTAT.
022500     IF FS-CSTAT                  NOT EQUAL '00'
022600        MOVE '09'                TO LKS-RETORNO
022700        MOVE 'Erro ao abrir arquivo CHAT-STATS'
022800                                 TO LKS-MENSAGEM
022900        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
023000     END-IF.
023100*
023200     OPEN OUTPUT ARQ-TOPUS.
023300     OPEN OUTPUT ARQ-BUSYC.
023400*
023500     IF FS-TOPUS EQUAL '00' AND FS-BUSYC EQUAL '00'
023600        CONTINUE
023700     ELSE
023800        MOVE '09'                TO LKS-RETORNO
023900        MOVE 'Erro ao abrir arquivos de saida do ranking'
024000                                 TO LKS-MENSAGEM
024100        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
024200     END-IF.
024300*
024400 RT-ABRIR-ARQUIVOSX.
024500     EXIT.
024600*
024700*----------------------------------------------------------------*
024800 RT-CARREGAR-UST                 SECTION.
024900*  ---> Carrega, na ordem de leitura, a tabela de usuarios ja
025000*       apurada pelo ANL00001 (USER-STATS-FILE).
025100*----------------------------------------------------------------*
025200*
025300     READ ARQ-USTAT                INTO REG-WSE
025400       AT END
025500          MOVE 'S'               TO WSS-FIM-ARQ-UST
025600          GO TO RT-CARREGAR-USTX
025700     END-READ.
025800*
025900     IF FS-USTAT                  NOT EQUAL '00'
026000        MOVE '09'                TO LKS-RETORNO
026100        MOVE 'Erro ao ler arquivo USER-STATS'
026200                                 TO LKS-MENSAGEM
026300        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
026400     END-IF.
026500*
026600     ADD 1                       TO WSS-REG-LIDOS.
026700*
026800     IF WSS-QTDE-UST               EQUAL 02000
026900        GO TO RT-CARREGAR-UST
027000     END-IF.
027100*
027200     ADD 1                       TO WSS-QTDE-UST.
027300     SET WSS-IDX-UST             TO WSS-QTDE-UST.
027400*
027500     MOVE USERNAME-WSE            TO WSS-UST-NOME  (WSS-IDX-UST).
027600     MOVE TOTAL-MESSAGES-SENT-WSE TO WSS-UST-TOTAL (WSS-IDX-UST).
027700*
027800     GO TO RT-CARREGAR-UST.
027900*
028000 RT-CARREGAR-USTX.
028100     EXIT.
028200*
028300*----------------------------------------------------------------*
028400 RT-CARREGAR-CST                 SECTION.
028500*  ---> Carrega, na ordem de leitura, a tabela de chats ja
028600*       apurada pelo ANL00001 (CHAT-STATS-FILE).
028700*----------------------------------------------------------------*
028800*
028900     READ ARQ-CSTAT                INTO REG-WSF
029000       AT END
029100          MOVE 'S'               TO WSS-FIM-ARQ-CST
029200          GO TO RT-CARREGAR-CSTX
029300     END-READ.
029400*
029500     IF FS-CSTAT                  NOT EQUAL '00'
029600        MOVE '09'                TO LKS-RETORNO
029700        MOVE 'Erro ao ler arquivo CHAT-STATS'
029800                                 TO LKS-MENSAGEM
029900        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
030000     END-IF.
030100*
030200     IF WSS-QTDE-CST               EQUAL 02000
030300        GO TO RT-CARREGAR-CST
030400     END-IF.
030500*
030600     ADD 1                       TO WSS-QTDE-CST.
030700     SET WSS-IDX-CST             TO WSS-QTDE-CST.
030800*
030900     MOVE CHAT-NAME-WSF          TO WSS-CST-NOME      (WSS-IDX-CST).
031000     MOVE TOTAL-MESSAGES-WSF     TO WSS-CST-TOTAL-MSG (WSS-IDX-CST).
031100     MOVE UNIQUE-SENDERS-WSF     TO WSS-CST-SENDERS   (WSS-IDX-CST).
031200*
031300     GO TO RT-CARREGAR-CST.
031400*
031500 RT-CARREGAR-CSTX.
031600     EXIT.
031700*
031800*----------------------------------------------------------------*
031900 RT-ORDENAR-USU                  SECTION.                         2410-LMN
032000*  ---> Seleciona, na propria tabela de usuarios, os 20 primeiros
032100*       colocados em TOTAL-MESSAGES-SENT - regra R15 - metodo de
032200*       selecao limitado aos 20 primeiros lugares, sem PERFORM
032300*       ... END-PERFORM interno. Empates mantem a ordem de
032400*       leitura do arquivo de origem.
032500*----------------------------------------------------------------*
032600*
032700     IF WSS-QTDE-UST               IS GREATER THAN 20
032800        MOVE 20                  TO WSS-LIMITE-TOP
032900     ELSE
033000        MOVE WSS-QTDE-UST         TO WSS-LIMITE-TOP
033100     END-IF.
033200*
033300     MOVE 1                      TO WSS-ORD-I.
033400*
033500 RT-ORDENAR-USU-I.
033600     IF WSS-ORD-I IS GREATER THAN WSS-LIMITE-TOP
033700        GO TO RT-ORDENAR-USUX
033800     END-IF.
033900*
034000     MOVE WSS-ORD-I               TO WSS-ORD-MAIOR.
034100     COMPUTE WSS-ORD-J = WSS-ORD-I + 1.
034200*
034300 RT-ORDENAR-USU-J.
034400     IF WSS-ORD-J IS GREATER THAN WSS-QTDE-UST
034500        GO TO RT-ORDENAR-USU-TROCA
034600     END-IF.
034700*
034800     IF WSS-UST-TOTAL (WSS-ORD-J) IS GREATER THAN
034900        WSS-UST-TOTAL (WSS-ORD-MAIOR)
035000        MOVE WSS-ORD-J            TO WSS-ORD-MAIOR
035100     END-IF.
035200*
035300     ADD 1                       TO WSS-ORD-J.
035400     GO TO RT-ORDENAR-USU-J.
035500*
035600 RT-ORDENAR-USU-TROCA.
035700     IF WSS-ORD-MAIOR NOT EQUAL WSS-ORD-I
035800        MOVE WSS-TAB-UST (WSS-ORD-I)     TO WSS-UST-TEMP
035900        MOVE WSS-TAB-UST (WSS-ORD-MAIOR) TO WSS-TAB-UST (WSS-ORD-I)
036000        MOVE WSS-UST-TEMP                TO
036100                                    WSS-TAB-UST (WSS-ORD-MAIOR)
036200     END-IF.
036300*
036400     ADD 1                       TO WSS-ORD-I.
036500     GO TO RT-ORDENAR-USU-I.
036600*
036700 RT-ORDENAR-USUX.
036800     EXIT.
036900*
037000*----------------------------------------------------------------*
037100 RT-GRAVAR-TOPUSERS               SECTION.
037200*  ---> Grava TOP-USERS - os WSS-LIMITE-TOP primeiros lugares da
037300*       tabela de usuarios, ja reordenada por RT-ORDENAR-USU.
037400*----------------------------------------------------------------*
037500*
037600     MOVE ZEROS                  TO WSS-ORD-I.
037700*
037800 RT-GRAVAR-TOPUSERS-LOOP.
037900     ADD 1                       TO WSS-ORD-I.
038000     IF WSS-ORD-I                 IS GREATER THAN WSS-LIMITE-TOP
038100        GO TO RT-GRAVAR-TOPUSERSX
038200     END-IF.
038300*
038400     MOVE WSS-UST-NOME  (WSS-ORD-I) TO USERNAME-WSQ.
038500     MOVE WSS-UST-TOTAL (WSS-ORD-I) TO TOTAL-MESSAGES-SENT-WSQ.
038600*
038700     WRITE REG-FDQ                FROM REG-WSQ.
038800*
038900     IF FS-TOPUS                   NOT EQUAL '00'
039000        MOVE '09'                TO LKS-RETORNO
039100        MOVE 'Erro ao gravar arquivo TOP-USERS'
039200                                 TO LKS-MENSAGEM
039300        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
039400     END-IF.
039500*
039600     GO TO RT-GRAVAR-TOPUSERS-LOOP.
039700*
039800 RT-GRAVAR-TOPUSERSX.
039900     EXIT.
040000*
040100*----------------------------------------------------------------*
040200 RT-ORDENAR-CHT                  SECTION.                         2410-LMN
040300*  ---> Seleciona, na propria tabela de chats, os 20 primeiros
040400*       colocados em TOTAL-MESSAGES - regra R15 - mesmo metodo
040500*       de selecao limitado usado em RT-ORDENAR-USU.
040600*----------------------------------------------------------------*
040700*
040800     IF WSS-QTDE-CST               IS GREATER THAN 20
040900        MOVE 20                  TO WSS-LIMITE-TOP
041000     ELSE
041100        MOVE WSS-QTDE-CST         TO WSS-LIMITE-TOP
041200     END-IF.
041300*
041400     MOVE 1                      TO WSS-ORD-I.
041500*
041600 RT-ORDENAR-CHT-I.
041700     IF WSS-ORD-I IS GREATER THAN WSS-LIMITE-TOP
041800        GO TO RT-ORDENAR-CHTX
041900     END-IF.
042000*
042100     MOVE WSS-ORD-I               TO WSS-ORD-MAIOR.
042200     COMPUTE WSS-ORD-J = WSS-ORD-I + 1.
042300*
042400 RT-ORDENAR-CHT-J.
042500     IF WSS-ORD-J IS GREATER THAN WSS-QTDE-CST
042600        GO TO RT-ORDENAR-CHT-TROCA
042700     END-IF.
042800*
042900     IF WSS-CST-TOTAL-MSG (WSS-ORD-J) IS GREATER THAN
043000        WSS-CST-TOTAL-MSG (WSS-ORD-MAIOR)
043100        MOVE WSS-ORD-J            TO WSS-ORD-MAIOR
043200     END-IF.
043300*
043400     ADD 1                       TO WSS-ORD-J.
043500     GO TO RT-ORDENAR-CHT-J.
043600*
043700 RT-ORDENAR-CHT-TROCA.
043800     IF WSS-ORD-MAIOR NOT EQUAL WSS-ORD-I
043900        MOVE WSS-TAB-CST (WSS-ORD-I)     TO WSS-CST-TEMP
044000        MOVE WSS-TAB-CST (WSS-ORD-MAIOR) TO WSS-TAB-CST (WSS-ORD-I)
044100        MOVE WSS-CST-TEMP                TO
044200                                    WSS-TAB-CST (WSS-ORD-MAIOR)
044300     END-IF.
044400*
044500     ADD 1                       TO WSS-ORD-I.
044600     GO TO RT-ORDENAR-CHT-I.
044700*
044800 RT-ORDENAR-CHTX.
044900     EXIT.
045000*
045100*----------------------------------------------------------------*
045200 RT-GRAVAR-BUSYCHATS              SECTION.
045300*  ---> Grava BUSY-CHATS - os WSS-LIMITE-TOP primeiros lugares da
045400*       tabela de chats, ja reordenada por RT-ORDENAR-CHT.
045500*----------------------------------------------------------------*
045600*
045700     MOVE ZEROS                  TO WSS-ORD-I.
045800*
045900 RT-GRAVAR-BUSYCHATS-LOOP.
046000     ADD 1                       TO WSS-ORD-I.
046100     IF WSS-ORD-I                 IS GREATER THAN WSS-LIMITE-TOP
046200        GO TO RT-GRAVAR-BUSYCHATSX
046300     END-IF.
046400*
046500     MOVE WSS-CST-NOME      (WSS-ORD-I) TO CHAT-NAME-WSB.
046600     MOVE WSS-CST-TOTAL-MSG (WSS-ORD-I) TO TOTAL-MESSAGES-WSB.
046700     MOVE WSS-CST-SENDERS   (WSS-ORD-I) TO UNIQUE-SENDERS-WSB.
046800*
046900     WRITE REG-FDB                FROM REG-WSB.
047000*
047100     IF FS-BUSYC                   NOT EQUAL '00'
047200        MOVE '09'                TO LKS-RETORNO
047300        MOVE 'Erro ao gravar arquivo BUSY-CHATS'
047400                                 TO LKS-MENSAGEM
047500        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
047600     END-IF.
047700*
047800     GO TO RT-GRAVAR-BUSYCHATS-LOOP.
047900*
048000 RT-GRAVAR-BUSYCHATSX.
048100     EXIT.
048200*
048300*----------------------------------------------------------------*
048400 RT-FECHAR-ARQUIVOS              SECTION.
048500* ---> Fecha todos os arquivos.
048600*----------------------------------------------------------------*
048700*
048800     CLOSE ARQ-USTAT ARQ-CSTAT ARQ-TOPUS ARQ-BUSYC.
048900*
049000 RT-FECHAR-ARQUIVOSX.
049100     EXIT.
049200*
049300*----------------------------------------------------------------*
049400 RT-FINALIZAR                    SECTION.
049500*  ---> Finaliza o processamento e retorna ao chamador.
049600*----------------------------------------------------------------*
049700*
049800     GOBACK.
049900*
050000 RT-FINALIZARX.
050100     EXIT.
050200*
050300*----------------------------------------------------------------*
050400*                   F I M  D O  P R O G R A M A
050500*----------------------------------------------------------------*
