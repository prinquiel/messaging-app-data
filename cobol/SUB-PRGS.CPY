      *----------------------------------------------------------------*
      *    SUB-PRGS.CPY ---> AREA PADRAO DE COMUNICACAO ENTRE PROGRAMAS
      *    DO LOTE NOTURNO DE ESTATISTICAS (MENSAGERIA / MARKETPLACE)
      *    USAR REPLACING ==::== BY == XXX == NA CHAMADA DO COPY
      *----------------------------------------------------------------*
      *    ::-PARAM    = PARAMETRO DE ENTRADA PARA O PROGRAMA CHAMADO
      *    ::-RETORNO  = '00' PROCESSAMENTO OK  / DIFERENTE DE '00' ERRO
      *    ::-MENSAGEM = TEXTO DA MENSAGEM DE ERRO OU CONCLUSAO
      *----------------------------------------------------------------*
       01  ::-PARM.
           03  FILLER                   PIC S9(004)        COMP.
           03  ::-PARAM                 PIC  X(001).
           03  ::-RETORNO               PIC  X(002).
           03  ::-MENSAGEM              PIC  X(050).
