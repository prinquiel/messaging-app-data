      *----------------------------------------------------------------*
      *    FD-CHMKT.CPY ---> LAY-OUT CHAT-MARKETPLACE-STATS (CHAT-MKT-
      *    FILE) - ITENS DO MARKETPLACE ANUNCIADOS POR CHAT
      *----------------------------------------------------------------*
       01  REG-::.
           03  CHAT-ID::               PIC  9(009).
           03  CHAT-NAME::             PIC  X(100).
           03  TOTAL-ITEMS::           PIC  9(009).
           03  ACTIVE-ITEMS::          PIC  9(009).
           03  SOLD-ITEMS::            PIC  9(009).
           03  FILLER                  PIC  X(001).
