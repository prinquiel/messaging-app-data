      *----------------------------------------------------------------*
      *    FD-USTAT.CPY ---> LAY-OUT USER-STATISTICS (USER-STATS-FILE)
      *    ESTATISTICA DE MENSAGERIA POR USUARIO
      *----------------------------------------------------------------*
       01  REG-::.
           03  USER-ID::               PIC  9(009).
           03  USERNAME::              PIC  X(050).
           03  TOTAL-MESSAGES-SENT::   PIC  9(009).
           03  CHATS-PARTICIPATED::    PIC  9(009).
           03  LAST-MESSAGE-DATE::     PIC  X(019).
           03  IS-ACTIVE::             PIC  X(001).
           03  CREATED-AT::            PIC  X(019).
           03  FILLER                  PIC  X(001).
