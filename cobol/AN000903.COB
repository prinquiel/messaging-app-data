000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     ANL00903.
000500 AUTHOR.                         AmarildoMB.
000600 INSTALLATION.                   ENVOL-TI SISTEMAS.
000700 DATE-WRITTEN.                   22 MAR 1993.
000800 DATE-COMPILED.
000900 SECURITY.                       USO RESTRITO AO LOTE NOTURNO.
001000*----------------------------------------------------------------*
001100*REMARKS.
001200*     *----------------------------------------------------------*
001300*     *#NOME     : ANL00903 ---> RELATORIO -> TOTAIS-LOTE.CSV      *
001400*     *----------------------------------------------------------*
001500*     *#TIPO     : COBOL - LOTE NOTURNO DE ESTATISTICA            *
001600*     *----------------------------------------------------------*
001700*     *#ANALISTA : AMARILDO MBORGES                               *
001800*     *----------------------------------------------------------*
001900*     *#FUNCAO   : IMPRIMIR RELATORIO OPCIONAL DE TOTAIS DE       *
002000*     *            CONTROLE DO LOTE NOTURNO - QUANTIDADE DE       *
002100*     *            REGISTROS LIDOS DE CADA ARQUIVO DE ENTRADA E   *
002200*     *            GRAVADOS EM CADA ARQUIVO DE SAIDA, MAIS A      *
002300*     *            RECEITA TOTAL E O PRECO MEDIO DO MARKETPLACE.  *
002400*     *----------------------------------------------------------*
002500*     * VERSAO 01    -    Amarildo M Borges      -    22.03.1993  *
002600*     *----------------------------------------------------------*
002700*----------------------------------------------------------------*
002800*    HISTORICO DE ALTERACOES                                     *
002900*----------------------------------------------------------------*
003000*    22.03.1993  AMB  PRIMEIRA VERSAO - SUBSTITUI O RELATORIO DE  *
003100*                     DISTRIBUICAO POR VENDEDOR PELO RELATORIO   *
003200*                     DE TOTAIS DE CONTROLE DO LOTE NOTURNO.      *
003300*    17.11.1995  JRC  CHAMADO 0640 - INCLUIDAS AS CONTAGENS DOS   *
003400*                     ARQUIVOS DE CATEGORIA E SELLER-CATEGORY.    *
003500*    30.10.1998  VSF  CHAMADO 1560 - REVISAO PRE-ANO-2000 - NADA  *
003600*                     A ALTERAR, PROGRAMA NAO MANIPULA DATAS.     *
003700*    08.03.1999  VSF  REVISAO GERAL PRE-ANO-2000 - OK, CONFORME   *
003800*                     ATA DO COMITE Y2K.                          *
003900*    11.07.2005  LMN  CHAMADO 2780 - RELATORIO PASSA A SER        *
004000*                     OPCIONAL, CONTROLADO POR UPSI-0 - QUANDO    *
004100*                     DESLIGADA, O LOTE NAO GERA O RELATORIO.     *
004200*----------------------------------------------------------------*
004300*================================================================*
004400 ENVIRONMENT                     DIVISION.
004500*================================================================*
004600 CONFIGURATION                   SECTION.
004700*----------------------------------------------------------------*
004800 SPECIAL-NAMES.
004900     C01                         IS TOP-OF-FORM
005000     CLASS DIGITO-VALIDO         IS '0' THRU '9'
005100     UPSI-0                      ON STATUS IS ANL903-LIGADA       2780-LMN
005200                                 OFF STATUS IS ANL903-DESLIGADA.
005300*----------------------------------------------------------------*
005400 INPUT-OUTPUT                    SECTION.
005500*----------------------------------------------------------------*
005600 FILE-CONTROL.
005700*
005800*  ---> Arquivos de entrada do lote, apenas para contagem
005900     COPY 'SEL-USERS.CPY'        REPLACING ==::== BY == -FDU ==.
006000     COPY 'SEL-CATGRY.CPY'       REPLACING ==::== BY == -FDG ==.
006100*
006200     SELECT  ARQ-CHATS           ASSIGN TO DISK
006300             ORGANIZATION        IS LINE SEQUENTIAL
006400             FILE STATUS         IS FS-CHATS.
006500     SELECT  ARQ-MENSAGENS       ASSIGN TO DISK
006600             ORGANIZATION        IS LINE SEQUENTIAL
006700             FILE STATUS         IS FS-MENSAGENS.
006800     SELECT  ARQ-ITENS           ASSIGN TO DISK
006900             ORGANIZATION        IS LINE SEQUENTIAL
007000             FILE STATUS         IS FS-ITENS.
007100     SELECT  ARQ-SELLCAT         ASSIGN TO DISK
007200             ORGANIZATION        IS LINE SEQUENTIAL
007300             FILE STATUS         IS FS-SELLCAT.
007400*
007500*  ---> Arquivos de saida do lote, ja gravados pelos demais
007600*       programas - apenas para contagem e, no caso do resumo
007700*       do marketplace, para a receita total e o preco medio
007800     SELECT  ARQ-USTAT           ASSIGN TO DISK
007900             ORGANIZATION        IS LINE SEQUENTIAL
008000             FILE STATUS         IS FS-USTAT.
008100     SELECT  ARQ-CSTAT           ASSIGN TO DISK
008200             ORGANIZATION        IS LINE SEQUENTIAL
008300             FILE STATUS         IS FS-CSTAT.
008400     SELECT  ARQ-DSTAT           ASSIGN TO DISK
008500             ORGANIZATION        IS LINE SEQUENTIAL
008600             FILE STATUS         IS FS-DSTAT.
008700     SELECT  ARQ-TSUMM           ASSIGN TO DISK
008800             ORGANIZATION        IS LINE SEQUENTIAL
008900             FILE STATUS         IS FS-TSUMM.
009000     SELECT  ARQ-HSTAT           ASSIGN TO DISK
009100             ORGANIZATION        IS LINE SEQUENTIAL
009200             FILE STATUS         IS FS-HSTAT.
009300     SELECT  ARQ-MKTSM           ASSIGN TO DISK
009400             ORGANIZATION        IS LINE SEQUENTIAL
009500             FILE STATUS         IS FS-MKTSM.
009600     SELECT  ARQ-SELST           ASSIGN TO DISK
009700             ORGANIZATION        IS LINE SEQUENTIAL
009800             FILE STATUS         IS FS-SELST.
009900     SELECT  ARQ-TOPSL           ASSIGN TO DISK
010000             ORGANIZATION        IS LINE SEQUENTIAL
010100             FILE STATUS         IS FS-TOPSL.
010200     SELECT  ARQ-CHMKT           ASSIGN TO DISK
010300             ORGANIZATION        IS LINE SEQUENTIAL
010400             FILE STATUS         IS FS-CHMKT.
010500     SELECT  ARQ-DMKT            ASSIGN TO DISK
010600             ORGANIZATION        IS LINE SEQUENTIAL
010700             FILE STATUS         IS FS-DMKT.
010800     SELECT  ARQ-SCSTA           ASSIGN TO DISK
010900             ORGANIZATION        IS LINE SEQUENTIAL
011000             FILE STATUS         IS FS-SCSTA.
011100     SELECT  ARQ-TOPUS           ASSIGN TO DISK
011200             ORGANIZATION        IS LINE SEQUENTIAL
011300             FILE STATUS         IS FS-TOPUS.
011400     SELECT  ARQ-BUSYC           ASSIGN TO DISK
011500             ORGANIZATION        IS LINE SEQUENTIAL
011600             FILE STATUS         IS FS-BUSYC.
011700*
011800     SELECT  REL-TOTAIS          ASSIGN TO 'TOTAIS-LOTE.CSV'
011900             ORGANIZATION        IS LINE SEQUENTIAL
012000             FILE STATUS         IS FS-RELATO.
012100*
012200*================================================================*
012300 DATA                            DIVISION.
012400*================================================================*
012500 FILE                            SECTION.
012600*----------------------------------------------------------------*
012700*
012800 FD  ARQ-USUARIOS                VALUE OF FILE-ID IS 'USUARIOS'
012900     LABEL RECORDS               IS STANDARD
013000     DATA RECORD                 IS REG-FDU.
013100 COPY 'FD-USERS.CPY'             REPLACING ==::== BY == -FDU ==.
013200*
013300 FD  ARQ-CATEGORIAS              VALUE OF FILE-ID IS 'CATEGORIAS'
013400     LABEL RECORDS               IS STANDARD
013500     DATA RECORD                 IS REG-FDG.
013600 COPY 'FD-CATGRY.CPY'            REPLACING ==::== BY == -FDG ==.
013700*
013800 FD  ARQ-CHATS                   VALUE OF FILE-ID IS 'CHATS'
013900     LABEL RECORDS               IS STANDARD
014000     DATA RECORD                 IS REG-FDH.
014100 COPY 'FD-CHATS.CPY'             REPLACING ==::== BY == -FDH ==.
014200*
014300 FD  ARQ-MENSAGENS               VALUE OF FILE-ID IS 'MENSAGENS'
014400     LABEL RECORDS               IS STANDARD
014500     DATA RECORD                 IS REG-FDM.
014600 COPY 'FD-MESGS.CPY'             REPLACING ==::== BY == -FDM ==.
014700*
014800 FD  ARQ-ITENS                   VALUE OF FILE-ID IS 'ITENS'
014900     LABEL RECORDS               IS STANDARD
015000     DATA RECORD                 IS REG-FDI.
015100 COPY 'FD-ITEMS.CPY'             REPLACING ==::== BY == -FDI ==.
015200*
015300 FD  ARQ-SELLCAT                 VALUE OF FILE-ID IS 'SELLCAT'
015400     LABEL RECORDS               IS STANDARD
015500     DATA RECORD                 IS REG-FDL.
015600 COPY 'FD-SELCAT.CPY'            REPLACING ==::== BY == -FDL ==.
015700*
015800 FD  ARQ-USTAT                   VALUE OF FILE-ID IS 'USER-STATS'
015900     LABEL RECORDS               IS STANDARD
016000     DATA RECORD                 IS REG-FDE.
016100 COPY 'FD-USTAT.CPY'             REPLACING ==::== BY == -FDE ==.
016200*
016300 FD  ARQ-CSTAT                   VALUE OF FILE-ID IS 'CHAT-STATS'
016400     LABEL RECORDS               IS STANDARD
016500     DATA RECORD                 IS REG-FDF.
016600 COPY 'FD-CSTAT.CPY'             REPLACING ==::== BY == -FDF ==.
016700*
016800 FD  ARQ-DSTAT                   VALUE OF FILE-ID IS 'DAILY-STATS'
016900     LABEL RECORDS               IS STANDARD
017000     DATA RECORD                 IS REG-FDD.
017100 COPY 'FD-DSTAT.CPY'             REPLACING ==::== BY == -FDD ==.
017200*
017300 FD  ARQ-TSUMM                   VALUE OF FILE-ID IS 'TYPE-SUMMARY'
017400     LABEL RECORDS               IS STANDARD
017500     DATA RECORD                 IS REG-FDT.
017600 COPY 'FD-TSUMM.CPY'             REPLACING ==::== BY == -FDT ==.
017700*
017800 FD  ARQ-HSTAT                   VALUE OF FILE-ID IS 'HOURLY-STATS'
017900     LABEL RECORDS               IS STANDARD
018000     DATA RECORD                 IS REG-FDO.
018100 COPY 'FD-HSTAT.CPY'             REPLACING ==::== BY == -FDO ==.
018200*
018300 FD  ARQ-MKTSM                   VALUE OF FILE-ID IS 'MKT-SUMMARY'
018400     LABEL RECORDS               IS STANDARD
018500     DATA RECORD                 IS REG-FDK.
018600 COPY 'FD-MKTSM.CPY'             REPLACING ==::== BY == -FDK ==.
018700*
018800 FD  ARQ-SELST                   VALUE OF FILE-ID IS 'SELLER-STATS'
018900     LABEL RECORDS               IS STANDARD
019000     DATA RECORD                 IS REG-FDV.
019100 COPY 'FD-SELST.CPY'             REPLACING ==::== BY == -FDV ==.
019200*
019300 FD  ARQ-TOPSL                   VALUE OF FILE-ID IS 'TOP-SELLERS'
019400     LABEL RECORDS               IS STANDARD
019500     DATA RECORD                 IS REG-FDP.
019600 COPY 'FD-TOPSL.CPY'             REPLACING ==::== BY == -FDP ==.
019700*
019800 FD  ARQ-CHMKT                   VALUE OF FILE-ID IS 'CHAT-MKT'
019900     LABEL RECORDS               IS STANDARD
020000     DATA RECORD                 IS REG-FDJ.
020100 COPY 'FD-CHMKT.CPY'             REPLACING ==::== BY == -FDJ ==.
020200*
020300 FD  ARQ-DMKT                    VALUE OF FILE-ID IS 'DAILY-MKT'
020400     LABEL RECORDS               IS STANDARD
020500     DATA RECORD                 IS REG-FDY.
020600 COPY 'FD-DMKT.CPY'              REPLACING ==::== BY == -FDY ==.
020700*
020800 FD  ARQ-SCSTA                VALUE OF FILE-ID IS 'SELLCAT-STATS'
020900     LABEL RECORDS               IS STANDARD
021000     DATA RECORD                 IS REG-FDC.
021100 COPY 'FD-SCSTA.CPY'             REPLACING ==::== BY == -FDC ==.
021200*
021300 FD  ARQ-TOPUS                   VALUE OF FILE-ID IS 'TOP-USERS'
021400     LABEL RECORDS               IS STANDARD
021500     DATA RECORD                 IS REG-FDQ.
021600 COPY 'FD-TOPUS.CPY'             REPLACING ==::== BY == -FDQ ==.
021700*
021800 FD  ARQ-BUSYC                   VALUE OF FILE-ID IS 'BUSY-CHATS'
021900     LABEL RECORDS               IS STANDARD
022000     DATA RECORD                 IS REG-FDB.
022100 COPY 'FD-BUSYC.CPY'             REPLACING ==::== BY == -FDB ==.
022200*
022300 FD  REL-TOTAIS.
022400 01  REG-RELATO                  PIC  X(080).
022500*
022600*----------------------------------------------------------------*
022700 WORKING-STORAGE                 SECTION.
022800*----------------------------------------------------------------*
022900*
023000 01  WSS-AUXILIARES.
023100     03  WSS-FIM-ARQ             PIC  X(001)         VALUE SPACES.
023200*
023300     03  FS-USUARIOS             PIC  X(002)         VALUE SPACES.
023400     03  FS-CATEGORIAS           PIC  X(002)         VALUE SPACES.
023500     03  FS-CHATS                PIC  X(002)         VALUE SPACES.
023600     03  FS-MENSAGENS            PIC  X(002)         VALUE SPACES.
023700     03  FS-ITENS                PIC  X(002)         VALUE SPACES.
023800     03  FS-SELLCAT              PIC  X(002)         VALUE SPACES.
023900     03  FS-USTAT                PIC  X(002)         VALUE SPACES.
024000     03  FS-CSTAT                PIC  X(002)         VALUE SPACES.
024100     03  FS-DSTAT                PIC  X(002)         VALUE SPACES.
024200     03  FS-TSUMM                PIC  X(002)         VALUE SPACES.
024300     03  FS-HSTAT                PIC  X(002)         VALUE SPACES.
024400     03  FS-MKTSM                PIC  X(002)         VALUE SPACES.
024500     03  FS-SELST                PIC  X(002)         VALUE SPACES.
024600     03  FS-TOPSL                PIC  X(002)         VALUE SPACES.
024700     03  FS-CHMKT                PIC  X(002)         VALUE SPACES.
024800     03  FS-DMKT                 PIC  X(002)         VALUE SPACES.
024900     03  FS-SCSTA                PIC  X(002)         VALUE SPACES.
025000     03  FS-TOPUS                PIC  X(002)         VALUE SPACES.
025100     03  FS-BUSYC                PIC  X(002)         VALUE SPACES.
025200     03  FS-RELATO               PIC  X(002)         VALUE SPACES.
025300     03  FILLER                  PIC  X(010)         VALUE SPACES.
025400*
025500*----------------------------------------------------------------*
025600*    CONTADORES DE REGISTROS - REGRA DO RELATORIO DE TOTAIS
025700*----------------------------------------------------------------*
025800 01  WSS-CONTADORES.
025900     03  WSS-CNT-USUARIOS        PIC 9(009) COMP     VALUE ZEROS.
026000     03  WSS-CNT-CATEGORIAS      PIC 9(009) COMP     VALUE ZEROS.
026100     03  WSS-CNT-CHATS           PIC 9(009) COMP     VALUE ZEROS.
026200     03  WSS-CNT-MENSAGENS       PIC 9(009) COMP     VALUE ZEROS.
026300     03  WSS-CNT-ITENS           PIC 9(009) COMP     VALUE ZEROS.
026400     03  WSS-CNT-SELLCAT         PIC 9(009) COMP     VALUE ZEROS.
026500     03  WSS-CNT-USTAT           PIC 9(009) COMP     VALUE ZEROS.
026600     03  WSS-CNT-CSTAT           PIC 9(009) COMP     VALUE ZEROS.
026700     03  WSS-CNT-DSTAT           PIC 9(009) COMP     VALUE ZEROS.
026800     03  WSS-CNT-TSUMM           PIC 9(009) COMP     VALUE ZEROS.
026900     03  WSS-CNT-HSTAT           PIC 9(009) COMP     VALUE ZEROS.
027000     03  WSS-CNT-MKTSM           PIC 9(009) COMP     VALUE ZEROS.
027100     03  WSS-CNT-SELST           PIC 9(009) COMP     VALUE ZEROS.
027200     03  WSS-CNT-TOPSL           PIC 9(009) COMP     VALUE ZEROS.
027300     03  WSS-CNT-CHMKT           PIC 9(009) COMP     VALUE ZEROS.
027400     03  WSS-CNT-DMKT            PIC 9(009) COMP     VALUE ZEROS.
027500     03  WSS-CNT-SCSTA           PIC 9(009) COMP     VALUE ZEROS.
027600     03  WSS-CNT-TOPUS           PIC 9(009) COMP     VALUE ZEROS.
027700     03  WSS-CNT-BUSYC           PIC 9(009) COMP     VALUE ZEROS.
027800     03  FILLER                  PIC  X(010)         VALUE SPACES.
027900*
028000 01  WSS-CONTADORES-R REDEFINES WSS-CONTADORES
028100                                 PIC  X(086).
028200*
028300 01  WSS-TOT-RECEITA             PIC S9(013)V99      VALUE ZEROS.
028400 01  WSS-TOT-RECEITA-R REDEFINES WSS-TOT-RECEITA
028500                                 PIC  X(015).
028600*
028700 01  WSS-MEDIA-PRECO             PIC S9(008)V99      VALUE ZEROS.
028800 01  WSS-MEDIA-PRECO-R REDEFINES WSS-MEDIA-PRECO
028900                                 PIC  X(010).
029000*
029100*  ---> AREA DE ARQUIVO MKT-SUMMARY NA WORKING, PARA A LEITURA
029200*       DA RECEITA TOTAL E DO PRECO MEDIO
029300 COPY 'FD-MKTSM.CPY'             REPLACING ==::== BY == -WSK ==.
029400*
029500*----------------------------------------------------------------*
029600*    AREA LAY-OUT PARA O RELATORIO DE TOTAIS - CSV
029700*----------------------------------------------------------------*
029800*
029900*  ---> CABECALHO
030000 01  CAB-CSV.
030100     03  FILLER                  PIC  X(019)         VALUE
030200                                      'FIGURA DO CONTROLE'.
030300     03  FILLER                  PIC  X(038)         VALUE SPACES.
030400     03  FILLER                  PIC  X(001)         VALUE ';'.
030500     03  FILLER                  PIC  X(005)         VALUE
030600                                                  'VALOR'.
030700     03  FILLER                  PIC  X(015)         VALUE SPACES.
030800     03  FILLER                  PIC  X(001)         VALUE ';'.
030900*
031000*  ---> DETALHE - CONTAGEM DE REGISTROS
031100 01  DET-CONTADOR-CSV.
031200     03  FIGURA-CSV              PIC  X(044)         VALUE SPACES.
031300     03  FILLER                  PIC  X(001)         VALUE ';'.
031400     03  VALOR-CONTADOR-CSV      PIC  ZZZZZZZZ9      VALUE ZEROS.
031500     03  FILLER                  PIC  X(011)         VALUE SPACES.
031600     03  FILLER                  PIC  X(001)         VALUE ';'.
031700*
031800*  ---> DETALHE - VALOR MONETARIO
031900 01  DET-MONETARIO-CSV.
032000     03  FIGURA-MON-CSV          PIC  X(044)         VALUE SPACES.
032100     03  FILLER                  PIC  X(001)         VALUE ';'.
032200     03  VALOR-MON-CSV           PIC Z(010)9,99      VALUE ZEROS.
032300     03  FILLER                  PIC  X(005)         VALUE SPACES.
032400     03  FILLER                  PIC  X(001)         VALUE ';'.
032500*
032600*----------------------------------------------------------------*
032700 LINKAGE                         SECTION.
032800*----------------------------------------------------------------*
032900 COPY SUB-PRGS REPLACING ==::== BY == LKS ==.
033000*
033100*================================================================*
033200 PROCEDURE                       DIVISION USING LKS-PARM.
033300*================================================================*
033400 RT-PRINCIPAL                    SECTION.
033500*  ---> Roteiro geral do relatorio de totais de controle - so
033600*       executa se o relatorio opcional estiver ligado (UPSI-0).
033700*----------------------------------------------------------------*
033800*
033900     IF ANL903-DESLIGADA                                          2780-LMN
034000        GO TO RT-PRINCIPALX                                       2780-LMN
034100     END-IF.
034200*
034300     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
034400     PERFORM RT-CONTAR-ENTRADA   THRU RT-CONTAR-ENTRADAX.
034500     PERFORM RT-CONTAR-SAIDA     THRU RT-CONTAR-SAIDAX.
034600     PERFORM RT-LER-RESUMO-MKT   THRU RT-LER-RESUMO-MKTX.
034700     PERFORM RT-GRAVAR-CABECALHO THRU RT-GRAVAR-CABECALHOX.
034800     PERFORM RT-GRAVAR-TOTAIS    THRU RT-GRAVAR-TOTAISX.
034900     PERFORM RT-FECHAR-ARQUIVOS  THRU RT-FECHAR-ARQUIVOSX.
035000*
035100 RT-PRINCIPALX.
035200     PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
035300*
035400*----------------------------------------------------------------*
035500 RT-INICIALIZAR                  SECTION.
035600*  ---> Inicializa areas, variaveis e abre arquivos.
035700*----------------------------------------------------------------*
035800*
035900     MOVE ZEROS                  TO WSS-CNT-USUARIOS
036000                                    WSS-CNT-CATEGORIAS
036100                                    WSS-CNT-CHATS
036200                                    WSS-CNT-MENSAGENS
036300                                    WSS-CNT-ITENS
036400                                    WSS-CNT-SELLCAT
036500                                    WSS-CNT-USTAT
036600                                    WSS-CNT-CSTAT
036700                                    WSS-CNT-DSTAT
036800                                    WSS-CNT-TSUMM
036900                                    WSS-CNT-HSTAT
037000                                    WSS-CNT-MKTSM
037100                                    WSS-CNT-SELST
037200                                    WSS-CNT-TOPSL
037300                                    WSS-CNT-CHMKT
037400                                    WSS-CNT-DMKT
037500                                    WSS-CNT-SCSTA
037600                                    WSS-CNT-TOPUS
037700                                    WSS-CNT-BUSYC.
037800*
037900     MOVE '00'                   TO LKS-RETORNO.
038000*
038100     PERFORM RT-ABRIR-ARQUIVOS   THRU RT-ABRIR-ARQUIVOSX.
038200*
038300 RT-INICIALIZARX.
038400     EXIT.
038500*
038600*----------------------------------------------------------------*
038700 RT-ABRIR-ARQUIVOS               SECTION.
038800* ---> Abre todos os arquivos de entrada e de saida do lote
038900*      apenas para leitura (contagem), mais o relatorio.
039000*----------------------------------------------------------------*
039100*
039200     OPEN INPUT  ARQ-USUARIOS   ARQ-CATEGORIAS ARQ-CHATS
039300                 ARQ-MENSAGENS  ARQ-ITENS      ARQ-SELLCAT
039400                 ARQ-USTAT      ARQ-CSTAT      ARQ-DSTAT
039500                 ARQ-TSUMM      ARQ-HSTAT      ARQ-MKTSM
039600                 ARQ-SELST      ARQ-TOPSL      ARQ-CHMKT
039700                 ARQ-DMKT       ARQ-SCSTA      ARQ-TOPUS
039800                 ARQ-BUSYC.
039900*
040000     IF FS-USUARIOS   EQUAL '00' AND FS-CATEGORIAS EQUAL '00' AND
040100        FS-CHATS      EQUAL '00' AND FS-MENSAGENS  EQUAL '00' AND
040200        FS-ITENS      EQUAL '00' AND FS-SELLCAT    EQUAL '00' AND
040300        FS-USTAT      EQUAL '00' AND FS-CSTAT      EQUAL '00' AND
040400        FS-DSTAT      EQUAL '00' AND FS-TSUMM      EQUAL '00' AND
040500        FS-HSTAT      EQUAL '00' AND FS-MKTSM      EQUAL '00' AND
040600        FS-SELST      EQUAL '00' AND FS-TOPSL      EQUAL '00' AND
040700        FS-CHMKT      EQUAL '00' AND FS-DMKT       EQUAL '00' AND
040800        FS-SCSTA      EQUAL '00' AND FS-TOPUS      EQUAL '00' AND
040900        FS-BUSYC      EQUAL '00'
041000        CONTINUE
041100     ELSE
041200        MOVE '09'                TO LKS-RETORNO
041300        MOVE 'Erro ao abrir arquivos do lote para totais'
041400                                 TO LKS-MENSAGEM
041500        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
041600     END-IF.
041700*
041800     OPEN OUTPUT REL-TOTAIS.
041900     IF FS-RELATO                 NOT EQUAL '00'
042000        MOVE '09'                TO LKS-RETORNO
042100        MOVE 'Erro ao abrir arquivo TOTAIS-LOTE.CSV'
042200                                 TO LKS-MENSAGEM
042300        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
042400     END-IF.
042500*
042600 RT-ABRIR-ARQUIVOSX.
042700     EXIT.
042800*
042900*----------------------------------------------------------------*
043000 RT-CONTAR-ENTRADA               SECTION.
043100*  ---> Conta os registros de cada arquivo de entrada do lote.
043200*----------------------------------------------------------------*
043300*
043400     MOVE 'N'                    TO WSS-FIM-ARQ.
043500 RT-CONTAR-ENTRADA-USU.
043600     READ ARQ-USUARIOS
043700       AT END
043800          MOVE 'S'               TO WSS-FIM-ARQ
043900          GO TO RT-CONTAR-ENTRADA-CAT
044000     END-READ.
044100     ADD 1                       TO WSS-CNT-USUARIOS.
044200     GO TO RT-CONTAR-ENTRADA-USU.
044300*
044400 RT-CONTAR-ENTRADA-CAT.
044500     MOVE 'N'                    TO WSS-FIM-ARQ.
044600 RT-CONTAR-ENTRADA-CAT-L.
044700     READ ARQ-CATEGORIAS
044800       AT END
044900          MOVE 'S'               TO WSS-FIM-ARQ
045000          GO TO RT-CONTAR-ENTRADA-CHT
045100     END-READ.
045200     ADD 1                       TO WSS-CNT-CATEGORIAS.
045300     GO TO RT-CONTAR-ENTRADA-CAT-L.
045400*
045500 RT-CONTAR-ENTRADA-CHT.
045600     MOVE 'N'                    TO WSS-FIM-ARQ.
045700 RT-CONTAR-ENTRADA-CHT-L.
045800     READ ARQ-CHATS
045900       AT END
046000          MOVE 'S'               TO WSS-FIM-ARQ
046100          GO TO RT-CONTAR-ENTRADA-MSG
046200     END-READ.
046300     ADD 1                       TO WSS-CNT-CHATS.
046400     GO TO RT-CONTAR-ENTRADA-CHT-L.
046500*
046600 RT-CONTAR-ENTRADA-MSG.
046700     MOVE 'N'                    TO WSS-FIM-ARQ.
046800 RT-CONTAR-ENTRADA-MSG-L.
046900     READ ARQ-MENSAGENS
047000       AT END
047100          MOVE 'S'               TO WSS-FIM-ARQ
047200          GO TO RT-CONTAR-ENTRADA-ITE
047300     END-READ.
047400     ADD 1                       TO WSS-CNT-MENSAGENS.
047500     GO TO RT-CONTAR-ENTRADA-MSG-L.
047600*
047700 RT-CONTAR-ENTRADA-ITE.
047800     MOVE 'N'                    TO WSS-FIM-ARQ.
047900 RT-CONTAR-ENTRADA-ITE-L.
048000     READ ARQ-ITENS
048100       AT END
048200          MOVE 'S'               TO WSS-FIM-ARQ
048300          GO TO RT-CONTAR-ENTRADA-SCL
048400     END-READ.
048500     ADD 1                       TO WSS-CNT-ITENS.
048600     GO TO RT-CONTAR-ENTRADA-ITE-L.
048700*
048800 RT-CONTAR-ENTRADA-SCL.
048900     MOVE 'N'                    TO WSS-FIM-ARQ.
049000 RT-CONTAR-ENTRADA-SCL-L.
049100     READ ARQ-SELLCAT
049200       AT END
049300          MOVE 'S'               TO WSS-FIM-ARQ
049400          GO TO RT-CONTAR-ENTRADAX
049500     END-READ.
049600     ADD 1                       TO WSS-CNT-SELLCAT.
049700     GO TO RT-CONTAR-ENTRADA-SCL-L.
049800*
049900 RT-CONTAR-ENTRADAX.
050000     EXIT.
050100*
050200*----------------------------------------------------------------*
050300 RT-CONTAR-SAIDA                 SECTION.
050400*  ---> Conta os registros ja gravados em cada arquivo de saida
050500*       do lote, apurados pelos demais programas.
050600*----------------------------------------------------------------*
050700*
050800     MOVE 'N'                    TO WSS-FIM-ARQ.
050900 RT-CONTAR-SAIDA-UST.
051000     READ ARQ-USTAT
051100       AT END
051200          MOVE 'S'               TO WSS-FIM-ARQ
051300          GO TO RT-CONTAR-SAIDA-CST
051400     END-READ.
051500     ADD 1                       TO WSS-CNT-USTAT.
051600     GO TO RT-CONTAR-SAIDA-UST.
051700*
051800 RT-CONTAR-SAIDA-CST.
051900     MOVE 'N'                    TO WSS-FIM-ARQ.
052000 RT-CONTAR-SAIDA-CST-L.
052100     READ ARQ-CSTAT
052200       AT END
052300          MOVE 'S'               TO WSS-FIM-ARQ
052400          GO TO RT-CONTAR-SAIDA-DST
052500     END-READ.
052600     ADD 1                       TO WSS-CNT-CSTAT.
052700     GO TO RT-CONTAR-SAIDA-CST-L.
052800*
052900 RT-CONTAR-SAIDA-DST.
053000     MOVE 'N'                    TO WSS-FIM-ARQ.
053100 RT-CONTAR-SAIDA-DST-L.
053200     READ ARQ-DSTAT
053300       AT END
053400          MOVE 'S'               TO WSS-FIM-ARQ
053500          GO TO RT-CONTAR-SAIDA-TSM
053600     END-READ.
053700     ADD 1                       TO WSS-CNT-DSTAT.
053800     GO TO RT-CONTAR-SAIDA-DST-L.
053900*
054000 RT-CONTAR-SAIDA-TSM.
054100     MOVE 'N'                    TO WSS-FIM-ARQ.
054200 RT-CONTAR-SAIDA-TSM-L.
054300     READ ARQ-TSUMM
054400       AT END
054500          MOVE 'S'               TO WSS-FIM-ARQ
054600          GO TO RT-CONTAR-SAIDA-HST
054700     END-READ.
054800     ADD 1                       TO WSS-CNT-TSUMM.
054900     GO TO RT-CONTAR-SAIDA-TSM-L.
055000*
055100 RT-CONTAR-SAIDA-HST.
055200     MOVE 'N'                    TO WSS-FIM-ARQ.
055300 RT-CONTAR-SAIDA-HST-L.
055400     READ ARQ-HSTAT
055500       AT END
055600          MOVE 'S'               TO WSS-FIM-ARQ
055700          GO TO RT-CONTAR-SAIDA-MKS
055800     END-READ.
055900     ADD 1                       TO WSS-CNT-HSTAT.
056000     GO TO RT-CONTAR-SAIDA-HST-L.
056100*
056200 RT-CONTAR-SAIDA-MKS.
056300     MOVE 'N'                    TO WSS-FIM-ARQ.
056400 RT-CONTAR-SAIDA-MKS-L.
056500     READ ARQ-MKTSM
056600       AT END
056700          MOVE 'S'               TO WSS-FIM-ARQ
056800          GO TO RT-CONTAR-SAIDA-SLS
056900     END-READ.
057000     ADD 1                       TO WSS-CNT-MKTSM.
057100     GO TO RT-CONTAR-SAIDA-MKS-L.
057200*
057300 RT-CONTAR-SAIDA-SLS.
057400     MOVE 'N'                    TO WSS-FIM-ARQ.
057500 RT-CONTAR-SAIDA-SLS-L.
057600     READ ARQ-SELST
057700       AT END
057800          MOVE 'S'               TO WSS-FIM-ARQ
057900          GO TO RT-CONTAR-SAIDA-TPS
058000     END-READ.
058100     ADD 1                       TO WSS-CNT-SELST.
058200     GO TO RT-CONTAR-SAIDA-SLS-L.
058300*
058400 RT-CONTAR-SAIDA-TPS.
058500     MOVE 'N'                    TO WSS-FIM-ARQ.
058600 RT-CONTAR-SAIDA-TPS-L.
058700     READ ARQ-TOPSL
058800       AT END
058900          MOVE 'S'               TO WSS-FIM-ARQ
059000          GO TO RT-CONTAR-SAIDA-CHM
059100     END-READ.
059200     ADD 1                       TO WSS-CNT-TOPSL.
059300     GO TO RT-CONTAR-SAIDA-TPS-L.
059400*
059500 RT-CONTAR-SAIDA-CHM.
059600     MOVE 'N'                    TO WSS-FIM-ARQ.
059700 RT-CONTAR-SAIDA-CHM-L.
059800     READ ARQ-CHMKT
059900       AT END
060000          MOVE 'S'               TO WSS-FIM-ARQ
060100          GO TO RT-CONTAR-SAIDA-DMK
060200     END-READ.
060300     ADD 1                       TO WSS-CNT-CHMKT.
060400     GO TO RT-CONTAR-SAIDA-CHM-L.
060500*
060600 RT-CONTAR-SAIDA-DMK.
060700     MOVE 'N'                    TO WSS-FIM-ARQ.
060800 RT-CONTAR-SAIDA-DMK-L.
060900     READ ARQ-DMKT
061000       AT END
061100          MOVE 'S'               TO WSS-FIM-ARQ
061200          GO TO RT-CONTAR-SAIDA-SCS
061300     END-READ.
061400     ADD 1                       TO WSS-CNT-DMKT.
061500     GO TO RT-CONTAR-SAIDA-DMK-L.
061600*
061700 RT-CONTAR-SAIDA-SCS.
061800     MOVE 'N'                    TO WSS-FIM-ARQ.
061900 RT-CONTAR-SAIDA-SCS-L.
062000     READ ARQ-SCSTA
062100       AT END
062200          MOVE 'S'               TO WSS-FIM-ARQ
062300          GO TO RT-CONTAR-SAIDA-TPU
062400     END-READ.
062500     ADD 1                       TO WSS-CNT-SCSTA.
062600     GO TO RT-CONTAR-SAIDA-SCS-L.
062700*
062800 RT-CONTAR-SAIDA-TPU.
062900     MOVE 'N'                    TO WSS-FIM-ARQ.
063000 RT-CONTAR-SAIDA-TPU-L.
063100     READ ARQ-TOPUS
063200       AT END
063300          MOVE 'S'               TO WSS-FIM-ARQ
063400          GO TO RT-CONTAR-SAIDA-BSC
063500     END-READ.
063600     ADD 1                       TO WSS-CNT-TOPUS.
063700     GO TO RT-CONTAR-SAIDA-TPU-L.
063800*
063900 RT-CONTAR-SAIDA-BSC.
064000     MOVE 'N'                    TO WSS-FIM-ARQ.
064100 RT-CONTAR-SAIDA-BSC-L.
064200     READ ARQ-BUSYC
064300       AT END
064400          MOVE 'S'               TO WSS-FIM-ARQ
064500          GO TO RT-CONTAR-SAIDAX
064600     END-READ.
064700     ADD 1                       TO WSS-CNT-BUSYC.
064800     GO TO RT-CONTAR-SAIDA-BSC-L.
064900*
065000 RT-CONTAR-SAIDAX.
065100     EXIT.
065200*
065300*----------------------------------------------------------------*
065400 RT-LER-RESUMO-MKT                SECTION.
065500*  ---> Reposiciona e relê MKT-SUMMARY-FILE, de apenas um
065600*       registro, para extrair TOTAL-REVENUE e AVERAGE-PRICE.
065700*----------------------------------------------------------------*
065800*
065900     CLOSE ARQ-MKTSM.
066000     OPEN INPUT ARQ-MKTSM.
066100*
066200     READ ARQ-MKTSM                INTO REG-WSK
066300       AT END
066400          MOVE ZEROS              TO WSS-TOT-RECEITA
066500                                     WSS-MEDIA-PRECO
066600          GO TO RT-LER-RESUMO-MKTX
066700     END-READ.
066800*
066900     MOVE TOTAL-REVENUE-WSK       TO WSS-TOT-RECEITA.
067000     MOVE AVERAGE-PRICE-WSK       TO WSS-MEDIA-PRECO.
067100*
067200 RT-LER-RESUMO-MKTX.
067300     EXIT.
067400*
067500*----------------------------------------------------------------*
067600 RT-GRAVAR-CABECALHO             SECTION.
067700*  ---> Grava cabecalho do relatorio de totais.
067800*----------------------------------------------------------------*
067900*
068000     WRITE REG-RELATO            FROM CAB-CSV AFTER 1 LINE.
068100*
068200 RT-GRAVAR-CABECALHOX.
068300     EXIT.
068400*
068500*----------------------------------------------------------------*
068600 RT-GRAVAR-TOTAIS                SECTION.
068700*  ---> Grava uma linha detalhe por figura de controle - uma
068800*       linha por arquivo de entrada, uma por arquivo de saida,
068900*       e as duas linhas monetarias do resumo do marketplace.
069000*----------------------------------------------------------------*
069100*
069200     MOVE SPACES                 TO DET-CONTADOR-CSV.
069300     MOVE 'Registros lidos    - USERS-FILE' TO FIGURA-CSV.
069400     MOVE WSS-CNT-USUARIOS       TO VALOR-CONTADOR-CSV.
069500     WRITE REG-RELATO            FROM DET-CONTADOR-CSV
069600                                 AFTER 1 LINE.
069700*
069800     MOVE SPACES                 TO DET-CONTADOR-CSV.
069900     MOVE 'Registros lidos    - CATEGORIES-FILE' TO FIGURA-CSV.
070000     MOVE WSS-CNT-CATEGORIAS     TO VALOR-CONTADOR-CSV.
070100     WRITE REG-RELATO            FROM DET-CONTADOR-CSV
070200                                 AFTER 1 LINE.
070300*
070400     MOVE SPACES                 TO DET-CONTADOR-CSV.
070500     MOVE 'Registros lidos    - CHATS-FILE' TO FIGURA-CSV.
070600     MOVE WSS-CNT-CHATS          TO VALOR-CONTADOR-CSV.
070700     WRITE REG-RELATO            FROM DET-CONTADOR-CSV
070800                                 AFTER 1 LINE.
070900*
071000     MOVE SPACES                 TO DET-CONTADOR-CSV.
071100     MOVE 'Registros lidos    - MESSAGES-FILE' TO FIGURA-CSV.
071200     MOVE WSS-CNT-MENSAGENS      TO VALOR-CONTADOR-CSV.
071300     WRITE REG-RELATO            FROM DET-CONTADOR-CSV
071400                                 AFTER 1 LINE.
071500*
071600     MOVE SPACES                 TO DET-CONTADOR-CSV.
071700     MOVE 'Registros lidos    - ITEMS-FILE' TO FIGURA-CSV.
071800     MOVE WSS-CNT-ITENS          TO VALOR-CONTADOR-CSV.
071900     WRITE REG-RELATO            FROM DET-CONTADOR-CSV
072000                                 AFTER 1 LINE.
072100*
072200     MOVE SPACES                 TO DET-CONTADOR-CSV.
072300     MOVE 'Registros lidos    - SELLCAT-FILE' TO FIGURA-CSV.
072400     MOVE WSS-CNT-SELLCAT        TO VALOR-CONTADOR-CSV.
072500     WRITE REG-RELATO            FROM DET-CONTADOR-CSV
072600                                 AFTER 1 LINE.
072700*
072800     MOVE SPACES                 TO DET-CONTADOR-CSV.
072900     MOVE 'Registros gravados - USER-STATS-FILE' TO FIGURA-CSV.
073000     MOVE WSS-CNT-USTAT          TO VALOR-CONTADOR-CSV.
073100     WRITE REG-RELATO            FROM DET-CONTADOR-CSV
073200                                 AFTER 1 LINE.
073300*
073400     MOVE SPACES                 TO DET-CONTADOR-CSV.
073500     MOVE 'Registros gravados - CHAT-STATS-FILE' TO FIGURA-CSV.
073600     MOVE WSS-CNT-CSTAT          TO VALOR-CONTADOR-CSV.
073700     WRITE REG-RELATO            FROM DET-CONTADOR-CSV
073800                                 AFTER 1 LINE.
073900*
074000     MOVE SPACES                 TO DET-CONTADOR-CSV.
074100     MOVE 'Registros gravados - DAILY-STATS-FILE' TO FIGURA-CSV.
074200     MOVE WSS-CNT-DSTAT          TO VALOR-CONTADOR-CSV.
074300     WRITE REG-RELATO            FROM DET-CONTADOR-CSV
074400                                 AFTER 1 LINE.
074500*
074600     MOVE SPACES                 TO DET-CONTADOR-CSV.
074700     MOVE 'Registros gravados - TYPE-SUMMARY-FILE' TO FIGURA-CSV.
074800     MOVE WSS-CNT-TSUMM          TO VALOR-CONTADOR-CSV.
074900     WRITE REG-RELATO            FROM DET-CONTADOR-CSV
075000                                 AFTER 1 LINE.
075100*
075200     MOVE SPACES                 TO DET-CONTADOR-CSV.
075300     MOVE 'Registros gravados - HOURLY-STATS-FILE' TO FIGURA-CSV.
075400     MOVE WSS-CNT-HSTAT          TO VALOR-CONTADOR-CSV.
075500     WRITE REG-RELATO            FROM DET-CONTADOR-CSV
075600                                 AFTER 1 LINE.
075700*
075800     MOVE SPACES                 TO DET-CONTADOR-CSV.
075900     MOVE 'Registros gravados - MKT-SUMMARY-FILE' TO FIGURA-CSV.
076000     MOVE WSS-CNT-MKTSM          TO VALOR-CONTADOR-CSV.
076100     WRITE REG-RELATO            FROM DET-CONTADOR-CSV
076200                                 AFTER 1 LINE.
076300*
076400     MOVE SPACES                 TO DET-CONTADOR-CSV.
076500     MOVE 'Registros gravados - SELLER-STATS-FILE' TO FIGURA-CSV.
076600     MOVE WSS-CNT-SELST          TO VALOR-CONTADOR-CSV.
076700     WRITE REG-RELATO            FROM DET-CONTADOR-CSV
076800                                 AFTER 1 LINE.
076900*
077000     MOVE SPACES                 TO DET-CONTADOR-CSV.
077100     MOVE 'Registros gravados - TOP-SELLERS-FILE' TO FIGURA-CSV.
077200     MOVE WSS-CNT-TOPSL          TO VALOR-CONTADOR-CSV.
077300     WRITE REG-RELATO            FROM DET-CONTADOR-CSV
077400                                 AFTER 1 LINE.
077500*
077600     MOVE SPACES                 TO DET-CONTADOR-CSV.
077700     MOVE 'Registros gravados - CHAT-MKT-FILE' TO FIGURA-CSV.
077800     MOVE WSS-CNT-CHMKT          TO VALOR-CONTADOR-CSV.
077900     WRITE REG-RELATO            FROM DET-CONTADOR-CSV
078000                                 AFTER 1 LINE.
078100*
078200     MOVE SPACES                 TO DET-CONTADOR-CSV.
078300     MOVE 'Registros gravados - DAILY-MKT-FILE' TO FIGURA-CSV.
078400     MOVE WSS-CNT-DMKT           TO VALOR-CONTADOR-CSV.
078500     WRITE REG-RELATO            FROM DET-CONTADOR-CSV
078600                                 AFTER 1 LINE.
078700*
078800     MOVE SPACES                 TO DET-CONTADOR-CSV.
078900     MOVE 'Registros gravados - SELLCAT-STATS-FILE' TO FIGURA-CSV.
079000     MOVE WSS-CNT-SCSTA          TO VALOR-CONTADOR-CSV.
079100     WRITE REG-RELATO            FROM DET-CONTADOR-CSV
079200                                 AFTER 1 LINE.
079300*
079400     MOVE SPACES                 TO DET-CONTADOR-CSV.
079500     MOVE 'Registros gravados - TOP-USERS-FILE' TO FIGURA-CSV.
079600     MOVE WSS-CNT-TOPUS          TO VALOR-CONTADOR-CSV.
079700     WRITE REG-RELATO            FROM DET-CONTADOR-CSV
079800                                 AFTER 1 LINE.
079900*
080000     MOVE SPACES                 TO DET-CONTADOR-CSV.
080100     MOVE 'Registros gravados - BUSY-CHATS-FILE' TO FIGURA-CSV.
080200     MOVE WSS-CNT-BUSYC          TO VALOR-CONTADOR-CSV.
080300     WRITE REG-RELATO            FROM DET-CONTADOR-CSV
080400                                 AFTER 1 LINE.
080500*
080600     MOVE SPACES                 TO DET-MONETARIO-CSV.
080700     MOVE 'Receita total do marketplace' TO FIGURA-MON-CSV.
080800     MOVE WSS-TOT-RECEITA        TO VALOR-MON-CSV.
080900     WRITE REG-RELATO            FROM DET-MONETARIO-CSV
081000                                 AFTER 1 LINE.
081100*
081200     MOVE SPACES                 TO DET-MONETARIO-CSV.
081300     MOVE 'Preco medio do marketplace' TO FIGURA-MON-CSV.
081400     MOVE WSS-MEDIA-PRECO        TO VALOR-MON-CSV.
081500     WRITE REG-RELATO            FROM DET-MONETARIO-CSV
081600                                 AFTER 1 LINE.
081700*
081800 RT-GRAVAR-TOTAISX.
081900     EXIT.
082000*
082100*----------------------------------------------------------------*
082200 RT-FECHAR-ARQUIVOS              SECTION.
082300* ---> Fecha todos os arquivos.
082400*----------------------------------------------------------------*
082500*
082600     CLOSE ARQ-USUARIOS   ARQ-CATEGORIAS ARQ-CHATS
082700           ARQ-MENSAGENS  ARQ-ITENS      ARQ-SELLCAT
082800           ARQ-USTAT      ARQ-CSTAT      ARQ-DSTAT
082900           ARQ-TSUMM      ARQ-HSTAT      ARQ-MKTSM
083000           ARQ-SELST      ARQ-TOPSL      ARQ-CHMKT
083100           ARQ-DMKT       ARQ-SCSTA      ARQ-TOPUS
083200           ARQ-BUSYC      REL-TOTAIS.
083300*
083400 RT-FECHAR-ARQUIVOSX.
083500     EXIT.
083600*
083700*----------------------------------------------------------------*
083800 RT-FINALIZAR                    SECTION.
083900*  ---> Finaliza o processamento e retorna ao chamador.
084000*----------------------------------------------------------------*
084100*
084200     GOBACK.
084300*
084400 RT-FINALIZARX.
084500     EXIT.
084600*
084700*----------------------------------------------------------------*
084800*                   F I M  D O  P R O G R A M A
084900*----------------------------------------------------------------*
