000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     ANL00002.
000500 AUTHOR.                         AmarildoMB.
000600 INSTALLATION.                   ENVOL-TI SISTEMAS.
000700 DATE-WRITTEN.                   09 MAR 1993.
000800 DATE-COMPILED.
000900 SECURITY.                       USO RESTRITO AO LOTE NOTURNO.
001000*----------------------------------------------------------------*
001100*REMARKS.
001200*     *----------------------------------------------------------*
001300*     *#NOME     : ANL00002 ---> ESTATISTICA DO MARKETPLACE       *
001400*     *----------------------------------------------------------*
001500*     *#TIPO     : COBOL - LOTE NOTURNO DE ESTATISTICA           *
001600*     *----------------------------------------------------------*
001700*     *#ANALISTA : AMARILDO MBORGES                              *
001800*     *----------------------------------------------------------*
001900*     *#FUNCAO   : Apurar, a partir dos arquivos de USUARIOS,    *
002000*     *            CHATS e ITENS do marketplace, o resumo geral, *
002100*     *            as estatisticas por vendedor, o ranking dos   *
002200*     *            10 maiores vendedores, o movimento por chat   *
002300*     *            e o movimento diario de anuncios e vendas.    *
002400*     *----------------------------------------------------------*
002500*     * VERSAO 01    -    Amarildo M Borges      -    09.03.1993 *
002600*     *----------------------------------------------------------*
002700*----------------------------------------------------------------*
002800*    HISTORICO DE ALTERACOES                                     *
002900*----------------------------------------------------------------*
003000*    09.03.1993  AMB  PRIMEIRA VERSAO - SUBSTITUI A ROTINA DE    *
003100*                     CARTEIRA DE CLIENTES POR VENDEDOR PELA     *
003200*                     APURACAO DE ESTATISTICA DO MARKETPLACE.    *
003300*    14.06.1993  AMB  INCLUIDO O RANKING DOS 10 MAIORES          *
003400*                     VENDEDORES (TOP-SELLERS), SEM USO DE SORT, *
003500*                     POR SELECAO DIRETA NA TABELA DE VENDEDORES.*
003600*    22.11.1995  JRC  CHAMADO 0847 - AUMENTADO O LIMITE DAS      *
003700*                     TABELAS DE VENDEDOR E DE CHAT EM MEMORIA.  *
003800*    30.10.1998  VSF  CHAMADO 1560 - REVISAO PRE-ANO-2000 - AS   *
003900*                     DATAS JA TRAFEGAM EM AAAA-MM-DD (4         *
004000*                     POSICOES DE ANO), NADA A ALTERAR AQUI.     *
004100*    08.03.1999  VSF  REVISAO GERAL PRE-ANO-2000 - OK, CONFORME  *
004200*                     ATA DO COMITE Y2K.                         *
004300*    19.08.2002  LMN  CHAMADO 2233 - VENDEDOR NAO CADASTRADO EM  *
004400*                     USUARIOS PASSA A SAIR COMO 'User' MAIS O   *
004500*                     CODIGO, SEM ZEROS A ESQUERDA.              *
004600*    09.06.2004  LMN  REVISAO DE PADRONIZACAO DE COMENTARIOS.    *
004700*----------------------------------------------------------------*
004800*================================================================*
004900 ENVIRONMENT                     DIVISION.
005000*================================================================*
005100 CONFIGURATION                   SECTION.
005200*----------------------------------------------------------------*
005300 SPECIAL-NAMES.
005400     C01                         IS TOP-OF-FORM
005500     CLASS DIGITO-VALIDO         IS '0' THRU '9'
005600     UPSI-0                      ON STATUS IS ANL002-LIGADA
005700                                 OFF STATUS IS ANL002-DESLIGADA.
005800*----------------------------------------------------------------*
005900 INPUT-OUTPUT                    SECTION.
006000*----------------------------------------------------------------*
006100 FILE-CONTROL.
006200*
006300*  ---> Arquivo USUARIOS - compartilhado com ANL00001
006400     COPY 'SEL-USERS.CPY'        REPLACING ==::== BY == -FDU ==.
006500*
006600*  ---> Arquivo CHATS - usado apenas para o nome do chat
006700     SELECT  ARQ-CHATS           ASSIGN TO DISK
006800             ORGANIZATION        IS LINE SEQUENTIAL
006900             FILE STATUS         IS FS-CHATS.
007000*
007100*  ---> Arquivo ITENS DO MARKETPLACE
007200     SELECT  ARQ-ITENS           ASSIGN TO DISK
007300             ORGANIZATION        IS LINE SEQUENTIAL
007400             FILE STATUS         IS FS-ITENS.
007500*
007600*  ---> Arquivos de saida da estatistica do marketplace
007700     SELECT  ARQ-MKTSM           ASSIGN TO DISK
007800             ORGANIZATION        IS LINE SEQUENTIAL
007900             FILE STATUS         IS FS-MKTSM.
008000*
008100     SELECT  ARQ-SELST           ASSIGN TO DISK
008200             ORGANIZATION        IS LINE SEQUENTIAL
008300             FILE STATUS         IS FS-SELST.
008400*
008500     SELECT  ARQ-TOPSL           ASSIGN TO DISK
008600             ORGANIZATION        IS LINE SEQUENTIAL
008700             FILE STATUS         IS FS-TOPSL.
008800*
008900     SELECT  ARQ-CHMKT           ASSIGN TO DISK
009000             ORGANIZATION        IS LINE SEQUENTIAL
009100             FILE STATUS         IS FS-CHMKT.
009200*
009300     SELECT  ARQ-DMKT            ASSIGN TO DISK
009400             ORGANIZATION        IS LINE SEQUENTIAL
009500             FILE STATUS         IS FS-DMKT.
009600*
009700*================================================================*
009800 DATA                            DIVISION.
009900*================================================================*
010000 FILE                            SECTION.
010100*----------------------------------------------------------------*
010200*
010300 FD  ARQ-USUARIOS                VALUE OF FILE-ID IS 'USUARIOS'
010400     LABEL RECORDS               IS STANDARD
010500     DATA RECORD                 IS REG-FDU.
010600 COPY 'FD-USERS.CPY'             REPLACING ==::== BY == -FDU ==.
010700*
010800 FD  ARQ-CHATS                   VALUE OF FILE-ID IS 'CHATS'
010900     LABEL RECORDS               IS STANDARD
011000     DATA RECORD                 IS REG-FDH.
011100 COPY 'FD-CHATS.CPY'             REPLACING ==::== BY == -FDH ==.
011200*
011300 FD  ARQ-ITENS                   VALUE OF FILE-ID IS 'ITENS'
011400     LABEL RECORDS               IS STANDARD
011500     DATA RECORD                 IS REG-FDI.
011600 COPY 'FD-ITEMS.CPY'             REPLACING ==::== BY == -FDI ==.
011700*
011800 FD  ARQ-MKTSM                   VALUE OF FILE-ID IS 'MKT-SUMMARY'
011900     LABEL RECORDS               IS STANDARD
012000     DATA RECORD                 IS REG-FDK.
012100 COPY 'FD-MKTSM.CPY'             REPLACING ==::== BY == -FDK ==.
012200*
012300 FD  ARQ-SELST                   VALUE OF FILE-ID IS 'SELLER-STATS'
012400     LABEL RECORDS               IS STANDARD
012500     DATA RECORD                 IS REG-FDV.
012600 COPY 'FD-SELST.CPY'             REPLACING ==::== BY == -FDV ==.
012700*
012800 FD  ARQ-TOPSL                   VALUE OF FILE-ID IS 'TOP-SELLERS'
012900     LABEL RECORDS               IS STANDARD
013000     DATA RECORD                 IS REG-FDP.
013100 COPY 'FD-TOPSL.CPY'             REPLACING ==::== BY == -FDP ==.
013200*
013300 FD  ARQ-CHMKT                   VALUE OF FILE-ID IS 'CHAT-MKT'
013400     LABEL RECORDS               IS STANDARD
013500     DATA RECORD                 IS REG-FDJ.
013600 COPY 'FD-CHMKT.CPY'             REPLACING ==::== BY == -FDJ ==.
013700*
013800 FD  ARQ-DMKT                    VALUE OF FILE-ID IS 'DAILY-MKT'
013900     LABEL RECORDS               IS STANDARD
014000     DATA RECORD                 IS REG-FDY.
014100 COPY 'FD-DMKT.CPY'              REPLACING ==::== BY == -FDY ==.
014200*
014300*----------------------------------------------------------------*
014400 WORKING-STORAGE                 SECTION.
014500*----------------------------------------------------------------*
014600*
014700 01  WSS-AUXILIARES.
014800     03  WSS-FIM-ARQ-USU         PIC  X(001)         VALUE SPACES.
014900     03  WSS-FIM-ARQ-CHT         PIC  X(001)         VALUE SPACES.
015000     03  WSS-FIM-ARQ-ITE         PIC  X(001)         VALUE SPACES.
015100*
015200     03  WSS-ACHOU-USU           PIC  X(001)         VALUE 'N'.
015300         88  ACHOU-USU                               VALUE 'S'.
015400         88  NAO-ACHOU-USU                            VALUE 'N'.
015500*
015600     03  WSS-ACHOU-CHT           PIC  X(001)         VALUE 'N'.
015700         88  ACHOU-CHT                               VALUE 'S'.
015800         88  NAO-ACHOU-CHT                            VALUE 'N'.
015900*
016000     03  WSS-ACHOU-VND           PIC  X(001)         VALUE 'N'.
016100         88  ACHOU-VND                               VALUE 'S'.
016200         88  NAO-ACHOU-VND                            VALUE 'N'.
016300*
016400     03  WSS-QTDE-USU            PIC 9(004) COMP      VALUE ZEROS.
016500     03  WSS-QTDE-CHT            PIC 9(004) COMP      VALUE ZEROS.
016600     03  WSS-QTDE-VND            PIC 9(004) COMP      VALUE ZEROS.
016700     03  WSS-QTDE-DIA            PIC 9(004) COMP      VALUE ZEROS.
016800*
016900     03  WSS-ORD-I               PIC 9(004) COMP      VALUE ZEROS.
017000     03  WSS-ORD-J               PIC 9(004) COMP      VALUE ZEROS.
017100     03  WSS-ORD-MAIOR           PIC 9(004) COMP      VALUE ZEROS.
017200     03  WSS-LIMITE-TOP          PIC 9(004) COMP      VALUE ZEROS.
017300*
017400     03  WSS-DATA-ATUAL          PIC  X(010)         VALUE SPACES.
017500     03  WSS-DATA-ATUAL-R REDEFINES WSS-DATA-ATUAL.
017600         05  WSS-DATA-ANO        PIC  X(004).
017700         05  FILLER              PIC  X(001).
017800         05  WSS-DATA-MES        PIC  X(002).
017900         05  FILLER              PIC  X(001).
018000         05  WSS-DATA-DIA        PIC  X(002).
018100*
018200     03  WSS-SELLER-EDITADO      PIC ZZZZZZZZ9       VALUE ZEROS.
018300     03  WSS-SELLER-BRANCOS      PIC 9(002)   COMP   VALUE ZEROS.
018400     03  WSS-SELLER-INICIO       PIC 9(002)   COMP   VALUE ZEROS.
018500*
018600     03  WSS-REG-LIDOS           PIC 9(007)   COMP   VALUE ZEROS.
018700     03  WSS-REG-LIDOS-R REDEFINES WSS-REG-LIDOS PIC X(004).
018800*
018900     03  FS-USUARIOS             PIC  X(002)         VALUE SPACES.
019000     03  FS-CHATS                PIC  X(002)         VALUE SPACES.
019100     03  FS-ITENS                PIC  X(002)         VALUE SPACES.
019200     03  FS-MKTSM                PIC  X(002)         VALUE SPACES.
019300     03  FS-SELST                PIC  X(002)         VALUE SPACES.
019400     03  FS-TOPSL                PIC  X(002)         VALUE SPACES.
019500     03  FS-CHMKT                PIC  X(002)         VALUE SPACES.
019600     03  FS-DMKT                 PIC  X(002)         VALUE SPACES.
019700     03  FILLER                  PIC  X(010)         VALUE SPACES.
019800*
019900*  ---> AREAS DE ARQUIVO NA WORKING
020000 COPY 'FD-USERS.CPY'             REPLACING ==::== BY == -WSU ==.
020100 COPY 'FD-CHATS.CPY'             REPLACING ==::== BY == -WSH ==.
020200 COPY 'FD-ITEMS.CPY'             REPLACING ==::== BY == -WSI ==.
020300 COPY 'FD-MKTSM.CPY'             REPLACING ==::== BY == -WSK ==.
020400 COPY 'FD-SELST.CPY'             REPLACING ==::== BY == -WSV ==.
020500 COPY 'FD-TOPSL.CPY'             REPLACING ==::== BY == -WSP ==.
020600 COPY 'FD-CHMKT.CPY'             REPLACING ==::== BY == -WSJ ==.
020700 COPY 'FD-DMKT.CPY'              REPLACING ==::== BY == -WSY ==.
020800*
020900*----------------------------------------------------------------*
021000*    TABELA DE USUARIOS - APENAS CODIGO/NOME, PARA A BUSCA DO
021100*    USERNAME DO VENDEDOR - REGRA R11
021200*----------------------------------------------------------------*
021300 01  WSS-TABELAS-USUARIO.
021400     03  WSS-TAB-USU OCCURS 00001 TO 02000 TIMES
021500                        DEPENDING ON WSS-QTDE-USU
021600                        INDEXED BY WSS-IDX-USU.
021700         05  WSS-USU-CODIGO      PIC  9(009).
021800         05  WSS-USU-NOME        PIC  X(050).
021900         05  FILLER              PIC  X(010).
022000*
022100*----------------------------------------------------------------*
022200*    TABELA DE CHATS - CODIGO/NOME E CONTADORES DE ITENS DO CHAT
022300*----------------------------------------------------------------*
022400 01  WSS-TABELAS-CHAT.
022500     03  WSS-TAB-CHT OCCURS 00001 TO 02000 TIMES
022600                        DEPENDING ON WSS-QTDE-CHT
022700                        INDEXED BY WSS-IDX-CHT.
022800         05  WSS-CHT-CODIGO      PIC  9(009).
022900         05  WSS-CHT-NOME        PIC  X(100).
023000         05  WSS-CHT-TOTAL       PIC  9(009)  COMP.
023100         05  WSS-CHT-ATIVOS      PIC  9(009)  COMP.
023200         05  WSS-CHT-VENDIDOS    PIC  9(009)  COMP.
023300         05  FILLER              PIC  X(010).
023400*
023500*----------------------------------------------------------------*
023600*    TABELA DE VENDEDORES - ACUMULA OS DADOS DO ITEM POR
023700*    SELLER-ID, NA ORDEM EM QUE O VENDEDOR APARECE PELA 1A VEZ -
023800*    DEPOIS DE GRAVADO O SELLER-STATISTICS, OS 10 PRIMEIROS
023900*    REGISTROS SAO REORDENADOS PARA O TOP-SELLERS (RT-ORDENAR-
024000*    VENDEDORES)
024100*----------------------------------------------------------------*
024200 01  WSS-TABELAS-VENDEDOR.
024300     03  WSS-TAB-VND OCCURS 00001 TO 02000 TIMES
024400                        DEPENDING ON WSS-QTDE-VND
024500                        INDEXED BY WSS-IDX-VND.
024600         05  WSS-VND-CODIGO      PIC  9(009).
024700         05  WSS-VND-NOME        PIC  X(050).
024800         05  WSS-VND-LISTADOS    PIC  9(009)  COMP.
024900         05  WSS-VND-ATIVOS      PIC  9(009)  COMP.
025000         05  WSS-VND-VENDIDOS    PIC  9(009)  COMP.
025100         05  WSS-VND-VLR-LISTADO PIC S9(013)V99.
025200         05  WSS-VND-VLR-VENDIDO PIC S9(013)V99.
025300         05  FILLER              PIC  X(010).
025400*
025500 01  WSS-VND-TEMP                PIC  X(111)        VALUE SPACES.
025600*
025700*----------------------------------------------------------------*
025800*    TABELA DIARIA DO MARKETPLACE - MANTIDA EM ORDEM CRESCENTE DE
025900*    DATA ANTES DA GRAVACAO (RT-ORDENAR-DIAS)
026000*----------------------------------------------------------------*
026100 01  WSS-TABELAS-DIA.
026200     03  WSS-TAB-DIA OCCURS 00001 TO 00400 TIMES
026300                        DEPENDING ON WSS-QTDE-DIA
026400                        INDEXED BY WSS-IDX-DIA.
026500         05  WSS-DIA-DATA        PIC  X(010).
026600         05  WSS-DIA-LISTADOS    PIC  9(009)  COMP.
026700         05  WSS-DIA-VENDIDOS    PIC  9(009)  COMP.
026800         05  WSS-DIA-VLR-SOMA    PIC S9(013)V99.
026900         05  WSS-DIA-QTDE-SOMA   PIC  9(009)  COMP.
027000         05  FILLER              PIC  X(008).
027100*
027200 01  WSS-DIA-TEMP                PIC  X(045)        VALUE SPACES.
027300*
027400*----------------------------------------------------------------*
027500*    ACUMULADORES GERAIS DO MARKETPLACE - REGRAS R8/R9/R10
027600*----------------------------------------------------------------*
027700 01  WSS-TOTAIS-GERAIS.
027800     03  WSS-TOT-ITENS           PIC  9(009)  COMP   VALUE ZEROS.
027900     03  WSS-TOT-ATIVOS          PIC  9(009)  COMP   VALUE ZEROS.
028000     03  WSS-TOT-VENDIDOS        PIC  9(009)  COMP   VALUE ZEROS.
028100     03  WSS-TOT-CANCELADOS      PIC  9(009)  COMP   VALUE ZEROS.
028200     03  WSS-TOT-RECEITA         PIC S9(013)V99     VALUE ZEROS.
028300     03  WSS-TOT-SOMA-PRECO      PIC S9(013)V99     VALUE ZEROS.
028400     03  WSS-TOT-QTDE-PRECO      PIC  9(009)  COMP   VALUE ZEROS.
028500     03  WSS-TOT-RECEITA-R REDEFINES WSS-TOT-RECEITA
028600                                 PIC  X(015).
028700     03  FILLER                  PIC  X(010)         VALUE SPACES.
028800*
028900*----------------------------------------------------------------*
029000 LINKAGE                         SECTION.
029100*----------------------------------------------------------------*
029200 COPY SUB-PRGS REPLACING ==::== BY == LKS ==.
029300*
029400*================================================================*
029500 PROCEDURE                       DIVISION USING LKS-PARM.
029600*================================================================*
029700 RT-PRINCIPAL                    SECTION.
029800*  ---> Roteiro geral da estatistica do marketplace.
029900*----------------------------------------------------------------*
030000*
030100     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
030200     PERFORM RT-CARREGAR-USU     THRU RT-CARREGAR-USUX.
030300     PERFORM RT-CARREGAR-CHT     THRU RT-CARREGAR-CHTX.
030400     PERFORM RT-TRATAR-ITENS     THRU RT-TRATAR-ITENSX.
030500     PERFORM RT-GRAVAR-RESUMO    THRU RT-GRAVAR-RESUMOX.
030600     PERFORM RT-GRAVAR-VENDEDOR  THRU RT-GRAVAR-VENDEDORX.
030700     PERFORM RT-ORDENAR-VENDEDOR THRU RT-ORDENAR-VENDEDORX.
030800     PERFORM RT-GRAVAR-TOPSELLER THRU RT-GRAVAR-TOPSELLERX.
030900     PERFORM RT-GRAVAR-CHAT      THRU RT-GRAVAR-CHATX.
031000     PERFORM RT-ORDENAR-DIAS     THRU RT-ORDENAR-DIASX.
031100     PERFORM RT-GRAVAR-DIA       THRU RT-GRAVAR-DIAX.
031200     PERFORM RT-FECHAR-ARQUIVOS  THRU RT-FECHAR-ARQUIVOSX.
031300     PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
031400*
031500 RT-PRINCIPALX.
031600     EXIT.
031700*
031800*----------------------------------------------------------------*
031900 RT-INICIALIZAR                  SECTION.
032000*  ---> Inicializa areas, variaveis e abre arquivos.
032100*----------------------------------------------------------------*
032200*
032300     MOVE ZEROS                  TO WSS-QTDE-USU WSS-QTDE-CHT
032400                                    WSS-QTDE-VND WSS-QTDE-DIA.
032500*
032600     MOVE ZEROS                  TO WSS-TOT-ITENS WSS-TOT-ATIVOS
032700                                    WSS-TOT-VENDIDOS
032800                                    WSS-TOT-CANCELADOS
032900                                    WSS-TOT-QTDE-PRECO.
033000*
033100     MOVE ZEROS                  TO WSS-TOT-RECEITA
033200                                    WSS-TOT-SOMA-PRECO.
033300*
033400     MOVE '00'                   TO LKS-RETORNO.
033500*
033600     PERFORM RT-ABRIR-ARQUIVOS   THRU RT-ABRIR-ARQUIVOSX.
033700*
033800 RT-INICIALIZARX.
033900     EXIT.
034000*
034100*----------------------------------------------------------------*
034200 RT-ABRIR-ARQUIVOS               SECTION.
034300* ---> Abre todos os arquivos de entrada e de saida.
034400*----------------------------------------------------------------*
034500*
034600     OPEN INPUT  ARQ-USUARIOS.
034700     IF FS-USUARIOS              NOT EQUAL '00'
034800        MOVE '09'                TO LKS-RETORNO
034900        MOVE 'Erro ao abrir arquivo USUARIOS'
035000                                 TO LKS-MENSAGEM
035100        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
035200     END-IF.
035300*
035400     OPEN INPUT  ARQ-CHATS.
035500     IF FS-CHATS                 NOT EQUAL '00'
035600        MOVE '09'                TO LKS-RETORNO
035700        MOVE 'Erro ao abrir arquivo CHATS'
035800                                 TO LKS-MENSAGEM
035900        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
036000     END-IF.
036100*
036200     OPEN INPUT  ARQ-ITENS.
036300     IF FS-ITENS                 NOT EQUAL '00'
036400        MOVE '09'                TO LKS-RETORNO
036500        MOVE 'Erro ao abrir arquivo ITENS'
036600                                 TO LKS-MENSAGEM
036700        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
036800     END-IF.
036900*
037000     OPEN OUTPUT ARQ-MKTSM.
037100     OPEN OUTPUT ARQ-SELST.
037200     OPEN OUTPUT ARQ-TOPSL.
037300     OPEN OUTPUT ARQ-CHMKT.
037400     OPEN OUTPUT ARQ-DMKT.
037500*
037600     IF FS-MKTSM EQUAL '00' AND FS-SELST EQUAL '00' AND
037700        FS-TOPSL EQUAL '00' AND FS-CHMKT EQUAL '00' AND
037800        FS-DMKT  EQUAL '00'
037900        CONTINUE
038000     ELSE
038100        MOVE '09'                TO LKS-RETORNO
038200        MOVE 'Erro ao abrir arquivos de saida do marketplace'
038300                                 TO LKS-MENSAGEM
038400        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
038500     END-IF.
038600*
038700 RT-ABRIR-ARQUIVOSX.
038800     EXIT.
038900*
039000*----------------------------------------------------------------*
039100 RT-CARREGAR-USU                 SECTION.
039200*  ---> Carrega a tabela de usuarios - codigo/nome, para a busca
039300*       do username do vendedor.
039400*----------------------------------------------------------------*
039500*
039600     READ ARQ-USUARIOS           INTO REG-WSU
039700       AT END
039800          MOVE 'S'               TO WSS-FIM-ARQ-USU
039900          GO TO RT-CARREGAR-USUX
040000     END-READ.
040100*
040200     IF FS-USUARIOS              NOT EQUAL '00'
040300        MOVE '09'                TO LKS-RETORNO
040400        MOVE 'Erro ao ler arquivo USUARIOS'
040500                                 TO LKS-MENSAGEM
040600        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
040700     END-IF.
040800*
040900     IF WSS-QTDE-USU              EQUAL 02000
041000        GO TO RT-CARREGAR-USU
041100     END-IF.
041200*
041300     ADD 1                       TO WSS-QTDE-USU.
041400     SET WSS-IDX-USU             TO WSS-QTDE-USU.
041500*
041600     MOVE USER-ID-WSU            TO WSS-USU-CODIGO (WSS-IDX-USU).
041700     MOVE USERNAME-WSU           TO WSS-USU-NOME   (WSS-IDX-USU).
041800*
041900     GO TO RT-CARREGAR-USU.
042000*
042100 RT-CARREGAR-USUX.
042200     EXIT.
042300*
042400*----------------------------------------------------------------*
042500 RT-CARREGAR-CHT                 SECTION.
042600*  ---> Carrega a tabela de chats - regra R1: nome em branco vira
042700*       'Chat Privado' - zera os contadores de itens do chat.
042800*----------------------------------------------------------------*
042900*
043000     READ ARQ-CHATS               INTO REG-WSH
043100       AT END
043200          MOVE 'S'               TO WSS-FIM-ARQ-CHT
043300          GO TO RT-CARREGAR-CHTX
043400     END-READ.
043500*
043600     IF FS-CHATS                 NOT EQUAL '00'
043700        MOVE '09'                TO LKS-RETORNO
043800        MOVE 'Erro ao ler arquivo CHATS'
043900                                 TO LKS-MENSAGEM
044000        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
044100     END-IF.
044200*
044300     IF WSS-QTDE-CHT              EQUAL 02000
044400        GO TO RT-CARREGAR-CHT
044500     END-IF.
044600*
044700     ADD 1                       TO WSS-QTDE-CHT.
044800     SET WSS-IDX-CHT             TO WSS-QTDE-CHT.
044900*
045000     MOVE CHAT-ID-WSH            TO WSS-CHT-CODIGO (WSS-IDX-CHT).
045100*
045200     IF CHAT-NAME-WSH             EQUAL SPACES
045300        MOVE 'Chat Privado'      TO WSS-CHT-NOME   (WSS-IDX-CHT)
045400     ELSE
045500        MOVE CHAT-NAME-WSH       TO WSS-CHT-NOME   (WSS-IDX-CHT)
045600     END-IF.
045700*
045800     MOVE ZEROS             TO WSS-CHT-TOTAL    (WSS-IDX-CHT)
045900                                WSS-CHT-ATIVOS   (WSS-IDX-CHT)
046000                                WSS-CHT-VENDIDOS (WSS-IDX-CHT).
046100*
046200     GO TO RT-CARREGAR-CHT.
046300*
046400 RT-CARREGAR-CHTX.
046500     EXIT.
046600*
046700*----------------------------------------------------------------*
046800 RT-TRATAR-ITENS                 SECTION.
046900*  ---> Le o arquivo de ITENS uma unica vez, atualizando os
047000*       totais gerais, a tabela de vendedor, a de chat e a
047100*       diaria - regras R8/R9/R10/R13.
047200*----------------------------------------------------------------*
047300*
047400     READ ARQ-ITENS               INTO REG-WSI
047500       AT END
047600          MOVE 'S'               TO WSS-FIM-ARQ-ITE
047700          GO TO RT-TRATAR-ITENSX
047800     END-READ.
047900*
048000     IF FS-ITENS                  NOT EQUAL '00'
048100        MOVE '09'                TO LKS-RETORNO
048200        MOVE 'Erro ao ler arquivo ITENS'
048300                                 TO LKS-MENSAGEM
048400        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
048500     END-IF.
048600*
048700     ADD 1                       TO WSS-REG-LIDOS.
048800*
048900     PERFORM RT-ACUM-GERAL       THRU RT-ACUM-GERALX.
049000     PERFORM RT-ACUM-VENDEDOR    THRU RT-ACUM-VENDEDORX.
049100     PERFORM RT-ACUM-CHAT        THRU RT-ACUM-CHATX.
049200     PERFORM RT-ACUM-DIA         THRU RT-ACUM-DIAX.
049300*
049400     GO TO RT-TRATAR-ITENS.
049500*
049600 RT-TRATAR-ITENSX.
049700     EXIT.
049800*
049900*----------------------------------------------------------------*
050000 RT-ACUM-GERAL                   SECTION.
050100*  ---> Acumula os totais gerais do marketplace - regra R8/R9.
050200*----------------------------------------------------------------*
050300*
050400     ADD 1                       TO WSS-TOT-ITENS.
050500*
050600     EVALUATE STATUS-WSI
050700         WHEN 'active'
050800              ADD 1              TO WSS-TOT-ATIVOS
050900         WHEN 'sold'
051000              ADD 1              TO WSS-TOT-VENDIDOS
051100              ADD PRICE-WSI      TO WSS-TOT-RECEITA
051200         WHEN 'cancelled'
051300              ADD 1              TO WSS-TOT-CANCELADOS
051400         WHEN OTHER
051500              CONTINUE
051600     END-EVALUATE.
051700*
051800     ADD PRICE-WSI               TO WSS-TOT-SOMA-PRECO.
051900     ADD 1                       TO WSS-TOT-QTDE-PRECO.
052000*
052100 RT-ACUM-GERALX.
052200     EXIT.
052300*
052400*----------------------------------------------------------------*
052500 RT-BUSCAR-VND                   SECTION.
052600*  ---> Procura o vendedor do item na tabela em memoria.
052700*----------------------------------------------------------------*
052800*
052900     MOVE 'N'                    TO WSS-ACHOU-VND.
053000     SET WSS-IDX-VND             TO 1.
053100*
053200     SEARCH WSS-TAB-VND
053300        AT END
053400           MOVE 'N'              TO WSS-ACHOU-VND
053500        WHEN WSS-VND-CODIGO (WSS-IDX-VND) EQUAL SELLER-ID-WSI
053600           MOVE 'S'              TO WSS-ACHOU-VND
053700     END-SEARCH.
053800*
053900 RT-BUSCAR-VNDX.
054000     EXIT.
054100*
054200*----------------------------------------------------------------*
054300 RT-INCLUIR-VND                  SECTION.
054400*  ---> Inclui um novo vendedor na tabela - busca o USERNAME nos
054500*       usuarios carregados, ou monta 'User' + codigo, sem zeros
054600*       a esquerda - regra R11.
054700*----------------------------------------------------------------*
054800*
054900     IF WSS-QTDE-VND              EQUAL 02000
055000        GO TO RT-INCLUIR-VNDX
055100     END-IF.
055200*
055300     ADD 1                       TO WSS-QTDE-VND.
055400     SET WSS-IDX-VND             TO WSS-QTDE-VND.
055500*
055600     MOVE SELLER-ID-WSI          TO WSS-VND-CODIGO (WSS-IDX-VND).
055700     MOVE ZEROS              TO WSS-VND-LISTADOS (WSS-IDX-VND)
055800                                 WSS-VND-ATIVOS   (WSS-IDX-VND)
055900                                 WSS-VND-VENDIDOS (WSS-IDX-VND).
056000     MOVE ZEROS              TO WSS-VND-VLR-LISTADO (WSS-IDX-VND)
056100                                 WSS-VND-VLR-VENDIDO (WSS-IDX-VND).
056200*
056300     MOVE 'N'                    TO WSS-ACHOU-USU.
056400     SET WSS-IDX-USU             TO 1.
056500*
056600     SEARCH WSS-TAB-USU
056700        AT END
056800           MOVE 'N'              TO WSS-ACHOU-USU
056900        WHEN WSS-USU-CODIGO (WSS-IDX-USU) EQUAL SELLER-ID-WSI
057000           MOVE 'S'              TO WSS-ACHOU-USU
057100     END-SEARCH.
057200*
057300     IF ACHOU-USU
057400        MOVE WSS-USU-NOME (WSS-IDX-USU)
057500                                 TO WSS-VND-NOME (WSS-IDX-VND)
057600     ELSE
057700        MOVE SELLER-ID-WSI       TO WSS-SELLER-EDITADO
057800        MOVE ZEROS               TO WSS-SELLER-BRANCOS
057900        INSPECT WSS-SELLER-EDITADO TALLYING WSS-SELLER-BRANCOS
058000                                 FOR LEADING SPACES
058100        COMPUTE WSS-SELLER-INICIO = WSS-SELLER-BRANCOS + 1
058200        MOVE SPACES              TO WSS-VND-NOME (WSS-IDX-VND)
058300        STRING 'User '           DELIMITED BY SIZE                2233-LMN
058400               WSS-SELLER-EDITADO (WSS-SELLER-INICIO:)
058500                                 DELIMITED BY SIZE
058600               INTO WSS-VND-NOME (WSS-IDX-VND)
058700     END-IF.
058800*
058900 RT-INCLUIR-VNDX.
059000     EXIT.
059100*
059200*----------------------------------------------------------------*
059300 RT-ACUM-VENDEDOR                SECTION.
059400*  ---> Acumula os dados do vendedor do item - regra R8/R9.
059500*----------------------------------------------------------------*
059600*
059700     PERFORM RT-BUSCAR-VND       THRU RT-BUSCAR-VNDX.
059800*
059900     IF NOT ACHOU-VND
060000        PERFORM RT-INCLUIR-VND   THRU RT-INCLUIR-VNDX
060100     END-IF.
060200*
060300     ADD 1             TO WSS-VND-LISTADOS    (WSS-IDX-VND).
060400     ADD PRICE-WSI     TO WSS-VND-VLR-LISTADO  (WSS-IDX-VND).
060500*
060600     EVALUATE STATUS-WSI
060700         WHEN 'active'
060800              ADD 1     TO WSS-VND-ATIVOS   (WSS-IDX-VND)
060900         WHEN 'sold'
061000              ADD 1     TO WSS-VND-VENDIDOS (WSS-IDX-VND)
061100              ADD PRICE-WSI
061200                        TO WSS-VND-VLR-VENDIDO (WSS-IDX-VND)
061300         WHEN OTHER
061400              CONTINUE
061500     END-EVALUATE.
061600*
061700 RT-ACUM-VENDEDORX.
061800     EXIT.
061900*
062000*----------------------------------------------------------------*
062100 RT-ACUM-CHAT                    SECTION.
062200*  ---> Acumula os dados do chat em que o item foi anunciado.
062300*----------------------------------------------------------------*
062400*
062500     MOVE 'N'                    TO WSS-ACHOU-CHT.
062600     SET WSS-IDX-CHT             TO 1.
062700*
062800     SEARCH WSS-TAB-CHT
062900        AT END
063000           MOVE 'N'              TO WSS-ACHOU-CHT
063100        WHEN WSS-CHT-CODIGO (WSS-IDX-CHT) EQUAL CHAT-ID-WSI
063200           MOVE 'S'              TO WSS-ACHOU-CHT
063300     END-SEARCH.
063400*
063500     IF NOT ACHOU-CHT
063600        GO TO RT-ACUM-CHATX
063700     END-IF.
063800*
063900     ADD 1                       TO WSS-CHT-TOTAL (WSS-IDX-CHT).
064000*
064100     EVALUATE STATUS-WSI
064200         WHEN 'active'
064300              ADD 1              TO WSS-CHT-ATIVOS   (WSS-IDX-CHT)
064400         WHEN 'sold'
064500              ADD 1              TO WSS-CHT-VENDIDOS (WSS-IDX-CHT)
064600         WHEN OTHER
064700              CONTINUE
064800     END-EVALUATE.
064900*
065000 RT-ACUM-CHATX.
065100     EXIT.
065200*
065300*----------------------------------------------------------------*
065400 RT-ACUM-DIA                     SECTION.
065500*  ---> Acumula o movimento diario - data de CREATED-AT recebe
065600*       o anuncio, data de SOLD-AT (quando nao em branco) recebe
065700*       a venda - regra R13.
065800*----------------------------------------------------------------*
065900*
066000     MOVE CREATED-AT-WSI (1:10)  TO WSS-DATA-ATUAL.
066100*
066200     SET WSS-IDX-DIA             TO 1.
066300*
066400     SEARCH WSS-TAB-DIA
066500        AT END
066600           PERFORM RT-INCLUIR-DIA THRU RT-INCLUIR-DIAX
066700        WHEN WSS-DIA-DATA (WSS-IDX-DIA) EQUAL WSS-DATA-ATUAL
066800           CONTINUE
066900     END-SEARCH.
067000*
067100     ADD 1            TO WSS-DIA-LISTADOS (WSS-IDX-DIA).
067200     ADD PRICE-WSI    TO WSS-DIA-VLR-SOMA  (WSS-IDX-DIA).
067300     ADD 1            TO WSS-DIA-QTDE-SOMA (WSS-IDX-DIA).
067400*
067500     IF SOLD-AT-WSI               EQUAL SPACES
067600        GO TO RT-ACUM-DIAX
067700     END-IF.
067800*
067900     MOVE SOLD-AT-WSI (1:10)      TO WSS-DATA-ATUAL.
068000*
068100     SET WSS-IDX-DIA             TO 1.
068200*
068300     SEARCH WSS-TAB-DIA
068400        AT END
068500           PERFORM RT-INCLUIR-DIA THRU RT-INCLUIR-DIAX
068600        WHEN WSS-DIA-DATA (WSS-IDX-DIA) EQUAL WSS-DATA-ATUAL
068700           CONTINUE
068800     END-SEARCH.
068900*
069000     ADD 1                       TO WSS-DIA-VENDIDOS (WSS-IDX-DIA).
069100*
069200 RT-ACUM-DIAX.
069300     EXIT.
069400*
069500*----------------------------------------------------------------*
069600 RT-INCLUIR-DIA                  SECTION.
069700*  ---> Inclui uma nova data na tabela diaria do marketplace.
069800*----------------------------------------------------------------*
069900*
070000     IF WSS-QTDE-DIA              EQUAL 00400
070100        GO TO RT-INCLUIR-DIAX
070200     END-IF.
070300*
070400     ADD 1                       TO WSS-QTDE-DIA.
070500     SET WSS-IDX-DIA             TO WSS-QTDE-DIA.
070600*
070700     MOVE WSS-DATA-ATUAL         TO WSS-DIA-DATA  (WSS-IDX-DIA).
070800     MOVE ZEROS              TO WSS-DIA-LISTADOS  (WSS-IDX-DIA)
070900                                 WSS-DIA-VENDIDOS  (WSS-IDX-DIA)
071000                                 WSS-DIA-QTDE-SOMA (WSS-IDX-DIA).
071100     MOVE ZEROS                  TO WSS-DIA-VLR-SOMA (WSS-IDX-DIA).
071200*
071300 RT-INCLUIR-DIAX.
071400     EXIT.
071500*
071600*----------------------------------------------------------------*
071700 RT-GRAVAR-RESUMO                SECTION.
071800*  ---> Grava MARKETPLACE-SUMMARY - registro unico com os totais
071900*       gerais - regra R9/R10.
072000*----------------------------------------------------------------*
072100*
072200     MOVE WSS-TOT-ITENS          TO TOTAL-ITEMS-WSK.
072300     MOVE WSS-TOT-ATIVOS         TO ACTIVE-ITEMS-WSK.
072400     MOVE WSS-TOT-VENDIDOS       TO SOLD-ITEMS-WSK.
072500     MOVE WSS-TOT-CANCELADOS     TO CANCELLED-ITEMS-WSK.
072600     MOVE WSS-TOT-RECEITA        TO TOTAL-REVENUE-WSK.
072700*
072800     IF WSS-TOT-QTDE-PRECO        EQUAL ZEROS
072900        MOVE ZEROS               TO AVERAGE-PRICE-WSK
073000     ELSE
073100        COMPUTE AVERAGE-PRICE-WSK ROUNDED =
073200                WSS-TOT-SOMA-PRECO / WSS-TOT-QTDE-PRECO
073300     END-IF.
073400*
073500     WRITE REG-FDK                FROM REG-WSK.
073600*
073700     IF FS-MKTSM                  NOT EQUAL '00'
073800        MOVE '09'                TO LKS-RETORNO
073900        MOVE 'Erro ao gravar arquivo MKT-SUMMARY'
074000                                 TO LKS-MENSAGEM
074100        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
074200     END-IF.
074300*
074400 RT-GRAVAR-RESUMOX.
074500     EXIT.
074600*
074700*----------------------------------------------------------------*
074800 RT-GRAVAR-VENDEDOR              SECTION.
074900*  ---> Grava SELLER-STATISTICS - um registro por vendedor, na
075000*       ordem em que apareceu pela 1a vez nos itens.
075100*----------------------------------------------------------------*
075200*
075300     MOVE ZEROS                  TO WSS-ORD-I.
075400*
075500 RT-GRAVAR-VENDEDOR-LOOP.
075600     ADD 1                       TO WSS-ORD-I.
075700     IF WSS-ORD-I                 IS GREATER THAN WSS-QTDE-VND
075800        GO TO RT-GRAVAR-VENDEDORX
075900     END-IF.
076000*
076100     MOVE WSS-VND-CODIGO   (WSS-ORD-I) TO SELLER-ID-WSV.
076200     MOVE WSS-VND-NOME     (WSS-ORD-I) TO USERNAME-WSV.
076300     MOVE WSS-VND-LISTADOS (WSS-ORD-I) TO TOTAL-ITEMS-LISTED-WSV.
076400     MOVE WSS-VND-ATIVOS   (WSS-ORD-I) TO ACTIVE-ITEMS-WSV.
076500     MOVE WSS-VND-VENDIDOS (WSS-ORD-I) TO SOLD-ITEMS-WSV.
076600     MOVE WSS-VND-VLR-LISTADO (WSS-ORD-I)
076700                                        TO TOTAL-LISTED-VALUE-WSV.
076800     MOVE WSS-VND-VLR-VENDIDO (WSS-ORD-I)
076900                                        TO TOTAL-SOLD-VALUE-WSV.
077000*
077100     IF WSS-VND-LISTADOS (WSS-ORD-I) EQUAL ZEROS
077200        MOVE ZEROS               TO AVG-LISTING-PRICE-WSV
077300     ELSE
077400        COMPUTE AVG-LISTING-PRICE-WSV ROUNDED =
077500                WSS-VND-VLR-LISTADO (WSS-ORD-I) /
077600                WSS-VND-LISTADOS    (WSS-ORD-I)
077700     END-IF.
077800*
077900     WRITE REG-FDV                FROM REG-WSV.
078000*
078100     IF FS-SELST                  NOT EQUAL '00'
078200        MOVE '09'                TO LKS-RETORNO
078300        MOVE 'Erro ao gravar arquivo SELLER-STATS'
078400                                 TO LKS-MENSAGEM
078500        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
078600     END-IF.
078700*
078800     GO TO RT-GRAVAR-VENDEDOR-LOOP.
078900*
079000 RT-GRAVAR-VENDEDORX.
079100     EXIT.
079200*
079300*----------------------------------------------------------------*
079400 RT-ORDENAR-VENDEDOR             SECTION.
079500*  ---> Seleciona, na propria tabela de vendedores, os 10
079600*       maiores em SOLD-ITEMS - regra R12 - metodo de selecao
079700*       limitado aos 10 primeiros lugares, sem PERFORM ...
079800*       END-PERFORM interno. Empates mantem a ordem de entrada.
079900*----------------------------------------------------------------*
080000*
080100     IF WSS-QTDE-VND              IS GREATER THAN 10
080200        MOVE 10                  TO WSS-LIMITE-TOP
080300     ELSE
080400        MOVE WSS-QTDE-VND         TO WSS-LIMITE-TOP
080500     END-IF.
080600*
080700     MOVE 1                      TO WSS-ORD-I.
080800*
080900 RT-ORDENAR-VENDEDOR-I.
081000     IF WSS-ORD-I IS GREATER THAN WSS-LIMITE-TOP
081100        GO TO RT-ORDENAR-VENDEDORX
081200     END-IF.
081300*
081400     MOVE WSS-ORD-I               TO WSS-ORD-MAIOR.
081500     COMPUTE WSS-ORD-J = WSS-ORD-I + 1.
081600*
081700 RT-ORDENAR-VENDEDOR-J.
081800     IF WSS-ORD-J IS GREATER THAN WSS-QTDE-VND
081900        GO TO RT-ORDENAR-VENDEDOR-TROCA
082000     END-IF.
082100*
082200     IF WSS-VND-VENDIDOS (WSS-ORD-J) IS GREATER THAN
082300        WSS-VND-VENDIDOS (WSS-ORD-MAIOR)
082400        MOVE WSS-ORD-J            TO WSS-ORD-MAIOR
082500     END-IF.
082600*
082700     ADD 1                       TO WSS-ORD-J.
082800     GO TO RT-ORDENAR-VENDEDOR-J.
082900*
083000 RT-ORDENAR-VENDEDOR-TROCA.
083100     IF WSS-ORD-MAIOR NOT EQUAL WSS-ORD-I
083200        MOVE WSS-TAB-VND (WSS-ORD-I)     TO WSS-VND-TEMP
083300        MOVE WSS-TAB-VND (WSS-ORD-MAIOR) TO WSS-TAB-VND (WSS-ORD-I)
083400        MOVE WSS-VND-TEMP                TO
083500                                    WSS-TAB-VND (WSS-ORD-MAIOR)
083600     END-IF.
083700*
083800     ADD 1                       TO WSS-ORD-I.
083900     GO TO RT-ORDENAR-VENDEDOR-I.
084000*
084100 RT-ORDENAR-VENDEDORX.
084200     EXIT.
084300*
084400*----------------------------------------------------------------*
084500 RT-GRAVAR-TOPSELLER              SECTION.
084600*  ---> Grava TOP-SELLERS - os WSS-LIMITE-TOP primeiros lugares
084700*       da tabela, ja reordenada por RT-ORDENAR-VENDEDOR.
084800*----------------------------------------------------------------*
084900*
085000     MOVE ZEROS                  TO WSS-ORD-I.
085100*
085200 RT-GRAVAR-TOPSELLER-LOOP.
085300     ADD 1                       TO WSS-ORD-I.
085400     IF WSS-ORD-I                 IS GREATER THAN WSS-LIMITE-TOP
085500        GO TO RT-GRAVAR-TOPSELLERX
085600     END-IF.
085700*
085800     MOVE WSS-VND-CODIGO   (WSS-ORD-I) TO SELLER-ID-WSP.
085900     MOVE WSS-VND-NOME     (WSS-ORD-I) TO USERNAME-WSP.
086000     MOVE WSS-VND-VENDIDOS (WSS-ORD-I) TO ITEMS-SOLD-WSP.
086100     MOVE WSS-VND-VLR-VENDIDO (WSS-ORD-I) TO TOTAL-REVENUE-WSP.
086200*
086300     WRITE REG-FDP                FROM REG-WSP.
086400*
086500     IF FS-TOPSL                  NOT EQUAL '00'
086600        MOVE '09'                TO LKS-RETORNO
086700        MOVE 'Erro ao gravar arquivo TOP-SELLERS'
086800                                 TO LKS-MENSAGEM
086900        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
087000     END-IF.
087100*
087200     GO TO RT-GRAVAR-TOPSELLER-LOOP.
087300*
087400 RT-GRAVAR-TOPSELLERX.
087500     EXIT.
087600*
087700*----------------------------------------------------------------*
087800 RT-GRAVAR-CHAT                  SECTION.
087900*  ---> Grava CHAT-MARKETPLACE-STATS - um registro por chat
088000*       carregado (regra R1, nome ja tratado em RT-CARREGAR-CHT).
088100*----------------------------------------------------------------*
088200*
088300     MOVE ZEROS                  TO WSS-ORD-I.
088400*
088500 RT-GRAVAR-CHAT-LOOP.
088600     ADD 1                       TO WSS-ORD-I.
088700     IF WSS-ORD-I                 IS GREATER THAN WSS-QTDE-CHT
088800        GO TO RT-GRAVAR-CHATX
088900     END-IF.
089000*
089100     MOVE WSS-CHT-CODIGO   (WSS-ORD-I) TO CHAT-ID-WSJ.
089200     MOVE WSS-CHT-NOME     (WSS-ORD-I) TO CHAT-NAME-WSJ.
089300     MOVE WSS-CHT-TOTAL    (WSS-ORD-I) TO TOTAL-ITEMS-WSJ.
089400     MOVE WSS-CHT-ATIVOS   (WSS-ORD-I) TO ACTIVE-ITEMS-WSJ.
089500     MOVE WSS-CHT-VENDIDOS (WSS-ORD-I) TO SOLD-ITEMS-WSJ.
089600*
089700     WRITE REG-FDJ                FROM REG-WSJ.
089800*
089900     IF FS-CHMKT                  NOT EQUAL '00'
090000        MOVE '09'                TO LKS-RETORNO
090100        MOVE 'Erro ao gravar arquivo CHAT-MKT'
090200                                 TO LKS-MENSAGEM
090300        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
090400     END-IF.
090500*
090600     GO TO RT-GRAVAR-CHAT-LOOP.
090700*
090800 RT-GRAVAR-CHATX.
090900     EXIT.
091000*
091100*----------------------------------------------------------------*
091200 RT-ORDENAR-DIAS                 SECTION.
091300*  ---> Classifica a tabela diaria em ordem crescente de data -
091400*       metodo de selecao, sem PERFORM ... END-PERFORM interno.
091500*----------------------------------------------------------------*
091600*
091700     MOVE 1                      TO WSS-ORD-I.
091800*
091900 RT-ORDENAR-DIAS-I.
092000     IF WSS-ORD-I IS GREATER THAN OR EQUAL TO WSS-QTDE-DIA
092100        GO TO RT-ORDENAR-DIASX
092200     END-IF.
092300*
092400     MOVE WSS-ORD-I               TO WSS-ORD-MAIOR.
092500     COMPUTE WSS-ORD-J = WSS-ORD-I + 1.
092600*
092700 RT-ORDENAR-DIAS-J.
092800     IF WSS-ORD-J IS GREATER THAN WSS-QTDE-DIA
092900        GO TO RT-ORDENAR-DIAS-TROCA
093000     END-IF.
093100*
093200     IF WSS-DIA-DATA (WSS-ORD-J) LESS THAN
093300        WSS-DIA-DATA (WSS-ORD-MAIOR)
093400        MOVE WSS-ORD-J            TO WSS-ORD-MAIOR
093500     END-IF.
093600*
093700     ADD 1                       TO WSS-ORD-J.
093800     GO TO RT-ORDENAR-DIAS-J.
093900*
094000 RT-ORDENAR-DIAS-TROCA.
094100     IF WSS-ORD-MAIOR NOT EQUAL WSS-ORD-I
094200        MOVE WSS-TAB-DIA (WSS-ORD-I)     TO WSS-DIA-TEMP
094300        MOVE WSS-TAB-DIA (WSS-ORD-MAIOR) TO WSS-TAB-DIA (WSS-ORD-I)
094400        MOVE WSS-DIA-TEMP                TO
094500                                    WSS-TAB-DIA (WSS-ORD-MAIOR)
094600     END-IF.
094700*
094800     ADD 1                       TO WSS-ORD-I.
094900     GO TO RT-ORDENAR-DIAS-I.
095000*
095100 RT-ORDENAR-DIASX.
095200     EXIT.
095300*
095400*----------------------------------------------------------------*
095500 RT-GRAVAR-DIA                   SECTION.
095600*  ---> Grava DAILY-MARKETPLACE-STATS em ordem crescente de data
095700*       - regra R10, AVG-LISTING-PRICE zero quando nao houve
095800*       anuncio na data.
095900*----------------------------------------------------------------*
096000*
096100     MOVE ZEROS                  TO WSS-ORD-I.
096200*
096300 RT-GRAVAR-DIA-LOOP.
096400     ADD 1                       TO WSS-ORD-I.
096500     IF WSS-ORD-I                 IS GREATER THAN WSS-QTDE-DIA
096600        GO TO RT-GRAVAR-DIAX
096700     END-IF.
096800*
096900     MOVE WSS-DIA-DATA     (WSS-ORD-I) TO STAT-DATE-WSY.
097000     MOVE WSS-DIA-LISTADOS (WSS-ORD-I) TO ITEMS-LISTED-WSY.
097100     MOVE WSS-DIA-VENDIDOS (WSS-ORD-I) TO ITEMS-SOLD-WSY.
097200*
097300     IF WSS-DIA-QTDE-SOMA (WSS-ORD-I) EQUAL ZEROS
097400        MOVE ZEROS               TO AVG-LISTING-PRICE-WSY
097500     ELSE
097600        COMPUTE AVG-LISTING-PRICE-WSY ROUNDED =
097700                WSS-DIA-VLR-SOMA  (WSS-ORD-I) /
097800                WSS-DIA-QTDE-SOMA (WSS-ORD-I)
097900     END-IF.
098000*
098100     WRITE REG-FDY                FROM REG-WSY.
098200*
098300     IF FS-DMKT                   NOT EQUAL '00'
098400        MOVE '09'                TO LKS-RETORNO
098500        MOVE 'Erro ao gravar arquivo DAILY-MKT'
098600                                 TO LKS-MENSAGEM
098700        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
098800     END-IF.
098900*
099000     GO TO RT-GRAVAR-DIA-LOOP.
099100*
099200 RT-GRAVAR-DIAX.
099300     EXIT.
099400*
099500*----------------------------------------------------------------*
099600 RT-FECHAR-ARQUIVOS              SECTION.
099700* ---> Fecha todos os arquivos.
099800*----------------------------------------------------------------*
099900*
100000     CLOSE ARQ-USUARIOS ARQ-CHATS ARQ-ITENS
100100           ARQ-MKTSM    ARQ-SELST ARQ-TOPSL
100200           ARQ-CHMKT    ARQ-DMKT.
100300*
100400 RT-FECHAR-ARQUIVOSX.
100500     EXIT.
100600*
100700*----------------------------------------------------------------*
100800 RT-FINALIZAR                    SECTION.
100900*  ---> Finaliza o processamento e retorna ao chamador.
101000*----------------------------------------------------------------*
101100*
101200     GOBACK.
101300*
101400 RT-FINALIZARX.
101500     EXIT.
101600*
101700*----------------------------------------------------------------*
101800*                   F I M  D O  P R O G R A M A
101900*----------------------------------------------------------------*
