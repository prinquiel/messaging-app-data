000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     ANL00900.
000500 AUTHOR.                         AmarildoMB.
000600 INSTALLATION.                   ENVOL-TI SISTEMAS.
000700 DATE-WRITTEN.                   14 JUL 1991.
000800 DATE-COMPILED.
000900 SECURITY.                       USO RESTRITO AO LOTE NOTURNO.
001000*----------------------------------------------------------------*
001100*REMARKS.
001200*     *----------------------------------------------------------*
001300*     *#NOME     : ANL00900 ---> Extrair Data / Hora de Timestamp*
001400*     *----------------------------------------------------------*
001500*     *#TIPO     : COBOL - LOTE NOTURNO DE ESTATISTICA           *
001600*     *----------------------------------------------------------*
001700*     *#ANALISTA : AMARILDO MBORGES                              *
001800*     *----------------------------------------------------------*
001900*     *#FUNCAO   : Decompor um TIMESTAMP ISO AAAA-MM-DDTHH:MM:SS *
002000*     *            recebido pelo programa chamador, devolvendo o *
002100*     *            pedaco de DATA (10 POS) ou a HORA (2 POS) ja  *
002200*     *            validada na faixa 00 A 23.                    *
002300*     *----------------------------------------------------------*
002400*     * VERSAO 01    -    Amarildo M Borges      -    14.07.1991 *
002500*     *----------------------------------------------------------*
002600*----------------------------------------------------------------*
002700*    HISTORICO DE ALTERACOES                                     *
002800*----------------------------------------------------------------*
002900*    14.07.1991  AMB  PRIMEIRA VERSAO DO ROTINA - EXTRACAO DE    *
003000*                     DATA E HORA PARA O LOTE DE ESTATISTICA.    *
003100*    03.02.1992  AMB  INCLUIDA VALIDACAO DA FAIXA DE HORA 00-23  *
003200*                     CONFORME REGRA R6 DO LOTE DE MENSAGERIA.   *
003300*    21.09.1994  JRC  CORRIGIDO TESTE DE HORA NAO NUMERICA QUE   *
003400*                     DERRUBAVA O PROGRAMA COM ABEND DE DADOS.   *
003500*    11.01.1996  JRC  CHAMADO 1122 - TIPO DE EXTRACAO PASSOU A   *
003600*                     SER INFORMADO PELO CHAMADOR (DATA / HORA). *
003700*    30.10.1998  VSF  CHAMADO 1560 - AJUSTE PARA VIRADA DO ANO   *
003800*                     2000 - DATA PERMANECE EM AAAA-MM-DD (4     *
003900*                     POSICOES DE ANO), NADA A ALTERAR AQUI.     *
004000*    08.03.1999  VSF  REVISAO GERAL PRE-ANO-2000 - SEM IMPACTO   *
004100*                     NESTA ROTINA, CONFORME ATA DO COMITE Y2K.  *
004200*    17.05.2001  LMN  CHAMADO 2041 - PASSOU A RETORNAR LKS-      *
004300*                     RETORNO = 1 QUANDO O TIMESTAMP VEM EM      *
004400*                     BRANCO, EVITANDO LIXO NOS RELATORIOS.      *
004500*    09.06.2004  LMN  REVISAO DE PADRONIZACAO DE COMENTARIOS.    *
004600*----------------------------------------------------------------*
004700*================================================================*
004800 ENVIRONMENT                     DIVISION.
004900*================================================================*
005000 CONFIGURATION                   SECTION.
005100*----------------------------------------------------------------*
005200 SPECIAL-NAMES.
005300     C01                         IS TOP-OF-FORM
005400     CLASS DIGITO-VALIDO         IS '0' THRU '9'
005500     UPSI-0                      ON STATUS IS ANL900-LIGADA
005600                                 OFF STATUS IS ANL900-DESLIGADA.
005700*
005800*================================================================*
005900 DATA                            DIVISION.
006000*================================================================*
006100 WORKING-STORAGE                 SECTION.
006200*----------------------------------------------------------------*
006300*
006400 01  WS-AUXILIARES.
006500     03 WSS-TIMESTAMP            PIC X(019)          VALUE SPACES.
006600     03 WSS-TIMESTAMP-R REDEFINES WSS-TIMESTAMP.
006700        05 WSS-TS-DATA           PIC X(010).
006800        05 FILLER                PIC X(001).
006900        05 WSS-TS-HORA           PIC X(002).
007000        05 FILLER                PIC X(006).
007100     03 WSS-HORA-TESTE           PIC 9(002)          VALUE ZEROES.
007200     03 WSS-HORA-TESTE-R REDEFINES WSS-HORA-TESTE
007300                                 PIC X(002).
007400     03 WSS-QTDE-ESPACOS         PIC 9(002)   COMP   VALUE ZEROES.
007500     03 WSS-IND-N                PIC 9(002)   COMP   VALUE ZEROES.
007600     03 WSS-TIPO-EXTRACAO-R REDEFINES WSS-IND-N
007700                                 PIC X(002).
007800     03 WSS-CHAVE-RETORNO        PIC 9(001)          VALUE ZEROES.
007900     03 FILLER                   PIC X(010)          VALUE SPACES.
008000*
008100 01  WS-MENSAGENS.
008200     03 WSS-MSG-DATA-INVALIDA    PIC X(040)
008300        VALUE 'TIMESTAMP EM BRANCO OU MAL FORMATADO    '.
008400     03 WSS-MSG-HORA-INVALIDA    PIC X(040)
008500        VALUE 'HORA FORA DA FAIXA 00-23 - NAO ACUMULADA'.
008600     03 FILLER                   PIC X(005)          VALUE SPACES.
008700*
008800*================================================================*
008900 LINKAGE                         SECTION.
009000*================================================================*
009100 01  LKS-PARAMETRO.
009200     03 FILLER                   PIC S9(004) COMP.
009300     03 LKS-TIMESTAMP-I          PIC X(019).
009400     03 LKS-TIPO-EXTRACAO-I      PIC X(004).
009500     03 LKS-DATA-O               PIC X(010).
009600     03 LKS-HORA-O               PIC 9(002).
009700     03 LKS-HORA-VALIDA-O        PIC X(001).
009800        88 HORA-VALIDA                      VALUE 'S'.
009900        88 HORA-INVALIDA                    VALUE 'N'.
010000     03 LKS-RETORNO               PIC 9(001).
010100*
010200*================================================================*
010300 PROCEDURE                       DIVISION USING LKS-PARAMETRO.
010400*================================================================*
010500*----------------------------------------------------------------*
010600*    RT-PRINCIPAL   ---> ROTEIRO GERAL DA EXTRACAO                *
010700*----------------------------------------------------------------*
010800 RT-PRINCIPAL                    SECTION.
010900*
011000     PERFORM RT-INICIALIZAR THRU RT-INICIALIZARX.
011100     PERFORM RT-EXTRAIR     THRU RT-EXTRAIRX.
011200     PERFORM RT-FINALIZAR   THRU RT-FINALIZARX.
011300*
011400     GOBACK.
011500*
011600 RT-PRINCIPALX.
011700     EXIT.
011800*----------------------------------------------------------------*
011900*    RT-INICIALIZAR ---> ZERA CAMPOS DE SAIDA E COPIA O TIMESTAMP *
012000*----------------------------------------------------------------*
012100 RT-INICIALIZAR                  SECTION.
012200*
012300     MOVE LKS-TIMESTAMP-I        TO WSS-TIMESTAMP.
012400     MOVE SPACES                 TO LKS-DATA-O.
012500     MOVE ZEROES                 TO LKS-HORA-O.
012600     MOVE 'N'                    TO LKS-HORA-VALIDA-O.
012700     MOVE ZEROES                 TO LKS-RETORNO.
012800*
012900 RT-INICIALIZARX.
013000     EXIT.
013100*----------------------------------------------------------------*
013200*    RT-EXTRAIR     ---> DESVIA PARA A EXTRACAO PEDIDA PELO       *
013300*                        CHAMADOR (DATA OU HORA)                  *
013400*----------------------------------------------------------------*
013500 RT-EXTRAIR                      SECTION.
013600*
013700     IF WSS-TIMESTAMP EQUAL SPACES OR LOW-VALUES
013800        MOVE 1                   TO LKS-RETORNO
013900        GO TO RT-EXTRAIRX
014000     END-IF.
014100*
014200     IF LKS-TIPO-EXTRACAO-I EQUAL 'DATA'
014300        PERFORM RT-EXTRAIR-DATA  THRU RT-EXTRAIR-DATAX
014400     ELSE
014500        IF LKS-TIPO-EXTRACAO-I EQUAL 'HORA'
014600           PERFORM RT-EXTRAIR-HORA THRU RT-EXTRAIR-HORAX
014700        ELSE
014800           MOVE 1                TO LKS-RETORNO
014900        END-IF
015000     END-IF.
015100*
015200 RT-EXTRAIRX.
015300     EXIT.
015400*----------------------------------------------------------------*
015500*    RT-EXTRAIR-DATA ---> DEVOLVE OS 10 PRIMEIROS CARACTERES DO   *
015600*                         TIMESTAMP (AAAA-MM-DD)                  *
015700*----------------------------------------------------------------*
015800 RT-EXTRAIR-DATA                 SECTION.
015900*
016000     MOVE WSS-TS-DATA             TO LKS-DATA-O.
016100*
016200 RT-EXTRAIR-DATAX.
016300     EXIT.
016400*----------------------------------------------------------------*
016500*    RT-EXTRAIR-HORA ---> DEVOLVE A HORA (POSICOES 12-13) E       *
016600*                         VALIDA A FAIXA 00 A 23 - REGRA R6       *
016700*----------------------------------------------------------------*
016800 RT-EXTRAIR-HORA                 SECTION.
016900*
017000     MOVE WSS-TS-HORA             TO WSS-HORA-TESTE-R.
017100*
017200     IF WSS-HORA-TESTE NUMERIC
017300        IF WSS-HORA-TESTE <= 23
017400           MOVE WSS-HORA-TESTE    TO LKS-HORA-O
017500           MOVE 'S'               TO LKS-HORA-VALIDA-O
017600        ELSE
017700           MOVE 'N'               TO LKS-HORA-VALIDA-O
017800        END-IF
017900     ELSE
018000        MOVE 'N'                  TO LKS-HORA-VALIDA-O
018100     END-IF.
018200*
018300 RT-EXTRAIR-HORAX.
018400     EXIT.
018500*----------------------------------------------------------------*
018600*    RT-FINALIZAR   ---> FECHA O PROCESSAMENTO DA ROTINA          *
018700*----------------------------------------------------------------*
018800 RT-FINALIZAR                    SECTION.
018900*
019000     CONTINUE.
019100*
019200 RT-FINALIZARX.
019300     EXIT.
