000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     ANL0901.
000500 AUTHOR.                         AmarildoMB.
000600 INSTALLATION.                   ENVOL-TI SISTEMAS.
000700 DATE-WRITTEN.                   14 JUL 1991.
000800 DATE-COMPILED.
000900 SECURITY.                       USO RESTRITO AO LOTE NOTURNO.
001000*----------------------------------------------------------------*
001100*REMARKS.
001200*     *----------------------------------------------------------*
001300*     *#NOME     : ANL0901 ---> CATEGORIAS E VINCULOS VENDEDOR   *
001400*     *----------------------------------------------------------*
001500*     *#TIPO     : COBOL - LOTE NOTURNO DE ESTATISTICA           *
001600*     *----------------------------------------------------------*
001700*     *#ANALISTA : AMARILDO MBORGES                              *
001800*     *----------------------------------------------------------*
001900*     *#FUNCAO   : Carregar a tabela de categorias do marketplace*
002000*     *            e contar, por categoria, os vinculos de      *
002100*     *            vendedor lidos do arquivo de vinculos,        *
002200*     *            gravando a estatistica SELLER-CATEGORY-STATS. *
002300*     *----------------------------------------------------------*
002400*     * VERSAO 01    -    Amarildo M Borges      -    14.07.1991 *
002500*     *----------------------------------------------------------*
002600*----------------------------------------------------------------*
002700*    HISTORICO DE ALTERACOES                                     *
002800*----------------------------------------------------------------*
002900*    14.07.1991  AMB  PRIMEIRA VERSAO - CARGA DE CATEGORIAS E    *
003000*                     CONTAGEM DE VINCULOS POR CATEGORIA.        *
003100*    19.02.1992  AMB  INCLUIDA INSERCAO DE CATEGORIA DESCONHECIDA*
003200*                     QUANDO O VINCULO REFERENCIA CODIGO QUE NAO *
003300*                     EXISTE NO CADASTRO - REGRA R14.            *
003400*    05.08.1995  JRC  CORRIGIDO ESTOURO DE TABELA QUANDO O       *
003500*                     ARQUIVO DE CATEGORIAS VEM COM MAIS         *
003600*                     REGISTROS QUE O LIMITE DE OCORRENCIAS.     *
003700*    12.12.1996  JRC  CHAMADO 1203 - SO GRAVA ESTATISTICA PARA   *
003800*                     CATEGORIA QUE TEM PELO MENOS UM VINCULO.   *
003900*    14.10.1998  VSF  CHAMADO 1561 - REVISAO PRE-ANO-2000, SEM   *
004000*                     IMPACTO - NAO HA CAMPOS DE DATA AQUI.      *
004100*    02.04.2002  LMN  CHAMADO 2099 - PADRONIZADA A MENSAGEM DE   *
004200*                     ERRO DE ABERTURA DE ARQUIVO.               *
004300*----------------------------------------------------------------*
004400*================================================================*
004500 ENVIRONMENT                     DIVISION.
004600*================================================================*
004700 CONFIGURATION                   SECTION.
004800*----------------------------------------------------------------*
004900 SPECIAL-NAMES.
005000     C01                         IS TOP-OF-FORM
005100     CLASS DIGITO-VALIDO         IS '0' THRU '9'
005200     UPSI-0                      ON STATUS IS ANL901-LIGADA
005300                                 OFF STATUS IS ANL901-DESLIGADA.
005400*----------------------------------------------------------------*
005500 INPUT-OUTPUT                    SECTION.
005600*----------------------------------------------------------------*
005700 FILE-CONTROL.
005800*
005900*  ---> Registros arquivo de categorias do marketplace
006000     COPY 'SEL-CATGRY.CPY'       REPLACING ==::== BY == -FDG ==.
006100*
006200*  ---> Registros arquivo de vinculos vendedor x categoria
006300     SELECT  ARQ-SELCAT          ASSIGN TO DISK
006400             ORGANIZATION        IS LINE SEQUENTIAL
006500             FILE STATUS         IS FS-SELCAT.
006600*
006700*  ---> Registros de saida - estatistica por categoria
006800     SELECT  ARQ-SCSTATS         ASSIGN TO DISK
006900             ORGANIZATION        IS LINE SEQUENTIAL
007000             FILE STATUS         IS FS-SCSTATS.
007100*
007200*================================================================*
007300 DATA                            DIVISION.
007400*================================================================*
007500 FILE                            SECTION.
007600*----------------------------------------------------------------*
007700*
007800 FD  ARQ-CATEGORIAS              VALUE OF FILE-ID IS 'CATEGORIAS'
007900     LABEL RECORDS               IS STANDARD
008000     DATA RECORD                 IS REG-FDG.
008100 COPY 'FD-CATGRY.CPY'            REPLACING ==::== BY == -FDG ==.
008200*
008300 FD  ARQ-SELCAT                  VALUE OF FILE-ID IS 'SELLCAT'
008400     LABEL RECORDS               IS STANDARD
008500     DATA RECORD                 IS REG-FDL.
008600 COPY 'FD-SELCAT.CPY'            REPLACING ==::== BY == -FDL ==.
008700*
008800 FD  ARQ-SCSTATS                 VALUE OF FILE-ID IS 'SELLCAT-STATS'
008900     LABEL RECORDS               IS STANDARD
009000     DATA RECORD                 IS REG-FDC.
009100 COPY 'FD-SCSTA.CPY'             REPLACING ==::== BY == -FDC ==.
009200*
009300*----------------------------------------------------------------*
009400 WORKING-STORAGE                 SECTION.
009500*----------------------------------------------------------------*
009600 77  FILLER                      PIC  X(032)         VALUE
009700     'III  WORKING STORAGE SECTION III'.
009800*
009900 77  WSS-FIM-ARQ-CAT             PIC  X(001)         VALUE 'N'.
010000     88 FIM-ARQ-CAT                          VALUE 'S'.
010100*
010200 77  WSS-FIM-ARQ-SEL             PIC  X(001)         VALUE 'N'.
010300     88 FIM-ARQ-SEL                          VALUE 'S'.
010400*
010500 77  WSS-QTDE-CAT                PIC  9(004)  COMP   VALUE ZEROS.
010600 77  WSS-IDX-CAT                 PIC  9(004)  COMP   VALUE ZEROS.
010700 77  WSS-ACHOU-CAT               PIC  X(001)         VALUE 'N'.
010800     88 ACHOU-CAT                            VALUE 'S'.
010900*
011000*----------------------------------------------------------------*
011100*    VARIAVEIS - AUXILIARES
011200*----------------------------------------------------------------*
011300 01  WSS-AUXILIARES.
011400     03  WSS-DESCRICAO           PIC  X(012)         VALUE SPACES.
011500     03  WSS-ARQUIVO             PIC  X(012)         VALUE SPACES.
011600     03  WSS-FSTATUS             PIC  X(002)         VALUE SPACES.
011700     03  WSS-PONTO-ERRO          PIC  9(002)         VALUE ZEROS.
011800     03  WSS-PONTO-ERRO-R REDEFINES WSS-PONTO-ERRO
011900                                 PIC  X(002).
012000     03  FILLER                  PIC  X(010)         VALUE SPACES.
012100*
012200*----------------------------------------------------------------*
012300*    VARIAVEIS - CONTADORES
012400*----------------------------------------------------------------*
012500     03  WSS-REG-LIDOS           PIC  9(005)         VALUE ZEROS.
012600     03  WSS-REG-GRAVADOS        PIC  9(005)         VALUE ZEROS.
012700     03  WSS-REG-DESPREZADOS     PIC  9(005)         VALUE ZEROS.
012800     03  WSS-REG-GRAVADOS-R REDEFINES WSS-REG-GRAVADOS
012900                                 PIC  X(005).
013000*
013100*----------------------------------------------------------------*
013200*    VARIAVEIS - FILE STATUS
013300*----------------------------------------------------------------*
013400     03  FS-CATEGORIAS           PIC  X(002)         VALUE SPACES.
013500     03  FS-SELCAT               PIC  X(002)         VALUE SPACES.
013600     03  FS-SCSTATS              PIC  X(002)         VALUE SPACES.
013700*
013800*----------------------------------------------------------------*
013900*    AREA DOS ARQUIVOS NA WORKING
014000*----------------------------------------------------------------*
014100 COPY 'FD-CATGRY.CPY'            REPLACING ==::== BY == -WSG ==.
014200 COPY 'FD-SELCAT.CPY'            REPLACING ==::== BY == -WSL ==.
014300 COPY 'FD-SCSTA.CPY'             REPLACING ==::== BY == -WSC ==.
014400*
014500*----------------------------------------------------------------*
014600*    TABELA DE CATEGORIAS DO MARKETPLACE EM MEMORIA
014700*----------------------------------------------------------------*
014800 01  WSS-TAB-CATEGORIAS.
014900     03  WSS-TAB-CAT OCCURS 00001 TO 00500 TIMES
015000                        DEPENDING ON WSS-QTDE-CAT
015100                        INDEXED BY WSS-IDX-TAB.
015200         05  WSS-CAT-CODIGO      PIC  9(009)         VALUE ZEROS.
015300         05  WSS-CAT-NOME        PIC  X(100)         VALUE SPACES.
015400         05  WSS-CAT-QTDE-VINC   PIC  9(009)  COMP   VALUE ZEROS.
015500         05  WSS-CAT-QTDE-VINC-R REDEFINES
015600             WSS-CAT-QTDE-VINC   PIC  X(004).
015700         05  FILLER              PIC  X(010)         VALUE SPACES.
015800*
015900 01  FILLER                      PIC  X(032)        VALUE
016000     'FFF  FIM DA WORKING-STORAGE  FFF'.
016100*
016200*----------------------------------------------------------------*
016300 LINKAGE                         SECTION.
016400*----------------------------------------------------------------*
016500 COPY SUB-PRGS                   REPLACING ==::== BY == LKS ==.
016600*
016700*================================================================*
016800 PROCEDURE                       DIVISION USING LKS-PARM.
016900*================================================================*
017000 RT-PRINCIPAL                    SECTION.
017100*  ---> Processamento principal.
017200*----------------------------------------------------------------*
017300*
017400     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
017500     PERFORM RT-CARREGAR-CAT     THRU RT-CARREGAR-CATX.
017600     PERFORM RT-CONTAR-VINCULOS  THRU RT-CONTAR-VINCULOSX.
017700     PERFORM RT-GRAVAR-SCSTATS   THRU RT-GRAVAR-SCSTATSX.
017800     PERFORM RT-FECHAR-ARQUIVOS  THRU RT-FECHAR-ARQUIVOSX.
017900*
018000     PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
018100*
018200 RT-PRINCIPALX.
018300     EXIT.
018400*
018500*----------------------------------------------------------------*
018600 RT-INICIALIZAR                  SECTION.
018700*  ---> Inicializa areas, variaveis e abre arquivos.
018800*----------------------------------------------------------------*
018900*
019000     INITIALIZE WSS-AUXILIARES
019100                WSS-TAB-CATEGORIAS
019200                REG-WSG
019300                REG-WSL
019400                REG-WSC
019500        REPLACING ALPHANUMERIC   BY SPACES
019600                  NUMERIC        BY ZEROS.
019700*
019800     MOVE '00'                   TO LKS-RETORNO.
019900*
020000     PERFORM RT-ABRIR-ARQUIVOS   THRU RT-ABRIR-ARQUIVOSX.
020100*
020200 RT-INICIALIZARX.
020300     EXIT.
020400*
020500*----------------------------------------------------------------*
020600 RT-ABRIR-ARQUIVOS               SECTION.
020700* ---> Abre arquivos.
020800*----------------------------------------------------------------*
020900*
021000     OPEN INPUT  ARQ-CATEGORIAS.
021100*
021200     IF FS-CATEGORIAS            EQUAL '00'
021300        CONTINUE
021400     ELSE
021500        MOVE '09'                TO LKS-RETORNO
021600        MOVE 'Erro ao abrir arquivo CATEGORIAS'
021700                                 TO LKS-MENSAGEM
021800        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
021900     END-IF.
022000*
022100     OPEN INPUT  ARQ-SELCAT.
022200*
022300     IF FS-SELCAT                EQUAL '00'
022400        CONTINUE
022500     ELSE
022600        MOVE '09'                TO LKS-RETORNO
022700        MOVE 'Erro ao abrir arquivo SELLCAT'
022800                                 TO LKS-MENSAGEM
022900        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
023000     END-IF.
023100*
023200     OPEN OUTPUT ARQ-SCSTATS.
023300*
023400     IF FS-SCSTATS               EQUAL '00'
023500        CONTINUE
023600     ELSE
023700        MOVE '09'                TO LKS-RETORNO
023800        MOVE 'Erro ao abrir arquivo SELLCAT-STATS'
023900                                 TO LKS-MENSAGEM
024000        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
024100     END-IF.
024200*
024300 RT-ABRIR-ARQUIVOSX.
024400     EXIT.
024500*
024600*----------------------------------------------------------------*
024700 RT-CARREGAR-CAT                 SECTION.                         0640-JRC
024800*  ---> Carrega a tabela de categorias - leitura sequencial ate
024900*       o final do arquivo de categorias do marketplace.
025000*----------------------------------------------------------------*
025100*
025200     READ ARQ-CATEGORIAS         INTO REG-WSG
025300       AT END
025400          MOVE 'S'               TO WSS-FIM-ARQ-CAT
025500          GO TO RT-CARREGAR-CATX
025600     END-READ.
025700*
025800     IF FS-CATEGORIAS            EQUAL '00'
025900        ADD 1                    TO WSS-REG-LIDOS
026000     ELSE
026100        MOVE '09'                TO LKS-RETORNO
026200        MOVE 'Erro ao ler arquivo CATEGORIAS'
026300                                 TO LKS-MENSAGEM
026400        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
026500     END-IF.
026600*
026700     IF WSS-QTDE-CAT             EQUAL 00500
026800        GO TO RT-CARREGAR-CATX
026900     END-IF.
027000*
027100     ADD 1                       TO WSS-QTDE-CAT.
027200     SET WSS-IDX-TAB             TO WSS-QTDE-CAT.
027300*
027400     MOVE CATEGORY-ID-WSG        TO WSS-CAT-CODIGO (WSS-IDX-TAB).
027500     MOVE CATEGORY-NAME-WSG      TO WSS-CAT-NOME   (WSS-IDX-TAB).
027600     MOVE ZEROS                  TO WSS-CAT-QTDE-VINC (WSS-IDX-TAB).
027700*
027800     GO TO RT-CARREGAR-CAT.
027900*
028000 RT-CARREGAR-CATX.
028100     EXIT.
028200*
028300*----------------------------------------------------------------*
028400 RT-CONTAR-VINCULOS              SECTION.                         0640-JRC
028500*  ---> Conta, por categoria, os vinculos lidos do arquivo de
028600*       vendedor x categoria - leitura sequencial completa.
028700*----------------------------------------------------------------*
028800*
028900     READ ARQ-SELCAT             INTO REG-WSL
029000       AT END
029100          MOVE 'S'               TO WSS-FIM-ARQ-SEL
029200          GO TO RT-CONTAR-VINCULOSX
029300     END-READ.
029400*
029500     IF FS-SELCAT                EQUAL '00'
029600        ADD 1                    TO WSS-REG-LIDOS
029700     ELSE
029800        MOVE '09'                TO LKS-RETORNO
029900        MOVE 'Erro ao ler arquivo SELLCAT'
030000                                 TO LKS-MENSAGEM
030100        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
030200     END-IF.
030300*
030400     PERFORM RT-BUSCAR-CAT       THRU RT-BUSCAR-CATX.
030500*
030600     IF ACHOU-CAT
030700        ADD 1                    TO WSS-CAT-QTDE-VINC (WSS-IDX-TAB)
030800     ELSE
030900        IF WSS-QTDE-CAT          EQUAL 00500
031000           ADD 1                 TO WSS-REG-DESPREZADOS
031100           GO TO RT-CONTAR-VINCULOS
031200        END-IF
031300        ADD 1                    TO WSS-QTDE-CAT
031400        SET WSS-IDX-TAB          TO WSS-QTDE-CAT
031500        MOVE CATEGORY-ID-WSL     TO WSS-CAT-CODIGO (WSS-IDX-TAB)
031600        MOVE SPACES              TO WSS-CAT-NOME   (WSS-IDX-TAB)
031700        MOVE 1                   TO WSS-CAT-QTDE-VINC (WSS-IDX-TAB)
031800     END-IF.
031900*
032000     GO TO RT-CONTAR-VINCULOS.
032100*
032200 RT-CONTAR-VINCULOSX.
032300     EXIT.
032400*
032500*----------------------------------------------------------------*
032600 RT-BUSCAR-CAT                   SECTION.
032700*  ---> Procura, na tabela em memoria, a categoria do vinculo
032800*       corrente - SEARCH linear pelo codigo da categoria.
032900*----------------------------------------------------------------*
033000*
033100     MOVE 'N'                    TO WSS-ACHOU-CAT.
033200*
033300     SET WSS-IDX-TAB             TO 1.
033400*
033500     SEARCH WSS-TAB-CAT
033600        AT END
033700           MOVE 'N'              TO WSS-ACHOU-CAT
033800        WHEN WSS-CAT-CODIGO (WSS-IDX-TAB) EQUAL CATEGORY-ID-WSL
033900           MOVE 'S'              TO WSS-ACHOU-CAT
034000     END-SEARCH.
034100*
034200 RT-BUSCAR-CATX.
034300     EXIT.
034400*
034500*----------------------------------------------------------------*
034600 RT-GRAVAR-SCSTATS               SECTION.
034700*  ---> Grava um registro SELLER-CATEGORY-STATS para cada
034800*       categoria que tenha pelo menos um vinculo de vendedor.
034900*----------------------------------------------------------------*
035000*
035100     SET WSS-IDX-TAB             TO 1.
035200*
035300 RT-GRAVAR-SCSTATS-LOOP.
035400     IF WSS-IDX-TAB              IS GREATER THAN WSS-QTDE-CAT
035500        GO TO RT-GRAVAR-SCSTATSX
035600     END-IF.
035700*
035800     IF WSS-CAT-QTDE-VINC (WSS-IDX-TAB) EQUAL ZEROS
035900        SET WSS-IDX-TAB          UP BY 1
036000        GO TO RT-GRAVAR-SCSTATS-LOOP
036100     END-IF.
036200*
036300     MOVE WSS-CAT-CODIGO (WSS-IDX-TAB)   TO CATEGORY-ID-WSC.
036400     MOVE WSS-CAT-NOME   (WSS-IDX-TAB)   TO CATEGORY-NAME-WSC.
036500     MOVE WSS-CAT-QTDE-VINC (WSS-IDX-TAB) TO SELLERS-COUNT-WSC.
036600*
036700     WRITE REG-FDC               FROM REG-WSC.
036800*
036900     IF FS-SCSTATS               EQUAL '00'
037000        ADD 1                    TO WSS-REG-GRAVADOS
037100     ELSE
037200        MOVE '09'                TO LKS-RETORNO
037300        MOVE 'Erro ao gravar arquivo SELLCAT-STATS'
037400                                 TO LKS-MENSAGEM
037500        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
037600     END-IF.
037700*
037800     SET WSS-IDX-TAB             UP BY 1.
037900     GO TO RT-GRAVAR-SCSTATS-LOOP.
038000*
038100 RT-GRAVAR-SCSTATSX.
038200     EXIT.
038300*
038400*----------------------------------------------------------------*
038500 RT-FECHAR-ARQUIVOS              SECTION.
038600* ---> Fecha arquivos.
038700*----------------------------------------------------------------*
038800*
038900     CLOSE ARQ-CATEGORIAS ARQ-SELCAT ARQ-SCSTATS.
039000*
039100 RT-FECHAR-ARQUIVOSX.
039200     EXIT.
039300*
039400*----------------------------------------------------------------*
039500 RT-FINALIZAR                    SECTION.
039600*  ---> Finaliza o processamento e retorna ao chamador.
039700*----------------------------------------------------------------*
039800*
039900     GOBACK.
040000*
040100 RT-FINALIZARX.
040200     EXIT.
040300*
040400*----------------------------------------------------------------*
040500*                   F I M  D O  P R O G R A M A
040600*----------------------------------------------------------------*
