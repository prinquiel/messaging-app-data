      *----------------------------------------------------------------*
      *    FD-MESGS.CPY ---> LAY-OUT REGISTRO DE MENSAGEM (MESSAGES-
      *    FILE) - 65 BYTES DE DADOS + FILLER DE ALINHAMENTO
      *----------------------------------------------------------------*
       01  REG-::.
           03  MESSAGE-ID::            PIC  9(009).
           03  SENDER-ID::             PIC  9(009).
           03  CHAT-ID::               PIC  9(009).
           03  SENT-AT::               PIC  X(019).
           03  MESSAGE-TYPE::          PIC  X(010).
           03  FILLER                  PIC  X(009).
