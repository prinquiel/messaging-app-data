      *----------------------------------------------------------------*
      *    FD-HSTAT.CPY ---> LAY-OUT HOURLY-MESSAGE-STATS (HOURLY-
      *    STATS-FILE) - TOTAL DE MENSAGENS POR HORA DO DIA (00-23)
      *----------------------------------------------------------------*
       01  REG-::.
           03  STAT-HOUR::             PIC  9(002).
           03  TOTAL-MESSAGES::        PIC  9(009).
           03  FILLER                  PIC  X(001).
