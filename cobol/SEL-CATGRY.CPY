      *----------------------------------------------------------------*
      *    SEL-CATGRY.CPY ---> SELECT ARQUIVO DE CATEGORIAS DO
      *    MARKETPLACE (CATEGORIES-FILE)
      *----------------------------------------------------------------*
           SELECT  ARQ-CATEGORIAS      ASSIGN TO DISK
                   ORGANIZATION        IS LINE SEQUENTIAL
                   FILE STATUS         IS FS-CATEGORIAS.
