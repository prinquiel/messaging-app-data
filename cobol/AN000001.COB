000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     ANL00001.
000500 AUTHOR.                         AmarildoMB.
000600 INSTALLATION.                   ENVOL-TI SISTEMAS.
000700 DATE-WRITTEN.                   14 JUL 1991.
000800 DATE-COMPILED.
000900 SECURITY.                       USO RESTRITO AO LOTE NOTURNO.
001000*----------------------------------------------------------------*
001100*REMARKS.
001200*     *----------------------------------------------------------*
001300*     *#NOME     : ANL00001 ---> ESTATISTICA DE MENSAGERIA       *
001400*     *----------------------------------------------------------*
001500*     *#TIPO     : COBOL - LOTE NOTURNO DE ESTATISTICA           *
001600*     *----------------------------------------------------------*
001700*     *#ANALISTA : AMARILDO MBORGES                              *
001800*     *----------------------------------------------------------*
001900*     *#FUNCAO   : Apurar, a partir dos arquivos de USUARIOS,    *
002000*     *            CHATS e MENSAGENS do dia, as estatisticas     *
002100*     *            por usuario, por chat, diarias, por tipo de   *
002200*     *            mensagem e por hora do dia.                   *
002300*     *----------------------------------------------------------*
002400*     * VERSAO 01    -    Amarildo M Borges      -    14.07.1991 *
002500*     *----------------------------------------------------------*
002600*----------------------------------------------------------------*
002700*    HISTORICO DE ALTERACOES                                     *
002800*----------------------------------------------------------------*
002900*    14.07.1991  AMB  PRIMEIRA VERSAO - SUBSTITUI A ROTINA DE    *
003000*                     DISTRIBUICAO CLIENTE X VENDEDOR PELA       *
003100*                     APURACAO DE ESTATISTICA DE MENSAGERIA.     *
003200*    03.02.1992  AMB  INCLUIDA A TABELA DE MENSAGENS POR HORA DO *
003300*                     DIA, CHAMANDO O UTILITARIO ANL00900.       *
003400*    21.09.1994  JRC  CORRIGIDO CALCULO DE CHATS-PARTICIPATED E  *
003500*                     UNIQUE-SENDERS - ESTAVAM CONTANDO REPETIDO *
003600*                     QUANDO O MESMO PAR USUARIO/CHAT APARECIA   *
003700*                     EM MAIS DE UMA MENSAGEM.                   *
003800*    11.01.1996  JRC  CHAMADO 1122 - AUMENTADO O LIMITE DA       *
003900*                     TABELA DE USUARIOS E DE CHATS EM MEMORIA.  *
004000*    30.10.1998  VSF  CHAMADO 1560 - REVISAO PRE-ANO-2000 - AS   *
004100*                     DATAS JA TRAFEGAM EM AAAA-MM-DD (4         *
004200*                     POSICOES DE ANO), NADA A ALTERAR AQUI.     *
004300*    08.03.1999  VSF  REVISAO GERAL PRE-ANO-2000 - OK.           *
004400*    17.05.2001  LMN  CHAMADO 2041 - PASSOU A CLASSIFICAR A      *
004500*                     TABELA DIARIA E A DE TIPOS EM ORDEM        *
004600*                     CRESCENTE ANTES DE GRAVAR OS ARQUIVOS.     *
004700*    09.06.2004  LMN  REVISAO DE PADRONIZACAO DE COMENTARIOS.    *
004800*----------------------------------------------------------------*
004900*================================================================*
005000 ENVIRONMENT                     DIVISION.
005100*================================================================*
005200 CONFIGURATION                   SECTION.
005300*----------------------------------------------------------------*
005400 SPECIAL-NAMES.
005500     C01                         IS TOP-OF-FORM
005600     CLASS DIGITO-VALIDO         IS '0' THRU '9'
005700     UPSI-0                      ON STATUS IS ANL001-LIGADA
005800                                 OFF STATUS IS ANL001-DESLIGADA.
005900*----------------------------------------------------------------*
006000 INPUT-OUTPUT                    SECTION.
006100*----------------------------------------------------------------*
006200 FILE-CONTROL.
006300*
006400*  ---> Arquivo USUARIOS - compartilhado com ANL00002
006500     COPY 'SEL-USERS.CPY'        REPLACING ==::== BY == -FDU ==.
006600*
006700*  ---> Arquivo CHATS
006800     SELECT  ARQ-CHATS           ASSIGN TO DISK
006900             ORGANIZATION        IS LINE SEQUENTIAL
007000             FILE STATUS         IS FS-CHATS.
007100*
007200*  ---> Arquivo MENSAGENS
007300     SELECT  ARQ-MENSAGENS       ASSIGN TO DISK
007400             ORGANIZATION        IS LINE SEQUENTIAL
007500             FILE STATUS         IS FS-MENSAGENS.
007600*
007700*  ---> Arquivos de saida da estatistica de mensageria
007800     SELECT  ARQ-USTAT           ASSIGN TO DISK
007900             ORGANIZATION        IS LINE SEQUENTIAL
008000             FILE STATUS         IS FS-USTAT.
008100*
008200     SELECT  ARQ-CSTAT           ASSIGN TO DISK
008300             ORGANIZATION        IS LINE SEQUENTIAL
008400             FILE STATUS         IS FS-CSTAT.
008500*
008600     SELECT  ARQ-DSTAT           ASSIGN TO DISK
008700             ORGANIZATION        IS LINE SEQUENTIAL
008800             FILE STATUS         IS FS-DSTAT.
008900*
009000     SELECT  ARQ-TSUMM           ASSIGN TO DISK
009100             ORGANIZATION        IS LINE SEQUENTIAL
009200             FILE STATUS         IS FS-TSUMM.
009300*
009400     SELECT  ARQ-HSTAT           ASSIGN TO DISK
009500             ORGANIZATION        IS LINE SEQUENTIAL
009600             FILE STATUS         IS FS-HSTAT.
009700*
009800*================================================================*
009900 DATA                            DIVISION.
010000*================================================================*
010100 FILE                            SECTION.
010200*----------------------------------------------------------------*
010300*
010400 FD  ARQ-USUARIOS                VALUE OF FILE-ID IS 'USUARIOS'
010500     LABEL RECORDS               IS STANDARD
010600     DATA RECORD                 IS REG-FDU.
010700 COPY 'FD-USERS.CPY'             REPLACING ==::== BY == -FDU ==.
010800*
010900 FD  ARQ-CHATS                   VALUE OF FILE-ID IS 'CHATS'
011000     LABEL RECORDS               IS STANDARD
011100     DATA RECORD                 IS REG-FDH.
011200 COPY 'FD-CHATS.CPY'             REPLACING ==::== BY == -FDH ==.
011300*
011400 FD  ARQ-MENSAGENS               VALUE OF FILE-ID IS 'MENSAGENS'
011500     LABEL RECORDS               IS STANDARD
011600     DATA RECORD                 IS REG-FDM.
011700 COPY 'FD-MESGS.CPY'             REPLACING ==::== BY == -FDM ==.
011800*
011900 FD  ARQ-USTAT                   VALUE OF FILE-ID IS 'USER-STATS'
012000     LABEL RECORDS               IS STANDARD
012100     DATA RECORD                 IS REG-FDE.
012200 COPY 'FD-USTAT.CPY'             REPLACING ==::== BY == -FDE ==.
012300*
012400 FD  ARQ-CSTAT                   VALUE OF FILE-ID IS 'CHAT-STATS'
012500     LABEL RECORDS               IS STANDARD
012600     DATA RECORD                 IS REG-FDF.
012700 COPY 'FD-CSTAT.CPY'             REPLACING ==::== BY == -FDF ==.
012800*
012900 FD  ARQ-DSTAT                   VALUE OF FILE-ID IS 'DAILY-STATS'
013000     LABEL RECORDS               IS STANDARD
013100     DATA RECORD                 IS REG-FDD.
013200 COPY 'FD-DSTAT.CPY'             REPLACING ==::== BY == -FDD ==.
013300*
013400 FD  ARQ-TSUMM                   VALUE OF FILE-ID IS 'TYPE-SUMMARY'
013500     LABEL RECORDS               IS STANDARD
013600     DATA RECORD                 IS REG-FDT.
013700 COPY 'FD-TSUMM.CPY'             REPLACING ==::== BY == -FDT ==.
013800*
013900 FD  ARQ-HSTAT                   VALUE OF FILE-ID IS 'HOURLY-STATS'
014000     LABEL RECORDS               IS STANDARD
014100     DATA RECORD                 IS REG-FDO.
014200 COPY 'FD-HSTAT.CPY'             REPLACING ==::== BY == -FDO ==.
014300*
014400*----------------------------------------------------------------*
014500 WORKING-STORAGE                 SECTION.
014600*----------------------------------------------------------------*
014700 77  FILLER                      PIC  X(032)         VALUE
014800     'III  WORKING STORAGE SECTION III'.
014900*
015000 77  WSS-FIM-ARQ-USU             PIC  X(001)         VALUE 'N'.
015100 77  WSS-FIM-ARQ-CHT             PIC  X(001)         VALUE 'N'.
015200 77  WSS-FIM-ARQ-MSG             PIC  X(001)         VALUE 'N'.
015300 77  WSS-ACHOU-USU               PIC  X(001)         VALUE 'N'.
015400     88 ACHOU-USU                            VALUE 'S'.
015500 77  WSS-ACHOU-CHT               PIC  X(001)         VALUE 'N'.
015600     88 ACHOU-CHT                            VALUE 'S'.
015700 77  WSS-ACHOU-PAR               PIC  X(001)         VALUE 'N'.
015800     88 ACHOU-PAR                            VALUE 'S'.
015900*
016000 77  WSS-QTDE-USU                PIC  9(004) COMP    VALUE ZEROS.
016100 77  WSS-QTDE-CHT                PIC  9(004) COMP    VALUE ZEROS.
016200 77  WSS-QTDE-UC                 PIC  9(004) COMP    VALUE ZEROS.
016300 77  WSS-QTDE-CS                 PIC  9(004) COMP    VALUE ZEROS.
016400 77  WSS-QTDE-DIA                PIC  9(004) COMP    VALUE ZEROS.
016500 77  WSS-QTDE-DU                 PIC  9(004) COMP    VALUE ZEROS.
016600 77  WSS-QTDE-DC                 PIC  9(004) COMP    VALUE ZEROS.
016700 77  WSS-QTDE-TIPO               PIC  9(004) COMP    VALUE ZEROS.
016800*
016900 77  WSS-ORD-I                   PIC  9(004) COMP    VALUE ZEROS.
017000 77  WSS-ORD-J                   PIC  9(004) COMP    VALUE ZEROS.
017100 77  WSS-ORD-MENOR               PIC  9(004) COMP    VALUE ZEROS.
017200*
017300*----------------------------------------------------------------*
017400*    VARIAVEIS - AUXILIARES
017500*----------------------------------------------------------------*
017600 01  WSS-AUXILIARES.
017700     03  WSS-DESCRICAO           PIC  X(012)         VALUE SPACES.
017800     03  WSS-ARQUIVO             PIC  X(012)         VALUE SPACES.
017900     03  WSS-FSTATUS             PIC  X(002)         VALUE SPACES.
018000     03  WSS-PONTO-ERRO          PIC  9(002)         VALUE ZEROS.
018100     03  WSS-TIPO-CHAT-ATUAL     PIC  X(010)         VALUE SPACES.
018200     03  WSS-TIPO-ATUAL          PIC  X(010)         VALUE SPACES.
018300     03  WSS-DATA-ATUAL          PIC  X(010)         VALUE SPACES.
018400     03  WSS-DATA-ATUAL-R REDEFINES WSS-DATA-ATUAL.
018500         05  WSS-DATA-ANO        PIC  X(004).
018600         05  FILLER              PIC  X(001).
018700         05  WSS-DATA-MES        PIC  X(002).
018800         05  FILLER              PIC  X(001).
018900         05  WSS-DATA-DIA        PIC  X(002).
019000     03  WSS-IDX-HORA            PIC  9(002) COMP    VALUE ZEROS.
019100     03  FILLER                  PIC  X(010)         VALUE SPACES.
019200*
019300*----------------------------------------------------------------*
019400*    VARIAVEIS - CONTADORES DE CONTROLE
019500*----------------------------------------------------------------*
019600     03  WSS-REG-LIDOS           PIC  9(007)         VALUE ZEROS.
019700     03  WSS-REG-LIDOS-R REDEFINES WSS-REG-LIDOS
019800                                 PIC  X(007).
019900*
020000*----------------------------------------------------------------*
020100*    VARIAVEIS - FILE STATUS
020200*----------------------------------------------------------------*
020300     03  FS-USUARIOS             PIC  X(002)         VALUE SPACES.
020400     03  FS-CHATS                PIC  X(002)         VALUE SPACES.
020500     03  FS-MENSAGENS            PIC  X(002)         VALUE SPACES.
020600     03  FS-USTAT                PIC  X(002)         VALUE SPACES.
020700     03  FS-CSTAT                PIC  X(002)         VALUE SPACES.
020800     03  FS-DSTAT                PIC  X(002)         VALUE SPACES.
020900     03  FS-TSUMM                PIC  X(002)         VALUE SPACES.
021000     03  FS-HSTAT                PIC  X(002)         VALUE SPACES.
021100*
021200*----------------------------------------------------------------*
021300*    AREA DOS ARQUIVOS NA WORKING
021400*----------------------------------------------------------------*
021500 COPY 'FD-USERS.CPY'             REPLACING ==::== BY == -WSU ==.
021600 COPY 'FD-CHATS.CPY'             REPLACING ==::== BY == -WSH ==.
021700 COPY 'FD-MESGS.CPY'             REPLACING ==::== BY == -WSM ==.
021800 COPY 'FD-USTAT.CPY'             REPLACING ==::== BY == -WSE ==.
021900 COPY 'FD-CSTAT.CPY'             REPLACING ==::== BY == -WSF ==.
022000 COPY 'FD-DSTAT.CPY'             REPLACING ==::== BY == -WSD ==.
022100 COPY 'FD-TSUMM.CPY'             REPLACING ==::== BY == -WST ==.
022200 COPY 'FD-HSTAT.CPY'             REPLACING ==::== BY == -WSO ==.
022300*
022400*----------------------------------------------------------------*
022500*    TABELA DE USUARIOS EM MEMORIA - SUBSTITUI O HASH MAP DE
022600*    USUARIOS DO PROCESSO ORIGINAL
022700*----------------------------------------------------------------*
022800 01  WSS-TABELAS-USUARIO.
022900     03  WSS-TAB-USU OCCURS 00001 TO 02000 TIMES
023000                        DEPENDING ON WSS-QTDE-USU
023100                        INDEXED BY WSS-IDX-USU.
023200         05  WSS-USU-CODIGO      PIC  9(009).
023300         05  WSS-USU-NOME        PIC  X(050).
023400         05  WSS-USU-ATIVO       PIC  X(001).
023500         05  WSS-USU-CRIACAO     PIC  X(019).
023600         05  WSS-USU-TOT-MSG     PIC  9(009)  COMP.
023700         05  WSS-USU-QTDE-CHATS  PIC  9(009)  COMP.
023800         05  WSS-USU-ULT-MSG     PIC  X(019).
023900         05  FILLER              PIC  X(010).
024000*
024100*----------------------------------------------------------------*
024200*    TABELA DE CHATS EM MEMORIA
024300*----------------------------------------------------------------*
024400 01  WSS-TABELAS-CHAT.
024500     03  WSS-TAB-CHT OCCURS 00001 TO 02000 TIMES
024600                        DEPENDING ON WSS-QTDE-CHT
024700                        INDEXED BY WSS-IDX-CHT.
024800         05  WSS-CHT-CODIGO      PIC  9(009).
024900         05  WSS-CHT-NOME        PIC  X(100).
025000         05  WSS-CHT-TIPO        PIC  X(010).
025100         05  WSS-CHT-CRIACAO     PIC  X(019).
025200         05  WSS-CHT-TOT-MSG     PIC  9(009)  COMP.
025300         05  WSS-CHT-QTDE-SEND   PIC  9(009)  COMP.
025400         05  WSS-CHT-PRIM-MSG    PIC  X(019).
025500         05  WSS-CHT-ULT-MSG     PIC  X(019).
025600         05  FILLER              PIC  X(010).
025700*
025800*----------------------------------------------------------------*
025900*    TABELAS DE CRUZAMENTO - CONTROLAM DISTINCAO DE PARES JA
026000*    CONTADOS (CHATS-PARTICIPATED / UNIQUE-SENDERS) SEM USAR
026100*    HASH MAP - REGRA R4
026200*----------------------------------------------------------------*
026300 01  WSS-TABELAS-CRUZAMENTO.
026400     03  WSS-TAB-USU-CHT OCCURS 00001 TO 05000 TIMES
026500                        DEPENDING ON WSS-QTDE-UC
026600                        INDEXED BY WSS-IDX-UC.
026700         05  WSS-UC-USUARIO      PIC  9(009).
026800         05  WSS-UC-CHAT         PIC  9(009).
026900*
027000     03  WSS-TAB-CHT-SND OCCURS 00001 TO 05000 TIMES
027100                        DEPENDING ON WSS-QTDE-CS
027200                        INDEXED BY WSS-IDX-CS.
027300         05  WSS-CS-CHAT         PIC  9(009).
027400         05  WSS-CS-USUARIO      PIC  9(009).
027500*
027600     03  WSS-TAB-DIA-USU OCCURS 00001 TO 05000 TIMES
027700                        DEPENDING ON WSS-QTDE-DU
027800                        INDEXED BY WSS-IDX-DU.
027900         05  WSS-DU-DATA         PIC  X(010).
028000         05  WSS-DU-USUARIO      PIC  9(009).
028100*
028200     03  WSS-TAB-DIA-CHT OCCURS 00001 TO 05000 TIMES
028300                        DEPENDING ON WSS-QTDE-DC
028400                        INDEXED BY WSS-IDX-DC.
028500         05  WSS-DC-DATA         PIC  X(010).
028600         05  WSS-DC-CHAT         PIC  9(009).
028700*
028800     03  FILLER                  PIC  X(010).
028900*
029000*----------------------------------------------------------------*
029100*    TABELA DIARIA - MANTIDA EM ORDEM CRESCENTE DE DATA ANTES DA
029200*    GRAVACAO (RT-ORDENAR-DIAS)
029300*----------------------------------------------------------------*
029400 01  WSS-TABELAS-DIA.
029500     03  WSS-TAB-DIA OCCURS 00001 TO 00400 TIMES
029600                        DEPENDING ON WSS-QTDE-DIA
029700                        INDEXED BY WSS-IDX-DIA.
029800         05  WSS-DIA-DATA        PIC  X(010).
029900         05  WSS-DIA-TOTAL       PIC  9(009)  COMP.
030000         05  WSS-DIA-PRIV        PIC  9(009)  COMP.
030100         05  WSS-DIA-GRUPO       PIC  9(009)  COMP.
030200         05  WSS-DIA-QTDE-USU    PIC  9(009)  COMP.
030300         05  WSS-DIA-QTDE-CHT    PIC  9(009)  COMP.
030400         05  FILLER              PIC  X(008).
030500*
030600 01  WSS-DIA-TEMP                PIC  X(038)        VALUE SPACES.
030700*
030800*----------------------------------------------------------------*
030900*    TABELA DE TIPOS DE MENSAGEM - MANTIDA EM ORDEM CRESCENTE
031000*----------------------------------------------------------------*
031100 01  WSS-TABELAS-TIPO.
031200     03  WSS-TAB-TIPO OCCURS 00001 TO 00020 TIMES
031300                        DEPENDING ON WSS-QTDE-TIPO
031400                        INDEXED BY WSS-IDX-TIPO.
031500         05  WSS-TIPO-NOME       PIC  X(010).
031600         05  WSS-TIPO-QTDE       PIC  9(009)  COMP.
031700         05  FILLER              PIC  X(006).
031800*
031900 01  WSS-TIPO-TEMP                PIC  X(020)       VALUE SPACES.
032000*
032100*----------------------------------------------------------------*
032200*    TABELA DE HORAS (00 A 23) - POSICAO FIXA, SEM NECESSIDADE
032300*    DE BUSCA - REDEFINE PERMITE VER A TABELA COMO LINHA UNICA
032400*    PARA FINS DE INICIALIZACAO
032500*----------------------------------------------------------------*
032600 01  WSS-TABELA-HORA.
032700     03  WSS-TAB-HORA OCCURS 24 TIMES.
032800         05  WSS-HORA-QTDE       PIC  9(009)  COMP.
032900     03  FILLER                  PIC  X(010).
033000 01  WSS-TABELA-HORA-R REDEFINES WSS-TABELA-HORA
033100                                 PIC  X(106).
033200*
033300*----------------------------------------------------------------*
033400*    AREA PARA CHAMADA AO UTILITARIO DE TIMESTAMP
033500*----------------------------------------------------------------*
033600 01  WANL0900                    PIC  X(008)        VALUE
033700                                                      'ANL00900'.
033800*
033900 01  WSS-PARM-900.
034000     03  FILLER                  PIC S9(004)  COMP.
034100     03  WSS-900-TIMESTAMP       PIC  X(019).
034200     03  WSS-900-TIPO            PIC  X(004).
034300     03  WSS-900-DATA            PIC  X(010).
034400     03  WSS-900-HORA            PIC  9(002).
034500     03  WSS-900-HORA-VALIDA     PIC  X(001).
034600     03  WSS-900-RETORNO         PIC  9(001).
034700*
034800 01  FILLER                      PIC  X(032)        VALUE
034900     'FFF  FIM DA WORKING-STORAGE  FFF'.
035000*
035100*----------------------------------------------------------------*
035200 LINKAGE                         SECTION.
035300*----------------------------------------------------------------*
035400 COPY SUB-PRGS                   REPLACING ==::== BY == LKS ==.
035500*
035600*================================================================*
035700 PROCEDURE                       DIVISION USING LKS-PARM.
035800*================================================================*
035900 RT-PRINCIPAL                    SECTION.
036000*  ---> Roteiro geral da estatistica de mensageria.
036100*----------------------------------------------------------------*
036200*
036300     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
036400     PERFORM RT-CARREGAR-USU     THRU RT-CARREGAR-USUX.
036500     PERFORM RT-CARREGAR-CHT     THRU RT-CARREGAR-CHTX.
036600     PERFORM RT-TRATAR-MENSAGENS THRU RT-TRATAR-MENSAGENSX.
036700*
036800     PERFORM RT-GRAVAR-USU       THRU RT-GRAVAR-USUX.
036900     PERFORM RT-GRAVAR-CHT       THRU RT-GRAVAR-CHTX.
037000     PERFORM RT-ORDENAR-DIAS     THRU RT-ORDENAR-DIASX.
037100     PERFORM RT-GRAVAR-DIA       THRU RT-GRAVAR-DIAX.
037200     PERFORM RT-ORDENAR-TIPOS    THRU RT-ORDENAR-TIPOSX.
037300     PERFORM RT-GRAVAR-TIPO      THRU RT-GRAVAR-TIPOX.
037400     PERFORM RT-GRAVAR-HORA      THRU RT-GRAVAR-HORAX.
037500*
037600     PERFORM RT-FECHAR-ARQUIVOS  THRU RT-FECHAR-ARQUIVOSX.
037700*
037800     PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
037900*
038000 RT-PRINCIPALX.
038100     EXIT.
038200*
038300*----------------------------------------------------------------*
038400 RT-INICIALIZAR                  SECTION.
038500*  ---> Inicializa areas, variaveis e abre arquivos.
038600*----------------------------------------------------------------*
038700*
038800     MOVE ZEROS                  TO WSS-QTDE-USU WSS-QTDE-CHT
038900                                    WSS-QTDE-UC  WSS-QTDE-CS
039000                                    WSS-QTDE-DIA WSS-QTDE-DU
039100                                    WSS-QTDE-DC  WSS-QTDE-TIPO.
039200*
039300     MOVE SPACES                 TO WSS-TABELA-HORA-R.
039400     MOVE ZEROS                  TO WSS-TABELA-HORA-R.
039500*
039600     MOVE '00'                   TO LKS-RETORNO.
039700*
039800     PERFORM RT-ABRIR-ARQUIVOS   THRU RT-ABRIR-ARQUIVOSX.
039900*
040000 RT-INICIALIZARX.
040100     EXIT.
040200*
040300*----------------------------------------------------------------*
040400 RT-ABRIR-ARQUIVOS               SECTION.
040500* ---> Abre todos os arquivos de entrada e de saida.
040600*----------------------------------------------------------------*
040700*
040800     OPEN INPUT  ARQ-USUARIOS.
040900     IF FS-USUARIOS              NOT EQUAL '00'
041000        MOVE '09'                TO LKS-RETORNO
041100        MOVE 'Erro ao abrir arquivo USUARIOS'
041200                                 TO LKS-MENSAGEM
041300        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
041400     END-IF.
041500*
041600     OPEN INPUT  ARQ-CHATS.
041700     IF FS-CHATS                 NOT EQUAL '00'
041800        MOVE '09'                TO LKS-RETORNO
041900        MOVE 'Erro ao abrir arquivo CHATS'
042000                                 TO LKS-MENSAGEM
042100        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
042200     END-IF.
042300*
042400     OPEN INPUT  ARQ-MENSAGENS.
042500     IF FS-MENSAGENS              NOT EQUAL '00'
042600        MOVE '09'                TO LKS-RETORNO
042700        MOVE 'Erro ao abrir arquivo MENSAGENS'
042800                                 TO LKS-MENSAGEM
042900        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
043000     END-IF.
043100*
043200     OPEN OUTPUT ARQ-USTAT.
043300     OPEN OUTPUT ARQ-CSTAT.
043400     OPEN OUTPUT ARQ-DSTAT.
043500     OPEN OUTPUT ARQ-TSUMM.
043600     OPEN OUTPUT ARQ-HSTAT.
043700*
043800     IF FS-USTAT EQUAL '00' AND FS-CSTAT EQUAL '00' AND
043900        FS-DSTAT EQUAL '00' AND FS-TSUMM EQUAL '00' AND
044000        FS-HSTAT EQUAL '00'
044100        CONTINUE
044200     ELSE
044300        MOVE '09'                TO LKS-RETORNO
044400        MOVE 'Erro ao abrir arquivos de saida de mensageria'
044500                                 TO LKS-MENSAGEM
044600        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
044700     END-IF.
044800*
044900 RT-ABRIR-ARQUIVOSX.
045000     EXIT.
045100*
045200*----------------------------------------------------------------*
045300 RT-CARREGAR-USU                 SECTION.
045400*  ---> Carrega a tabela de usuarios - leitura sequencial ate o
045500*       final do arquivo USUARIOS.
045600*----------------------------------------------------------------*
045700*
045800     READ ARQ-USUARIOS           INTO REG-WSU
045900       AT END
046000          MOVE 'S'               TO WSS-FIM-ARQ-USU
046100          GO TO RT-CARREGAR-USUX
046200     END-READ.
046300*
046400     IF FS-USUARIOS              NOT EQUAL '00'
046500        MOVE '09'                TO LKS-RETORNO
046600        MOVE 'Erro ao ler arquivo USUARIOS'
046700                                 TO LKS-MENSAGEM
046800        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
046900     END-IF.
047000*
047100     IF WSS-QTDE-USU              EQUAL 02000
047200        GO TO RT-CARREGAR-USU
047300     END-IF.
047400*
047500     ADD 1                       TO WSS-QTDE-USU.
047600     SET WSS-IDX-USU             TO WSS-QTDE-USU.
047700*
047800     MOVE USER-ID-WSU            TO WSS-USU-CODIGO (WSS-IDX-USU).
047900     MOVE USERNAME-WSU           TO WSS-USU-NOME   (WSS-IDX-USU).
048000     MOVE IS-ACTIVE-WSU          TO WSS-USU-ATIVO  (WSS-IDX-USU).
048100     MOVE CREATED-AT-WSU         TO WSS-USU-CRIACAO(WSS-IDX-USU).
048200     MOVE ZEROS            TO WSS-USU-TOT-MSG    (WSS-IDX-USU)
048300                               WSS-USU-QTDE-CHATS (WSS-IDX-USU).
048400     MOVE SPACES                 TO WSS-USU-ULT-MSG(WSS-IDX-USU).
048500*
048600     GO TO RT-CARREGAR-USU.
048700*
048800 RT-CARREGAR-USUX.
048900     EXIT.
049000*
049100*----------------------------------------------------------------*
049200 RT-CARREGAR-CHT                 SECTION.
049300*  ---> Carrega a tabela de chats - regra R1: nome em branco
049400*       vira 'Chat Privado'.
049500*----------------------------------------------------------------*
049600*
049700     READ ARQ-CHATS               INTO REG-WSH
049800       AT END
049900          MOVE 'S'               TO WSS-FIM-ARQ-CHT
050000          GO TO RT-CARREGAR-CHTX
050100     END-READ.
050200*
050300     IF FS-CHATS                 NOT EQUAL '00'
050400        MOVE '09'                TO LKS-RETORNO
050500        MOVE 'Erro ao ler arquivo CHATS'
050600                                 TO LKS-MENSAGEM
050700        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
050800     END-IF.
050900*
051000     IF WSS-QTDE-CHT              EQUAL 02000
051100        GO TO RT-CARREGAR-CHT
051200     END-IF.
051300*
051400     ADD 1                       TO WSS-QTDE-CHT.
051500     SET WSS-IDX-CHT             TO WSS-QTDE-CHT.
051600*
051700     MOVE CHAT-ID-WSH            TO WSS-CHT-CODIGO (WSS-IDX-CHT).
051800     MOVE CHAT-TYPE-WSH          TO WSS-CHT-TIPO   (WSS-IDX-CHT).
051900     MOVE CREATED-AT-WSH         TO WSS-CHT-CRIACAO(WSS-IDX-CHT).
052000*
052100     IF CHAT-NAME-WSH             EQUAL SPACES
052200        MOVE 'Chat Privado'      TO WSS-CHT-NOME   (WSS-IDX-CHT)
052300     ELSE
052400        MOVE CHAT-NAME-WSH       TO WSS-CHT-NOME   (WSS-IDX-CHT)
052500     END-IF.
052600*
052700     MOVE ZEROS             TO WSS-CHT-TOT-MSG    (WSS-IDX-CHT)
052800                                WSS-CHT-QTDE-SEND  (WSS-IDX-CHT).
052900     MOVE SPACES                 TO WSS-CHT-PRIM-MSG(WSS-IDX-CHT)
053000                                    WSS-CHT-ULT-MSG (WSS-IDX-CHT).
053100*
053200     GO TO RT-CARREGAR-CHT.
053300*
053400 RT-CARREGAR-CHTX.
053500     EXIT.
053600*
053700*----------------------------------------------------------------*
053800 RT-TRATAR-MENSAGENS             SECTION.
053900*  ---> Le o arquivo de MENSAGENS uma unica vez, atualizando as
054000*       tabelas de usuario, de chat, diaria, de tipo e de hora.
054100*----------------------------------------------------------------*
054200*
054300     READ ARQ-MENSAGENS           INTO REG-WSM
054400       AT END
054500          MOVE 'S'               TO WSS-FIM-ARQ-MSG
054600          GO TO RT-TRATAR-MENSAGENSX
054700     END-READ.
054800*
054900     IF FS-MENSAGENS              NOT EQUAL '00'
055000        MOVE '09'                TO LKS-RETORNO
055100        MOVE 'Erro ao ler arquivo MENSAGENS'
055200                                 TO LKS-MENSAGEM
055300        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
055400     END-IF.
055500*
055600     ADD 1                       TO WSS-REG-LIDOS.
055700*
055800     PERFORM RT-BUSCAR-USU       THRU RT-BUSCAR-USUX.
055900     IF ACHOU-USU
056000        PERFORM RT-ACUM-USU      THRU RT-ACUM-USUX
056100     END-IF.
056200*
056300     PERFORM RT-BUSCAR-CHT       THRU RT-BUSCAR-CHTX.
056400     IF ACHOU-CHT
056500        PERFORM RT-ACUM-CHT      THRU RT-ACUM-CHTX
056600        MOVE WSS-CHT-TIPO (WSS-IDX-CHT) TO WSS-TIPO-CHAT-ATUAL
056700     ELSE
056800        MOVE 'private'           TO WSS-TIPO-CHAT-ATUAL
056900     END-IF.
057000*
057100     MOVE SPACES                 TO WSS-PARM-900.
057200     MOVE SENT-AT-WSM            TO WSS-900-TIMESTAMP.
057300     MOVE 'DATA'                 TO WSS-900-TIPO.
057400     CALL WANL0900               USING WSS-PARM-900.
057500     MOVE WSS-900-DATA           TO WSS-DATA-ATUAL.
057600*
057700     MOVE SPACES                 TO WSS-PARM-900.
057800     MOVE SENT-AT-WSM            TO WSS-900-TIMESTAMP.
057900     MOVE 'HORA'                 TO WSS-900-TIPO.
058000     CALL WANL0900               USING WSS-PARM-900.
058100*
058200     IF WSS-900-HORA-VALIDA      EQUAL 'S'
058300        COMPUTE WSS-IDX-HORA = WSS-900-HORA + 1
058400        ADD 1                    TO WSS-HORA-QTDE (WSS-IDX-HORA)
058500     END-IF.
058600*
058700     PERFORM RT-ACUM-DIA         THRU RT-ACUM-DIAX.
058800*
058900     IF MESSAGE-TYPE-WSM          EQUAL SPACES
059000        MOVE 'text'              TO WSS-TIPO-ATUAL
059100     ELSE
059200        MOVE MESSAGE-TYPE-WSM    TO WSS-TIPO-ATUAL
059300     END-IF.
059400*
059500     PERFORM RT-ACUM-TIPO        THRU RT-ACUM-TIPOX.
059600*
059700     GO TO RT-TRATAR-MENSAGENS.
059800*
059900 RT-TRATAR-MENSAGENSX.
060000     EXIT.
060100*
060200*----------------------------------------------------------------*
060300 RT-BUSCAR-USU                   SECTION.
060400*  ---> Procura, na tabela em memoria, o usuario remetente.
060500*----------------------------------------------------------------*
060600*
060700     MOVE 'N'                    TO WSS-ACHOU-USU.
060800     SET WSS-IDX-USU             TO 1.
060900*
061000     SEARCH WSS-TAB-USU
061100        AT END
061200           MOVE 'N'              TO WSS-ACHOU-USU
061300        WHEN WSS-USU-CODIGO (WSS-IDX-USU) EQUAL SENDER-ID-WSM
061400           MOVE 'S'              TO WSS-ACHOU-USU
061500     END-SEARCH.
061600*
061700 RT-BUSCAR-USUX.
061800     EXIT.
061900*
062000*----------------------------------------------------------------*
062100 RT-ACUM-USU                     SECTION.
062200*  ---> Acumula dados do usuario remetente - TOTAL-MESSAGES-SENT,
062300*       LAST-MESSAGE-DATE e controle de CHATS-PARTICIPATED.
062400*----------------------------------------------------------------*
062500*
062600     ADD 1                       TO WSS-USU-TOT-MSG (WSS-IDX-USU).
062700*
062800     IF WSS-USU-ULT-MSG (WSS-IDX-USU) EQUAL SPACES OR
062900        SENT-AT-WSM > WSS-USU-ULT-MSG (WSS-IDX-USU)
063000        MOVE SENT-AT-WSM         TO WSS-USU-ULT-MSG (WSS-IDX-USU)
063100     END-IF.
063200*
063300     PERFORM RT-BUSCAR-PAR-UC    THRU RT-BUSCAR-PAR-UCX.
063400*
063500     IF NOT ACHOU-PAR AND WSS-QTDE-UC NOT EQUAL 05000
063600        ADD 1                    TO WSS-QTDE-UC
063700        SET WSS-IDX-UC           TO WSS-QTDE-UC
063800        MOVE SENDER-ID-WSM       TO WSS-UC-USUARIO (WSS-IDX-UC)
063900        MOVE CHAT-ID-WSM         TO WSS-UC-CHAT    (WSS-IDX-UC)
064000        ADD 1                    TO WSS-USU-QTDE-CHATS
064100                                    (WSS-IDX-USU)
064200     END-IF.
064300*
064400 RT-ACUM-USUX.
064500     EXIT.
064600*
064700*----------------------------------------------------------------*
064800 RT-BUSCAR-PAR-UC                SECTION.
064900*  ---> Verifica se o par usuario/chat ja foi contado - regra R4.
065000*----------------------------------------------------------------*
065100*
065200     MOVE 'N'                    TO WSS-ACHOU-PAR.
065300     SET WSS-IDX-UC              TO 1.
065400*
065500     SEARCH WSS-TAB-USU-CHT
065600        AT END
065700           MOVE 'N'              TO WSS-ACHOU-PAR
065800        WHEN WSS-UC-USUARIO (WSS-IDX-UC) EQUAL SENDER-ID-WSM AND
065900             WSS-UC-CHAT    (WSS-IDX-UC) EQUAL CHAT-ID-WSM
066000           MOVE 'S'              TO WSS-ACHOU-PAR
066100     END-SEARCH.
066200*
066300 RT-BUSCAR-PAR-UCX.
066400     EXIT.
066500*
066600*----------------------------------------------------------------*
066700 RT-BUSCAR-CHT                   SECTION.
066800*  ---> Procura, na tabela em memoria, o chat da mensagem.
066900*----------------------------------------------------------------*
067000*
067100     MOVE 'N'                    TO WSS-ACHOU-CHT.
067200     SET WSS-IDX-CHT             TO 1.
067300*
067400     SEARCH WSS-TAB-CHT
067500        AT END
067600           MOVE 'N'              TO WSS-ACHOU-CHT
067700        WHEN WSS-CHT-CODIGO (WSS-IDX-CHT) EQUAL CHAT-ID-WSM
067800           MOVE 'S'              TO WSS-ACHOU-CHT
067900     END-SEARCH.
068000*
068100 RT-BUSCAR-CHTX.
068200     EXIT.
068300*
068400*----------------------------------------------------------------*
068500 RT-ACUM-CHT                     SECTION.
068600*  ---> Acumula dados do chat - TOTAL-MESSAGES, FIRST-/LAST-
068700*       MESSAGE-DATE e controle de UNIQUE-SENDERS.
068800*----------------------------------------------------------------*
068900*
069000     ADD 1                       TO WSS-CHT-TOT-MSG (WSS-IDX-CHT).
069100*
069200     IF WSS-CHT-PRIM-MSG (WSS-IDX-CHT) EQUAL SPACES OR
069300        SENT-AT-WSM < WSS-CHT-PRIM-MSG (WSS-IDX-CHT)
069400        MOVE SENT-AT-WSM         TO WSS-CHT-PRIM-MSG (WSS-IDX-CHT)
069500     END-IF.
069600*
069700     IF WSS-CHT-ULT-MSG (WSS-IDX-CHT) EQUAL SPACES OR
069800        SENT-AT-WSM > WSS-CHT-ULT-MSG (WSS-IDX-CHT)
069900        MOVE SENT-AT-WSM         TO WSS-CHT-ULT-MSG (WSS-IDX-CHT)
070000     END-IF.
070100*
070200     PERFORM RT-BUSCAR-PAR-CS    THRU RT-BUSCAR-PAR-CSX.
070300*
070400     IF NOT ACHOU-PAR AND WSS-QTDE-CS NOT EQUAL 05000
070500        ADD 1                    TO WSS-QTDE-CS
070600        SET WSS-IDX-CS           TO WSS-QTDE-CS
070700        MOVE CHAT-ID-WSM         TO WSS-CS-CHAT    (WSS-IDX-CS)
070800        MOVE SENDER-ID-WSM       TO WSS-CS-USUARIO (WSS-IDX-CS)
070900        ADD 1                    TO WSS-CHT-QTDE-SEND
071000                                    (WSS-IDX-CHT)
071100     END-IF.
071200*
071300 RT-ACUM-CHTX.
071400     EXIT.
071500*
071600*----------------------------------------------------------------*
071700 RT-BUSCAR-PAR-CS                SECTION.
071800*  ---> Verifica se o par chat/remetente ja foi contado.
071900*----------------------------------------------------------------*
072000*
072100     MOVE 'N'                    TO WSS-ACHOU-PAR.
072200     SET WSS-IDX-CS              TO 1.
072300*
072400     SEARCH WSS-TAB-CHT-SND
072500        AT END
072600           MOVE 'N'              TO WSS-ACHOU-PAR
072700        WHEN WSS-CS-CHAT    (WSS-IDX-CS) EQUAL CHAT-ID-WSM AND
072800             WSS-CS-USUARIO (WSS-IDX-CS) EQUAL SENDER-ID-WSM
072900           MOVE 'S'              TO WSS-ACHOU-PAR
073000     END-SEARCH.
073100*
073200 RT-BUSCAR-PAR-CSX.
073300     EXIT.
073400*
073500*----------------------------------------------------------------*
073600 RT-ACUM-DIA                     SECTION.
073700*  ---> Acumula a estatistica diaria - busca a data na tabela,
073800*       inclui se nao existir, soma TOTAL/PRIV/GRUPO e controla
073900*       UNIQUE-USERS/UNIQUE-CHATS.
074000*----------------------------------------------------------------*
074100*
074200     SET WSS-IDX-DIA             TO 1.
074300*
074400     SEARCH WSS-TAB-DIA
074500        AT END
074600           PERFORM RT-INCLUIR-DIA THRU RT-INCLUIR-DIAX
074700        WHEN WSS-DIA-DATA (WSS-IDX-DIA) EQUAL WSS-DATA-ATUAL
074800           CONTINUE
074900     END-SEARCH.
075000*
075100     ADD 1                       TO WSS-DIA-TOTAL (WSS-IDX-DIA).
075200*
075300     IF WSS-TIPO-CHAT-ATUAL       EQUAL 'private'
075400        ADD 1                    TO WSS-DIA-PRIV (WSS-IDX-DIA)
075500     ELSE
075600        ADD 1                    TO WSS-DIA-GRUPO (WSS-IDX-DIA)
075700     END-IF.
075800*
075900     IF ACHOU-USU
076000        PERFORM RT-BUSCAR-PAR-DU THRU RT-BUSCAR-PAR-DUX
076100        IF NOT ACHOU-PAR AND WSS-QTDE-DU NOT EQUAL 05000
076200           ADD 1                 TO WSS-QTDE-DU
076300           SET WSS-IDX-DU        TO WSS-QTDE-DU
076400           MOVE WSS-DATA-ATUAL   TO WSS-DU-DATA    (WSS-IDX-DU)
076500           MOVE SENDER-ID-WSM    TO WSS-DU-USUARIO (WSS-IDX-DU)
076600           ADD 1                 TO WSS-DIA-QTDE-USU
076700                                    (WSS-IDX-DIA)
076800        END-IF
076900     END-IF.
077000*
077100     PERFORM RT-BUSCAR-PAR-DC    THRU RT-BUSCAR-PAR-DCX.
077200     IF NOT ACHOU-PAR AND WSS-QTDE-DC NOT EQUAL 05000
077300        ADD 1                    TO WSS-QTDE-DC
077400        SET WSS-IDX-DC           TO WSS-QTDE-DC
077500        MOVE WSS-DATA-ATUAL      TO WSS-DC-DATA    (WSS-IDX-DC)
077600        MOVE CHAT-ID-WSM         TO WSS-DC-CHAT    (WSS-IDX-DC)
077700        ADD 1                    TO WSS-DIA-QTDE-CHT
077800                                    (WSS-IDX-DIA)
077900     END-IF.
078000*
078100 RT-ACUM-DIAX.
078200     EXIT.
078300*
078400*----------------------------------------------------------------*
078500 RT-INCLUIR-DIA                  SECTION.
078600*  ---> Inclui uma nova data na tabela diaria.
078700*----------------------------------------------------------------*
078800*
078900     IF WSS-QTDE-DIA              EQUAL 00400
079000        GO TO RT-INCLUIR-DIAX
079100     END-IF.
079200*
079300     ADD 1                       TO WSS-QTDE-DIA.
079400     SET WSS-IDX-DIA             TO WSS-QTDE-DIA.
079500*
079600     MOVE WSS-DATA-ATUAL         TO WSS-DIA-DATA  (WSS-IDX-DIA).
079700     MOVE ZEROS             TO WSS-DIA-TOTAL    (WSS-IDX-DIA)
079800                                WSS-DIA-PRIV     (WSS-IDX-DIA)
079900                                WSS-DIA-GRUPO    (WSS-IDX-DIA)
080000                                WSS-DIA-QTDE-USU (WSS-IDX-DIA)
080100                                WSS-DIA-QTDE-CHT (WSS-IDX-DIA).
080200*
080300 RT-INCLUIR-DIAX.
080400     EXIT.
080500*
080600*----------------------------------------------------------------*
080700 RT-BUSCAR-PAR-DU                SECTION.
080800*  ---> Verifica se o usuario ja foi contado nesta data.
080900*----------------------------------------------------------------*
081000*
081100     MOVE 'N'                    TO WSS-ACHOU-PAR.
081200     SET WSS-IDX-DU              TO 1.
081300*
081400     SEARCH WSS-TAB-DIA-USU
081500        AT END
081600           MOVE 'N'              TO WSS-ACHOU-PAR
081700        WHEN WSS-DU-DATA (WSS-IDX-DU) EQUAL WSS-DATA-ATUAL AND
081800             WSS-DU-USUARIO (WSS-IDX-DU) EQUAL SENDER-ID-WSM
081900           MOVE 'S'              TO WSS-ACHOU-PAR
082000     END-SEARCH.
082100*
082200 RT-BUSCAR-PAR-DUX.
082300     EXIT.
082400*
082500*----------------------------------------------------------------*
082600 RT-BUSCAR-PAR-DC                SECTION.
082700*  ---> Verifica se o chat ja foi contado nesta data.
082800*----------------------------------------------------------------*
082900*
083000     MOVE 'N'                    TO WSS-ACHOU-PAR.
083100     SET WSS-IDX-DC              TO 1.
083200*
083300     SEARCH WSS-TAB-DIA-CHT
083400        AT END
083500           MOVE 'N'              TO WSS-ACHOU-PAR
083600        WHEN WSS-DC-DATA (WSS-IDX-DC) EQUAL WSS-DATA-ATUAL AND
083700             WSS-DC-CHAT (WSS-IDX-DC) EQUAL CHAT-ID-WSM
083800           MOVE 'S'              TO WSS-ACHOU-PAR
083900     END-SEARCH.
084000*
084100 RT-BUSCAR-PAR-DCX.
084200     EXIT.
084300*
084400*----------------------------------------------------------------*
084500 RT-ACUM-TIPO                    SECTION.
084600*  ---> Acumula a contagem por tipo de mensagem - regra R5.
084700*----------------------------------------------------------------*
084800*
084900     SET WSS-IDX-TIPO            TO 1.
085000*
085100     SEARCH WSS-TAB-TIPO
085200        AT END
085300           PERFORM RT-INCLUIR-TIPO THRU RT-INCLUIR-TIPOX
085400        WHEN WSS-TIPO-NOME (WSS-IDX-TIPO) EQUAL WSS-TIPO-ATUAL
085500           CONTINUE
085600     END-SEARCH.
085700*
085800     ADD 1                       TO WSS-TIPO-QTDE (WSS-IDX-TIPO).
085900*
086000 RT-ACUM-TIPOX.
086100     EXIT.
086200*
086300*----------------------------------------------------------------*
086400 RT-INCLUIR-TIPO                 SECTION.
086500*  ---> Inclui um novo tipo de mensagem na tabela.
086600*----------------------------------------------------------------*
086700*
086800     IF WSS-QTDE-TIPO             EQUAL 00020
086900        GO TO RT-INCLUIR-TIPOX
087000     END-IF.
087100*
087200     ADD 1                       TO WSS-QTDE-TIPO.
087300     SET WSS-IDX-TIPO            TO WSS-QTDE-TIPO.
087400*
087500     MOVE WSS-TIPO-ATUAL         TO WSS-TIPO-NOME (WSS-IDX-TIPO).
087600     MOVE ZEROS                  TO WSS-TIPO-QTDE (WSS-IDX-TIPO).
087700*
087800 RT-INCLUIR-TIPOX.
087900     EXIT.
088000*
088100*----------------------------------------------------------------*
088200 RT-GRAVAR-USU                   SECTION.
088300*  ---> Grava USER-STATISTICS - um registro por usuario.
088400*----------------------------------------------------------------*
088500*
088600     MOVE ZEROS                  TO WSS-ORD-I.
088700*
088800 RT-GRAVAR-USU-LOOP.
088900     ADD 1                       TO WSS-ORD-I.
089000     IF WSS-ORD-I                 IS GREATER THAN WSS-QTDE-USU
089100        GO TO RT-GRAVAR-USUX
089200     END-IF.
089300*
089400     MOVE WSS-USU-CODIGO   (WSS-ORD-I) TO USER-ID-WSE.
089500     MOVE WSS-USU-NOME     (WSS-ORD-I) TO USERNAME-WSE.
089600     MOVE WSS-USU-TOT-MSG  (WSS-ORD-I) TO TOTAL-MESSAGES-SENT-WSE.
089700     MOVE WSS-USU-QTDE-CHATS (WSS-ORD-I)
089800                                        TO CHATS-PARTICIPATED-WSE.
089900     MOVE WSS-USU-ULT-MSG  (WSS-ORD-I) TO LAST-MESSAGE-DATE-WSE.
090000     MOVE WSS-USU-ATIVO    (WSS-ORD-I) TO IS-ACTIVE-WSE.
090100     MOVE WSS-USU-CRIACAO  (WSS-ORD-I) TO CREATED-AT-WSE.
090200*
090300     WRITE REG-FDE                FROM REG-WSE.
090400*
090500     IF FS-USTAT                  NOT EQUAL '00'
090600        MOVE '09'                TO LKS-RETORNO
090700        MOVE 'Erro ao gravar arquivo USER-STATS'
090800                                 TO LKS-MENSAGEM
090900        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
091000     END-IF.
091100*
091200     GO TO RT-GRAVAR-USU-LOOP.
091300*
091400 RT-GRAVAR-USUX.
091500     EXIT.
091600*
091700*----------------------------------------------------------------*
091800 RT-GRAVAR-CHT                   SECTION.
091900*  ---> Grava CHAT-STATISTICS - um registro por chat.
092000*----------------------------------------------------------------*
092100*
092200     MOVE ZEROS                  TO WSS-ORD-I.
092300*
092400 RT-GRAVAR-CHT-LOOP.
092500     ADD 1                       TO WSS-ORD-I.
092600     IF WSS-ORD-I                 IS GREATER THAN WSS-QTDE-CHT
092700        GO TO RT-GRAVAR-CHTX
092800     END-IF.
092900*
093000     MOVE WSS-CHT-CODIGO   (WSS-ORD-I) TO CHAT-ID-WSF.
093100     MOVE WSS-CHT-NOME     (WSS-ORD-I) TO CHAT-NAME-WSF.
093200     MOVE WSS-CHT-TIPO     (WSS-ORD-I) TO CHAT-TYPE-WSF.
093300     MOVE WSS-CHT-TOT-MSG  (WSS-ORD-I) TO TOTAL-MESSAGES-WSF.
093400     MOVE WSS-CHT-QTDE-SEND (WSS-ORD-I) TO UNIQUE-SENDERS-WSF.
093500     MOVE WSS-CHT-PRIM-MSG (WSS-ORD-I) TO FIRST-MESSAGE-DATE-WSF.
093600     MOVE WSS-CHT-ULT-MSG  (WSS-ORD-I) TO LAST-MESSAGE-DATE-WSF.
093700     MOVE WSS-CHT-CRIACAO  (WSS-ORD-I) TO CREATED-AT-WSF.
093800*
093900     WRITE REG-FDF                FROM REG-WSF.
094000*
094100     IF FS-CSTAT                  NOT EQUAL '00'
094200        MOVE '09'                TO LKS-RETORNO
094300        MOVE 'Erro ao gravar arquivo CHAT-STATS'
094400                                 TO LKS-MENSAGEM
094500        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
094600     END-IF.
094700*
094800     GO TO RT-GRAVAR-CHT-LOOP.
094900*
095000 RT-GRAVAR-CHTX.
095100     EXIT.
095200*
095300*----------------------------------------------------------------*
095400 RT-ORDENAR-DIAS                 SECTION.
095500*  ---> Classifica a tabela diaria em ordem crescente de data -
095600*       metodo de selecao, sem PERFORM ... END-PERFORM interno.
095700*----------------------------------------------------------------*
095800*
095900     MOVE 1                      TO WSS-ORD-I.
096000*
096100 RT-ORDENAR-DIAS-I.
096200     IF WSS-ORD-I IS GREATER THAN OR EQUAL TO WSS-QTDE-DIA
096300        GO TO RT-ORDENAR-DIASX
096400     END-IF.
096500*
096600     MOVE WSS-ORD-I               TO WSS-ORD-MENOR.
096700     COMPUTE WSS-ORD-J = WSS-ORD-I + 1.
096800*
096900 RT-ORDENAR-DIAS-J.
097000     IF WSS-ORD-J IS GREATER THAN WSS-QTDE-DIA
097100        GO TO RT-ORDENAR-DIAS-TROCA
097200     END-IF.
097300*
097400     IF WSS-DIA-DATA (WSS-ORD-J) LESS THAN
097500        WSS-DIA-DATA (WSS-ORD-MENOR)
097600        MOVE WSS-ORD-J            TO WSS-ORD-MENOR
097700     END-IF.
097800*
097900     ADD 1                       TO WSS-ORD-J.
098000     GO TO RT-ORDENAR-DIAS-J.
098100*
098200 RT-ORDENAR-DIAS-TROCA.
098300     IF WSS-ORD-MENOR NOT EQUAL WSS-ORD-I
098400        MOVE WSS-TAB-DIA (WSS-ORD-I)     TO WSS-DIA-TEMP
098500        MOVE WSS-TAB-DIA (WSS-ORD-MENOR) TO WSS-TAB-DIA (WSS-ORD-I)
098600        MOVE WSS-DIA-TEMP                TO
098700                                    WSS-TAB-DIA (WSS-ORD-MENOR)
098800     END-IF.
098900*
099000     ADD 1                       TO WSS-ORD-I.
099100     GO TO RT-ORDENAR-DIAS-I.
099200*
099300 RT-ORDENAR-DIASX.
099400     EXIT.
099500*
099600*----------------------------------------------------------------*
099700 RT-GRAVAR-DIA                   SECTION.
099800*  ---> Grava DAILY-MESSAGE-STATS em ordem crescente de data.
099900*----------------------------------------------------------------*
100000*
100100     MOVE ZEROS                  TO WSS-ORD-I.
100200*
100300 RT-GRAVAR-DIA-LOOP.
100400     ADD 1                       TO WSS-ORD-I.
100500     IF WSS-ORD-I                 IS GREATER THAN WSS-QTDE-DIA
100600        GO TO RT-GRAVAR-DIAX
100700     END-IF.
100800*
100900     MOVE WSS-DIA-DATA     (WSS-ORD-I) TO STAT-DATE-WSD.
101000     MOVE WSS-DIA-TOTAL    (WSS-ORD-I) TO TOTAL-MESSAGES-WSD.
101100     MOVE WSS-DIA-QTDE-USU (WSS-ORD-I) TO UNIQUE-USERS-WSD.
101200     MOVE WSS-DIA-QTDE-CHT (WSS-ORD-I) TO UNIQUE-CHATS-WSD.
101300     MOVE WSS-DIA-PRIV     (WSS-ORD-I) TO PRIVATE-MESSAGES-WSD.
101400     MOVE WSS-DIA-GRUPO    (WSS-ORD-I) TO GROUP-MESSAGES-WSD.
101500*
101600     WRITE REG-FDD                FROM REG-WSD.
101700*
101800     IF FS-DSTAT                  NOT EQUAL '00'
101900        MOVE '09'                TO LKS-RETORNO
102000        MOVE 'Erro ao gravar arquivo DAILY-STATS'
102100                                 TO LKS-MENSAGEM
102200        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
102300     END-IF.
102400*
102500     GO TO RT-GRAVAR-DIA-LOOP.
102600*
102700 RT-GRAVAR-DIAX.
102800     EXIT.
102900*
103000*----------------------------------------------------------------*
103100 RT-ORDENAR-TIPOS                SECTION.
103200*  ---> Classifica a tabela de tipos em ordem crescente.
103300*----------------------------------------------------------------*
103400*
103500     MOVE 1                      TO WSS-ORD-I.
103600*
103700 RT-ORDENAR-TIPOS-I.
103800     IF WSS-ORD-I IS GREATER THAN OR EQUAL TO WSS-QTDE-TIPO
103900        GO TO RT-ORDENAR-TIPOSX
104000     END-IF.
104100*
104200     MOVE WSS-ORD-I               TO WSS-ORD-MENOR.
104300     COMPUTE WSS-ORD-J = WSS-ORD-I + 1.
104400*
104500 RT-ORDENAR-TIPOS-J.
104600     IF WSS-ORD-J IS GREATER THAN WSS-QTDE-TIPO
104700        GO TO RT-ORDENAR-TIPOS-TROCA
104800     END-IF.
104900*
105000     IF WSS-TIPO-NOME (WSS-ORD-J) LESS THAN
105100        WSS-TIPO-NOME (WSS-ORD-MENOR)
105200        MOVE WSS-ORD-J            TO WSS-ORD-MENOR
105300     END-IF.
105400*
105500     ADD 1                       TO WSS-ORD-J.
105600     GO TO RT-ORDENAR-TIPOS-J.
105700*
105800 RT-ORDENAR-TIPOS-TROCA.
105900     IF WSS-ORD-MENOR NOT EQUAL WSS-ORD-I
106000        MOVE WSS-TAB-TIPO (WSS-ORD-I)     TO WSS-TIPO-TEMP
106100        MOVE WSS-TAB-TIPO (WSS-ORD-MENOR) TO WSS-TAB-TIPO
106200                                               (WSS-ORD-I)
106300        MOVE WSS-TIPO-TEMP                TO
106400                                    WSS-TAB-TIPO (WSS-ORD-MENOR)
106500     END-IF.
106600*
106700     ADD 1                       TO WSS-ORD-I.
106800     GO TO RT-ORDENAR-TIPOS-I.
106900*
107000 RT-ORDENAR-TIPOSX.
107100     EXIT.
107200*
107300*----------------------------------------------------------------*
107400 RT-GRAVAR-TIPO                  SECTION.
107500*  ---> Grava MESSAGE-TYPE-SUMMARY em ordem crescente de tipo.
107600*----------------------------------------------------------------*
107700*
107800     MOVE ZEROS                  TO WSS-ORD-I.
107900*
108000 RT-GRAVAR-TIPO-LOOP.
108100     ADD 1                       TO WSS-ORD-I.
108200     IF WSS-ORD-I                 IS GREATER THAN WSS-QTDE-TIPO
108300        GO TO RT-GRAVAR-TIPOX
108400     END-IF.
108500*
108600     MOVE WSS-TIPO-NOME (WSS-ORD-I) TO MESSAGE-TYPE-WST.
108700     MOVE WSS-TIPO-QTDE (WSS-ORD-I) TO TOTAL-COUNT-WST.
108800*
108900     WRITE REG-FDT                FROM REG-WST.
109000*
109100     IF FS-TSUMM                  NOT EQUAL '00'
109200        MOVE '09'                TO LKS-RETORNO
109300        MOVE 'Erro ao gravar arquivo TYPE-SUMMARY'
109400                                 TO LKS-MENSAGEM
109500        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
109600     END-IF.
109700*
109800     GO TO RT-GRAVAR-TIPO-LOOP.
109900*
110000 RT-GRAVAR-TIPOX.
110100     EXIT.
110200*
110300*----------------------------------------------------------------*
110400 RT-GRAVAR-HORA                  SECTION.
110500*  ---> Grava HOURLY-MESSAGE-STATS - horas 00 a 23 que tiverem
110600*       movimento (regra R6).
110700*----------------------------------------------------------------*
110800*
110900     MOVE ZEROS                  TO WSS-ORD-I.
111000*
111100 RT-GRAVAR-HORA-LOOP.
111200     IF WSS-ORD-I                 IS GREATER THAN OR EQUAL TO 24
111300        GO TO RT-GRAVAR-HORAX
111400     END-IF.
111500*
111600     ADD 1                       TO WSS-ORD-I.
111700*
111800     IF WSS-HORA-QTDE (WSS-ORD-I) EQUAL ZEROS
111900        GO TO RT-GRAVAR-HORA-LOOP
112000     END-IF.
112100*
112200     COMPUTE STAT-HOUR-WSO = WSS-ORD-I - 1.
112300     MOVE WSS-HORA-QTDE (WSS-ORD-I) TO TOTAL-MESSAGES-WSO.
112400*
112500     WRITE REG-FDO                FROM REG-WSO.
112600*
112700     IF FS-HSTAT                  NOT EQUAL '00'
112800        MOVE '09'                TO LKS-RETORNO
112900        MOVE 'Erro ao gravar arquivo HOURLY-STATS'
113000                                 TO LKS-MENSAGEM
113100        PERFORM RT-FINALIZAR     THRU RT-FINALIZARX
113200     END-IF.
113300*
113400     GO TO RT-GRAVAR-HORA-LOOP.
113500*
113600 RT-GRAVAR-HORAX.
113700     EXIT.
113800*
113900*----------------------------------------------------------------*
114000 RT-FECHAR-ARQUIVOS              SECTION.
114100* ---> Fecha todos os arquivos.
114200*----------------------------------------------------------------*
114300*
114400     CLOSE ARQ-USUARIOS ARQ-CHATS ARQ-MENSAGENS
114500           ARQ-USTAT    ARQ-CSTAT ARQ-DSTAT
114600           ARQ-TSUMM    ARQ-HSTAT.
114700*
114800 RT-FECHAR-ARQUIVOSX.
114900     EXIT.
115000*
115100*----------------------------------------------------------------*
115200 RT-FINALIZAR                    SECTION.
115300*  ---> Finaliza o processamento e retorna ao chamador.
115400*----------------------------------------------------------------*
115500*
115600     GOBACK.
115700*
115800 RT-FINALIZARX.
115900     EXIT.
116000*
116100*----------------------------------------------------------------*
116200*                   F I M  D O  P R O G R A M A
116300*----------------------------------------------------------------*
