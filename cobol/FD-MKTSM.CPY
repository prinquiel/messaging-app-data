      *----------------------------------------------------------------*
      *    FD-MKTSM.CPY ---> LAY-OUT MARKETPLACE-SUMMARY (MKT-SUMMARY-
      *    FILE) - REGISTRO UNICO COM OS TOTAIS GERAIS DO MARKETPLACE
      *----------------------------------------------------------------*
       01  REG-::.
           03  TOTAL-ITEMS::           PIC  9(009).
           03  ACTIVE-ITEMS::          PIC  9(009).
           03  SOLD-ITEMS::            PIC  9(009).
           03  CANCELLED-ITEMS::       PIC  9(009).
           03  TOTAL-REVENUE::         PIC S9(013)V99.
           03  AVERAGE-PRICE::         PIC S9(008)V99.
           03  FILLER                  PIC  X(001).
