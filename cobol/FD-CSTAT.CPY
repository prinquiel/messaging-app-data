      *----------------------------------------------------------------*
      *    FD-CSTAT.CPY ---> LAY-OUT CHAT-STATISTICS (CHAT-STATS-FILE)
      *    ESTATISTICA DE MENSAGERIA POR CHAT
      *----------------------------------------------------------------*
       01  REG-::.
           03  CHAT-ID::               PIC  9(009).
           03  CHAT-NAME::             PIC  X(100).
           03  CHAT-TYPE::             PIC  X(010).
           03  TOTAL-MESSAGES::        PIC  9(009).
           03  UNIQUE-SENDERS::        PIC  9(009).
           03  FIRST-MESSAGE-DATE::    PIC  X(019).
           03  LAST-MESSAGE-DATE::     PIC  X(019).
           03  CREATED-AT::            PIC  X(019).
           03  FILLER                  PIC  X(001).
