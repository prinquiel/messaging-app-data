      *----------------------------------------------------------------*
      *    FD-TSUMM.CPY ---> LAY-OUT MESSAGE-TYPE-SUMMARY (TYPE-
      *    SUMMARY-FILE) - TOTAL DE MENSAGENS POR TIPO
      *----------------------------------------------------------------*
       01  REG-::.
           03  MESSAGE-TYPE::          PIC  X(010).
           03  TOTAL-COUNT::           PIC  9(009).
           03  FILLER                  PIC  X(001).
