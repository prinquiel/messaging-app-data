      *----------------------------------------------------------------*
      *    FD-TOPUS.CPY ---> LAY-OUT TOP-USERS (TOP-USERS-FILE)
      *    OS 20 USUARIOS QUE MAIS ENVIARAM MENSAGENS
      *----------------------------------------------------------------*
       01  REG-::.
           03  USERNAME::              PIC  X(050).
           03  TOTAL-MESSAGES-SENT::   PIC  9(009).
           03  FILLER                  PIC  X(001).
