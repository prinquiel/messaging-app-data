      *----------------------------------------------------------------*
      *    FD-SELST.CPY ---> LAY-OUT SELLER-STATISTICS (SELLER-STATS-
      *    FILE) - ESTATISTICA DE VENDAS POR VENDEDOR
      *----------------------------------------------------------------*
       01  REG-::.
           03  SELLER-ID::             PIC  9(009).
           03  USERNAME::              PIC  X(050).
           03  TOTAL-ITEMS-LISTED::    PIC  9(009).
           03  ACTIVE-ITEMS::          PIC  9(009).
           03  SOLD-ITEMS::            PIC  9(009).
           03  AVG-LISTING-PRICE::     PIC S9(008)V99.
           03  TOTAL-LISTED-VALUE::    PIC S9(013)V99.
           03  TOTAL-SOLD-VALUE::      PIC S9(013)V99.
           03  FILLER                  PIC  X(001).
