      *----------------------------------------------------------------*
      *    FD-DMKT.CPY ---> LAY-OUT DAILY-MARKETPLACE-STATS (DAILY-
      *    MKT-FILE) - MOVIMENTO DIARIO DE ANUNCIOS E VENDAS
      *----------------------------------------------------------------*
       01  REG-::.
           03  STAT-DATE::             PIC  X(010).
           03  ITEMS-LISTED::          PIC  9(009).
           03  ITEMS-SOLD::            PIC  9(009).
           03  AVG-LISTING-PRICE::     PIC S9(008)V99.
           03  FILLER                  PIC  X(001).
