000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     ANL00000.
000500 AUTHOR.                         AmarildoMB.
000600 INSTALLATION.                   ENVOL-TI SISTEMAS.
000700 DATE-WRITTEN.                   01 MAR 1993.
000800 DATE-COMPILED.
000900 SECURITY.                       USO RESTRITO AO LOTE NOTURNO.
001000*----------------------------------------------------------------*
001100*REMARKS.
001200*     *----------------------------------------------------------*
001300*     *#NOME     : ANL00000 ---> ROTEIRO GERAL DO LOTE NOTURNO   *
001400*     *----------------------------------------------------------*
001500*     *#TIPO     : COBOL - LOTE NOTURNO DE ESTATISTICA           *
001600*     *----------------------------------------------------------*
001700*     *#ANALISTA : AMARILDO MBORGES                               *
001800*     *----------------------------------------------------------*
001900*     *#FUNCAO   : ESTE PROGRAMA TEM COMO FUNCAO ENCADEAR, NA     *
002000*     *            ORDEM CORRETA, TODAS AS ETAPAS DO LOTE        *
002100*     *            NOTURNO DE ESTATISTICA DE MENSAGERIA E DE     *
002200*     *            MARKETPLACE, CHAMANDO CADA SUBPROGRAMA E      *
002300*     *            ABORTANDO O LOTE SE ALGUMA ETAPA RETORNAR     *
002400*     *            CODIGO DE ERRO.                               *
002500*     *----------------------------------------------------------*
002600*     * VERSAO 01    -    Amarildo M Borges      -    01.03.1993 *
002700*     *----------------------------------------------------------*
002800*----------------------------------------------------------------*
002900*    HISTORICO DE ALTERACOES                                     *
003000*----------------------------------------------------------------*
003100*    01.03.1993  AMB  PRIMEIRA VERSAO - ROTEIRO SUBSTITUI O MENU  *
003200*                     INTERATIVO PELA SEQUENCIA FIXA DE ETAPAS   *
003300*                     DO LOTE NOTURNO (SEM TELA, SEM OPERADOR).  *
003400*    14.06.1993  AMB  INCLUIDA A CHAMADA DE ANL00002 (ESTATISTICA *
003500*                     DE MARKETPLACE) APOS A ETAPA DE MENSAGERIA. *
003600*    03.09.1994  JRC  CHAMADO 0512 - INCLUIDA A CHAMADA DE        *
003700*                     ANL00003 (INSIGHTS) AO FINAL DO ROTEIRO.   *
003800*    17.11.1995  JRC  CHAMADO 0640 - INCLUIDA A CHAMADA DE        *
003900*                     ANL00901 (CATEGORIAS) ENTRE MENSAGERIA E   *
004000*                     MARKETPLACE, CONFORME EXIGE A ETAPA 3.     *
004100*    30.10.1998  VSF  CHAMADO 1560 - REVISAO PRE-ANO-2000 - CAMPO *
004200*                     WSS-DATA-SIS PASSA DE 2 PARA 4 DIGITOS DE   *
004300*                     ANO.                                        *
004400*    08.03.1999  VSF  REVISAO GERAL PRE-ANO-2000 - OK, CONFORME   *
004500*                     ATA DO COMITE Y2K.                          *
004600*    11.07.2005  LMN  CHAMADO 2780 - INCLUIDA A CHAMADA DE        *
004700*                     ANL00903 (RELATORIO DE TOTAIS) AO FINAL DO  *
004800*                     ROTEIRO, CONTROLADA PELA UPSI-0 DO PROPRIO  *
004900*                     ANL00903.                                   *
005000*    09.06.2004  LMN  PADRONIZACAO DE CABECALHOS E COMENTARIOS    *
005100*                     CONFORME NORMA INTERNA DE PROGRAMACAO.     *
005200*----------------------------------------------------------------*
005300*================================================================*
005400 ENVIRONMENT                     DIVISION.
005500*================================================================*
005600 CONFIGURATION                   SECTION.
005700*----------------------------------------------------------------*
005800 SPECIAL-NAMES.
005900     C01                         IS TOP-OF-FORM
006000     CLASS DIGITO-VALIDO         IS '0' THRU '9'
006100     UPSI-0                      ON STATUS IS ANL000-LIGADA
006200                                 OFF STATUS IS ANL000-DESLIGADA.
006300*
006400*================================================================*
006500 DATA                            DIVISION.
006600*================================================================*
006700 WORKING-STORAGE                 SECTION.
006800*----------------------------------------------------------------*
006900 77  FILLER                      PIC  X(032)         VALUE
007000     'III  WORKING STORAGE SECTION III'.
007100*
007200*----------------------------------------------------------------*
007300*    VARIAVEIS - AUXILIARES
007400*----------------------------------------------------------------*
007500 01  WSS-AUXILIARES.
007600     03  WSS-ENT                 PIC  X(001)         VALUE SPACES.
007700     03  WSS-ETAPA-ATUAL         PIC  X(008)         VALUE SPACES.
007800     03  WSS-QTD-ETAPAS-OK       PIC 9(002) COMP     VALUE ZEROS.
007900     03  WSS-COD-RETORNO         PIC  9(003)         VALUE ZEROS.
008000     03  FILLER                  PIC  X(010)         VALUE SPACES.
008100*
008200 01  WSS-COD-RETORNO-R REDEFINES WSS-COD-RETORNO
008300                                 PIC  X(003).
008400*
008500*----------------------------------------------------------------*
008600*    VARIAVEIS - DATA DO SISTEMA (MARCA O INICIO DO LOTE)
008700*----------------------------------------------------------------*
008800 01  WSS-DATA-SIS                PIC  9(006)         VALUE ZEROS.
008900 01  WSS-DATA-SIS-R REDEFINES WSS-DATA-SIS.
009000     03  WSS-DATA-SIS-ANO        PIC  9(002).
009100     03  WSS-DATA-SIS-MES        PIC  9(002).
009200     03  WSS-DATA-SIS-DIA        PIC  9(002).
009300*
009400*----------------------------------------------------------------*
009500*    NOMES DOS SUBPROGRAMAS DO LOTE NOTURNO, NA ORDEM DA
009600*    SEQUENCIA DE EXECUCAO (BATCH FLOW)
009700*----------------------------------------------------------------*
009800 01  WSS-PROGRAMAS.
009900     03  WSANL001                PIC  X(008)         VALUE
010000                                                      'ANL00001'.
010100     03  WSANL901                PIC  X(008)         VALUE
010200                                                      'ANL00901'.
010300     03  WSANL002                PIC  X(008)         VALUE
010400                                                      'ANL00002'.
010500     03  WSANL003                PIC  X(008)         VALUE
010600                                                      'ANL00003'.
010700     03  WSANL903                PIC  X(008)         VALUE
010800                                                      'ANL00903'.
010900     03  FILLER                  PIC  X(008)         VALUE SPACES.
011000*
011100*----------------------------------------------------------------*
011200*    PARAMETROS PARA PROGRAMAS CHAMADOS
011300*  ---> VARIAVEIS DE COMUNICACAO ENTRE PROGRAMAS
011400*----------------------------------------------------------------*
011500*
011600     COPY 'SUB-PRGS.CPY'         REPLACING ==::== BY == WSS ==.
011700*
011800 01  WSS-PARM-R REDEFINES WSS-PARM
011900                                 PIC  X(057).
012000*
012100*----------------------------------------------------------------*
012200 01  FILLER                      PIC  X(032)         VALUE
012300     'FFF  FIM DA WORKING-STORAGE  FFF'.
012400*
012500*================================================================*
012600 PROCEDURE                       DIVISION.
012700*================================================================*
012800 RT-PRINCIPAL                    SECTION.
012900*  ---> Roteiro geral do lote noturno.
013000*----------------------------------------------------------------*
013100*
013200     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
013300*
013400     PERFORM RT-PROCESSAR        THRU RT-PROCESSARX.
013500*
013600     PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
013700*
013800     STOP RUN.
013900*
014000 RT-PRINCIPALX.
014100     EXIT.
014200*
014300*----------------------------------------------------------------*
014400 RT-INICIALIZAR                  SECTION.
014500*  ---> Inicializa variaveis e marca o inicio do lote noturno.
014600*----------------------------------------------------------------*
014700*
014800     INITIALIZE                  WSS-AUXILIARES
014900        REPLACING ALPHANUMERIC   BY SPACES
015000                  NUMERIC        BY ZEROS.
015100*
015200     ACCEPT WSS-DATA-SIS         FROM DATE.
015300*
015400     MOVE ZEROS                  TO RETURN-CODE.
015500*
015600 RT-INICIALIZARX.
015700     EXIT.
015800*
015900*----------------------------------------------------------------*
016000 RT-PROCESSAR                    SECTION.
016100*  ---> Chama, na ordem do BATCH FLOW, cada etapa do lote noturno,
016200*       abortando a sequencia (GO TO RT-PROCESSARX) se qualquer
016300*       etapa retornar codigo de erro em WSS-RETORNO.
016400*----------------------------------------------------------------*
016500*
016600*  ---> ETAPA 1 - ESTATISTICA DE MENSAGERIA (MESSAGING-STATS)
016700     MOVE WSANL001               TO WSS-ETAPA-ATUAL.
016800     CALL WSANL001               USING WSS-PARM.
016900     IF WSS-RETORNO              NOT EQUAL '00'
017000        GO TO RT-PROCESSAR-ERRO
017100     END-IF.
017200     ADD 1                       TO WSS-QTD-ETAPAS-OK.
017300*
017400*  ---> ETAPA 2 - CATEGORIAS / VINCULO VENDEDOR-CATEGORIA
017500     MOVE WSANL901               TO WSS-ETAPA-ATUAL.
017600     CALL WSANL901               USING WSS-PARM.                  0640-JRC
017700     IF WSS-RETORNO              NOT EQUAL '00'
017800        GO TO RT-PROCESSAR-ERRO
017900     END-IF.
018000     ADD 1                       TO WSS-QTD-ETAPAS-OK.
018100*
018200*  ---> ETAPA 3 - ESTATISTICA DE MARKETPLACE (MARKETPLACE-STATS)
018300     MOVE WSANL002               TO WSS-ETAPA-ATUAL.
018400     CALL WSANL002               USING WSS-PARM.
018500     IF WSS-RETORNO              NOT EQUAL '00'
018600        GO TO RT-PROCESSAR-ERRO
018700     END-IF.
018800     ADD 1                       TO WSS-QTD-ETAPAS-OK.
018900*
019000*  ---> ETAPA 4 - INSIGHTS (TOP-USERS / BUSY-CHATS)
019100     MOVE WSANL003               TO WSS-ETAPA-ATUAL.
019200     CALL WSANL003               USING WSS-PARM.                  0512-JRC
019300     IF WSS-RETORNO              NOT EQUAL '00'
019400        GO TO RT-PROCESSAR-ERRO
019500     END-IF.
019600     ADD 1                       TO WSS-QTD-ETAPAS-OK.
019700*
019800*  ---> ETAPA 5 - RELATORIO DE TOTAIS DE CONTROLE (OPCIONAL,
019900*       CONTROLADO PELA PROPRIA UPSI-0 DE ANL00903)
020000     MOVE WSANL903               TO WSS-ETAPA-ATUAL.
020100     CALL WSANL903               USING WSS-PARM.                  2780-LMN
020200     IF WSS-RETORNO              NOT EQUAL '00'
020300        GO TO RT-PROCESSAR-ERRO
020400     END-IF.
020500     ADD 1                       TO WSS-QTD-ETAPAS-OK.
020600*
020700     GO TO RT-PROCESSARX.
020800*
020900 RT-PROCESSAR-ERRO.
021000     DISPLAY 'ANL00000 - LOTE NOTURNO ABORTADO NA ETAPA '
021100             WSS-ETAPA-ATUAL.
021200     DISPLAY 'ANL00000 - RETORNO ' WSS-RETORNO
021300             ' - ' WSS-MENSAGEM.
021400     MOVE 16                     TO WSS-COD-RETORNO.
021500     MOVE WSS-COD-RETORNO        TO RETURN-CODE.
021600*
021700 RT-PROCESSARX.
021800     EXIT.
021900*
022000*----------------------------------------------------------------*
022100 RT-FINALIZAR                    SECTION.
022200*  ---> Encerra o lote, registrando quantas etapas concluiram OK.
022300*----------------------------------------------------------------*
022400*
022500     DISPLAY 'ANL00000 - LOTE NOTURNO ENCERRADO - ETAPAS OK: '
022600             WSS-QTD-ETAPAS-OK.
022700*
022800 RT-FINALIZARX.
022900     EXIT.
023000*
023100*----------------------------------------------------------------*
023200*                   F I M  D O  P R O G R A M A
023300*----------------------------------------------------------------*
