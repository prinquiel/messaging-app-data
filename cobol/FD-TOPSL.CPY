      *----------------------------------------------------------------*
      *    FD-TOPSL.CPY ---> LAY-OUT TOP-SELLERS (TOP-SELLERS-FILE)
      *    OS 10 VENDEDORES COM MAIS ITENS VENDIDOS
      *----------------------------------------------------------------*
       01  REG-::.
           03  SELLER-ID::             PIC  9(009).
           03  USERNAME::              PIC  X(050).
           03  ITEMS-SOLD::            PIC  9(009).
           03  TOTAL-REVENUE::         PIC S9(013)V99.
           03  FILLER                  PIC  X(001).
