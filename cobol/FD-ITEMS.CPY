      *----------------------------------------------------------------*
      *    FD-ITEMS.CPY ---> LAY-OUT REGISTRO DE ITEM DO MARKETPLACE
      *    (ITEMS-FILE) - 94 BYTES DE DADOS + FILLER DE ALINHAMENTO
      *----------------------------------------------------------------*
       01  REG-::.
           03  ITEM-ID::               PIC  9(009).
           03  SELLER-ID::             PIC  9(009).
           03  CHAT-ID::               PIC  9(009).
           03  CATEGORY-ID::           PIC  9(009).
           03  PRICE::                 PIC S9(008)V99.
           03  STATUS::                PIC  X(010).
           03  CREATED-AT::            PIC  X(019).
           03  SOLD-AT::               PIC  X(019).
           03  FILLER                  PIC  X(001).
