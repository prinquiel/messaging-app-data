      *----------------------------------------------------------------*
      *    FD-DSTAT.CPY ---> LAY-OUT DAILY-MESSAGE-STATS (DAILY-STATS-
      *    FILE) - UM REGISTRO POR DIA COM MOVIMENTO DE MENSAGENS
      *----------------------------------------------------------------*
       01  REG-::.
           03  STAT-DATE::             PIC  X(010).
           03  TOTAL-MESSAGES::        PIC  9(009).
           03  UNIQUE-USERS::          PIC  9(009).
           03  UNIQUE-CHATS::          PIC  9(009).
           03  PRIVATE-MESSAGES::      PIC  9(009).
           03  GROUP-MESSAGES::        PIC  9(009).
           03  FILLER                  PIC  X(001).
