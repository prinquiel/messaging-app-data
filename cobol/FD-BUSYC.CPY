      *----------------------------------------------------------------*
      *    FD-BUSYC.CPY ---> LAY-OUT BUSY-CHATS (BUSY-CHATS-FILE)
      *    OS 20 CHATS COM MAIOR MOVIMENTO DE MENSAGENS
      *----------------------------------------------------------------*
       01  REG-::.
           03  CHAT-NAME::             PIC  X(100).
           03  TOTAL-MESSAGES::        PIC  9(009).
           03  UNIQUE-SENDERS::        PIC  9(009).
           03  FILLER                  PIC  X(001).
